000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATXVAMT.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   WHOLESALE BANKING SYSTEMS.
000700 DATE-WRITTEN.   11 MARCH 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE AMOUNT
001200*               Z-SCORE FOR ONE TRANSACTION AGAINST THE RUNNING
001300*               MEAN AND SAMPLE STANDARD DEVIATION HELD FOR THE
001400*               SENDING ACCOUNT ON THE ATXASTAT SCRATCH FILE.
001500*               THIS ROUTINE IS INITIATED BY ATXVRISK PGM.
001600*_________________________________________________________________
001700* HISTORY OF MODIFICATION:                                   ATX01
001800*=================================================================
001900* ATX0006  19/08/2004 TMPARV  - ORIGINAL VERSION FOR THE          01
002000*                     TRANSACTION ANOMALY BATCH.                  01
002100*-----------------------------------------------------------------
002200* ATX0037  22/01/2009 TMPJAE  - A SINGLE-RECORD ACCOUNT HAS NO    01
002300*                     DEFINED STANDARD DEVIATION - TREAT AS A     01
002400*                     ZERO Z-SCORE RATHER THAN DIVIDE BY ZERO.    01
002500*-----------------------------------------------------------------
002600* ATXY2K1  17/09/1998 KLOH    - Y2K READINESS REVIEW - NO DATE    01
002700*                     SENSITIVE FIELDS IN THIS PROGRAM, SIGNED   01
002800*                     OFF.                                       01
002900*=================================================================
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ATXASTAT ASSIGN TO DATABASE-ATXASTAT
004200            ORGANIZATION      IS INDEXED
004300            ACCESS MODE       IS RANDOM
004400            RECORD KEY        IS ATXASTAT-SENDER-ACCOUNT
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600 EJECT
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100***************
005200 FD  ATXASTAT
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS ATXASTAT-RECORD.
005500     COPY ATXASTAT.
005600
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER              PIC X(24)  VALUE
006100     "** PROGRAM ATXVAMT   **".
006200
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 01  WK-C-COMMON.
006500     COPY ATXCMWS.
006600
006601     05  FILLER                       PIC X(02).
006700 01  WK-N-WORK-AREA.
006800     05  WK-N-MEAN          PIC S9(11)V9(4)     COMP-3.
006900     05  WK-N-VARIANCE      PIC S9(11)V9(4)      COMP-3.
007000     05  WK-N-STD           PIC S9(11)V9(4)      COMP-3.
007100     05  WK-N-DENOM         PIC S9(07)           COMP.
007200     05  WK-N-TERM1         PIC S9(15)V9(4)      COMP-3.
007210
007211     05  FILLER                       PIC X(02).
007220 01  WK-C-ERROR-WORK-AREA.
007230     05  WK-C-ERROR-DISPLAY-LIT  PIC X(07) VALUE "COM0245".
007240
007241     05  FILLER                       PIC X(02).
007250 01  WK-C-ERROR-TABLE REDEFINES WK-C-ERROR-WORK-AREA.
007260     05  WK-C-ERROR-BYTE         PIC X(01) OCCURS 7 TIMES.
007300
007400 EJECT
007500 LINKAGE SECTION.
007600*****************
007700     COPY VAMT.
007800 EJECT
007900********************************************
008000 PROCEDURE DIVISION USING WK-C-VAMT-RECORD.
008100********************************************
008200 MAIN-MODULE.
008300     PERFORM A000-MAIN-PROCESSING
008400        THRU A099-MAIN-PROCESSING-EX.
008500     PERFORM Z000-END-PROGRAM-ROUTINE
008600        THRU Z099-END-PROGRAM-ROUTINE-EX.
008700     GOBACK.
008800 EJECT
008900*---------------------------------------------------------------*
009000 A000-MAIN-PROCESSING.
009100*---------------------------------------------------------------*
009200     OPEN INPUT ATXASTAT.
009300     IF  NOT WK-C-SUCCESSFUL
009400         DISPLAY "ATXVAMT - OPEN FILE ERROR - ATXASTAT"
009500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009600         GO TO Y900-ABNORMAL-TERMINATION.
009700
009800     MOVE    SPACES              TO    WK-C-VAMT-ERROR-CD.
009900     MOVE    ZERO                TO    WK-C-VAMT-ZSCORE.
010000     MOVE    "N"                 TO    WK-C-VAMT-FLAG.
010100
010200     MOVE    WK-C-VAMT-SENDER-ACCOUNT TO ATXASTAT-SENDER-ACCOUNT.
010300     READ ATXASTAT KEY IS ATXASTAT-SENDER-ACCOUNT.
010400
010500     IF  WK-C-SUCCESSFUL
010600         GO TO A050-COMPUTE-ZSCORE.
010700
010800     MOVE    WK-C-ERROR-DISPLAY-LIT TO  WK-C-VAMT-ERROR-CD.
010900     GO TO A099-MAIN-PROCESSING-EX.
011000
011100 A050-COMPUTE-ZSCORE.
011200*---------------------------------------------------------------*
011300     IF  ATXASTAT-AMT-COUNT < 2
011400         GO TO A099-MAIN-PROCESSING-EX.
011500
011600     COMPUTE WK-N-MEAN ROUNDED =
011700         ATXASTAT-AMT-SUM / ATXASTAT-AMT-COUNT.
011800
011900     COMPUTE WK-N-DENOM = ATXASTAT-AMT-COUNT - 1.
012000
012100     COMPUTE WK-N-TERM1 ROUNDED =
012200         ATXASTAT-AMT-SUMSQ
012300         - (ATXASTAT-AMT-COUNT * WK-N-MEAN * WK-N-MEAN).
012400
012500     COMPUTE WK-N-VARIANCE ROUNDED = WK-N-TERM1 / WK-N-DENOM.
012600
012700     IF  WK-N-VARIANCE NOT > ZERO
012800         GO TO A099-MAIN-PROCESSING-EX.
012900
013000     COMPUTE WK-N-STD ROUNDED = WK-N-VARIANCE ** 0.5.
013100
013200     IF  WK-N-STD = ZERO
013300         GO TO A099-MAIN-PROCESSING-EX.
013400
013500     COMPUTE WK-C-VAMT-ZSCORE ROUNDED =
013600         (WK-C-VAMT-AMOUNT - WK-N-MEAN) / WK-N-STD.
013700
013800     IF  WK-C-VAMT-ZSCORE >= 1.0
013900         MOVE "Y"                TO    WK-C-VAMT-FLAG.
014000
014100*---------------------------------------------------------------*
014200 A099-MAIN-PROCESSING-EX.
014300*---------------------------------------------------------------*
014400     EXIT.
014500
014600 Y900-ABNORMAL-TERMINATION.
014700     PERFORM Z000-END-PROGRAM-ROUTINE
014800        THRU Z099-END-PROGRAM-ROUTINE-EX.
014900     GOBACK.
015000
015100*---------------------------------------------------------------*
015200 Z000-END-PROGRAM-ROUTINE.
015300*---------------------------------------------------------------*
015400     CLOSE ATXASTAT.
015500     IF  NOT WK-C-SUCCESSFUL
015600         DISPLAY "ATXVAMT - CLOSE FILE ERROR - ATXASTAT"
015700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015800
015900*---------------------------------------------------------------*
016000 Z099-END-PROGRAM-ROUTINE-EX.
016100*---------------------------------------------------------------*
016200     EXIT.
016300
016400******************************************************************
016500*************** END OF PROGRAM SOURCE  ATXVAMT *****************
016600******************************************************************
