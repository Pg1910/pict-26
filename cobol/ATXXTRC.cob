000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATXXTRC.
000500 AUTHOR.         TMPJP6.
000600 INSTALLATION.   WHOLESALE BANKING SYSTEMS.
000700 DATE-WRITTEN.   04 MARCH 1995.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE FLAGGED-TRANSACTION EXTRACT FOR THE
001200*               TRANSACTION ANOMALY SUITE.  IT FULL-SCANS THE
001300*               ENRICHED STORE BUILT BY THE INGEST PROGRAM,
001400*               SELECTS EVERY RECORD THAT CAME OUT ANOMALOUS AT
001500*               OR ABOVE THE CALLER'S MINIMUM RISK SCORE, COUNTS
001600*               THE TOTAL MATCHES, PAGES THROUGH THEM BY OFFSET
001700*               AND LIMIT FOR ON-LINE DISPLAY, AND WRITES A FULL
001800*               DELIMITED EXPORT OF EVERY MATCH FOR DOWNSTREAM
001900*               CASE WORK.
002000*_________________________________________________________________
002100* HISTORY OF MODIFICATION:                                   ATX01
002200*=================================================================
002300* ATX0011  04/03/2005 TMPJP6  - ORIGINAL VERSION FOR THE          01
002400*                     TRANSACTION ANOMALY BATCH.                  01
002500*-----------------------------------------------------------------
002600* ATX0029  19/11/2006 TMPJAE  - OFFSET/LIMIT BOUNDS DEFAULTED     01
002700*                     AND VALIDATED AGAINST THE PARM CARD RATHER  01
002800*                     THAN TRUSTING THE CALLER.                   01
002900*-----------------------------------------------------------------
003000* ATX0062  25/07/2017 TMPJP6  - FINAL-REASONS NOW EXPORTED AS     01
003100*                     ONE PIPE-SEPARATED SUB-FIELD INSTEAD OF     01
003200*                     SIX SEPARATE EXPORT COLUMNS.                01
003300*-----------------------------------------------------------------
003400* ATXY2K1  21/09/1998 KLOH    - Y2K READINESS REVIEW - NO DATE    01
003500*                     SENSITIVE FIELDS IN THIS PROGRAM, SIGNED   01
003600*                     OFF.                                       01
003700*=================================================================
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSPARM  ASSIGN TO SYSPARM
005000             ORGANIZATION IS LINE SEQUENTIAL
005100             FILE STATUS  IS WK-C-FILE-STATUS.
005200
005300     SELECT ATXSTOR  ASSIGN TO ATXSTOR
005400             ORGANIZATION IS SEQUENTIAL
005500             FILE STATUS  IS WK-C-FILE-STATUS.
005600
005700     SELECT ATXXTRF  ASSIGN TO ATXXTRF
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS  IS WK-C-FILE-STATUS.
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500***************
006600 FD  SYSPARM
006700     LABEL RECORDS ARE OMITTED
006800     RECORD CONTAINS 80 CHARACTERS
006900     DATA RECORD IS WK-C-SYSPARM-LINE.
007000 01  WK-C-SYSPARM-LINE          PIC X(80).
007010 01  WK-C-SYSPARM-LINE-R REDEFINES WK-C-SYSPARM-LINE.
007020     05  WK-C-SYSPARM-MIN-RISK  PIC 9(01).
007030     05  WK-C-SYSPARM-OFFSET    PIC 9(06).
007040     05  WK-C-SYSPARM-LIMIT     PIC 9(04).
007050     05  WK-C-SYSPARM-TOP-N     PIC 9(03).
007060     05  FILLER                 PIC X(66).
007100
007200 FD  ATXSTOR
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS ATXENRCH-RECORD.
007500     COPY ATXENRCH.
007600
007700 FD  ATXXTRF
007800     LABEL RECORDS ARE OMITTED
007900     RECORD CONTAINS 500 CHARACTERS
008000     DATA RECORD IS WK-C-XTRF-LINE.
008100 01  WK-C-XTRF-LINE.
008110     05  WK-C-XTRF-LINE-TEXT     PIC X(498).
008120     05  FILLER                  PIC X(02).
008200
008300*************************
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER              PIC X(24)  VALUE
008700     "** PROGRAM ATXXTRC   **".
008800
008900 01  WK-C-COMMON.
009000     COPY ATXCMWS.
009100
009200     COPY ATXPARM.
009300
009301     05  FILLER                       PIC X(02).
009400 01  WK-C-EOF-SWITCHES.
009500     05  WK-C-STOR-EOF           PIC X(01)  VALUE "N".
009600         88  WK-C-STOR-IS-EOF        VALUE "Y".
009700
009701     05  FILLER                       PIC X(02).
009800 01  WK-N-COUNT-WORK-AREA.
009900     05  WK-N-TOTAL-MATCHES      PIC 9(07)  COMP.
010000     05  WK-N-PAGE-COUNT         PIC 9(04)  COMP.
010100     05  WK-N-SKIP-COUNT         PIC 9(07)  COMP.
010200
010201     05  FILLER                       PIC X(02).
010300 01  WK-N-REASON-WORK-AREA.
010400     05  WK-N-RSN-IX             PIC 9(01)  COMP.
010450     05  WK-N-RSN-PTR            PIC 9(03)  COMP.
010500
010501     05  FILLER                       PIC X(02).
010600 01  WK-C-XTRF-WORK-AREA.
010700     05  WK-C-XTRF-AMT-EDIT      PIC -(09)9.99.
010800     05  WK-C-XTRF-ZSC-EDIT      PIC -(03)9.9999.
010900     05  WK-C-XTRF-REASON-LIST   PIC X(241).
011010
011011     05  FILLER                       PIC X(02).
011020 01  WK-C-XTRF-AMT-EDIT-R REDEFINES WK-C-XTRF-AMT-EDIT.
011030     05  WK-C-XTRF-AMT-BYTE      PIC X(01) OCCURS 13 TIMES.
011040
011050 01  WK-C-XTRF-REASON-LIST-R REDEFINES WK-C-XTRF-REASON-LIST.
011060     05  WK-C-XTRF-REASON-BYTE   PIC X(01) OCCURS 241 TIMES.
011100
011200*************************
011300 LINKAGE SECTION.
011400*************************
011500*    NONE - STAND-ALONE PROGRAM, PARAMETERS COME FROM SYSPARM.
011600
011700 EJECT
011800**********************************************
011900 PROCEDURE DIVISION.
011950**********************************************
012000 MAIN-MODULE.
012100     PERFORM A100-READ-PARMS
012200        THRU A199-READ-PARMS-EX.
012300     PERFORM B100-SCAN-STORE
012400        THRU B199-SCAN-STORE-EX.
012500     PERFORM C100-WRITE-EXTRACT
012600        THRU C199-WRITE-EXTRACT-EX.
012700     PERFORM Z000-END-PROGRAM-ROUTINE
012800        THRU Z099-END-PROGRAM-ROUTINE-EX.
012900     GOBACK.
013000 EJECT
013100*---------------------------------------------------------------*
013200 A100-READ-PARMS.
013300*---------------------------------------------------------------*
013400*    THE PARM CARD IS A SINGLE LINE-SEQUENTIAL LOGICAL RECORD
013500*    IN THE SAME COLUMN POSITIONS AS ATXPARM-CARD - MIN-RISK,
013600*    OFFSET, LIMIT, TOP-N.  MISSING/UNREADABLE CARD DEFAULTS
013700*    MIN-RISK TO ZERO, OFFSET TO ZERO AND LIMIT TO 50.
013800*---------------------------------------------------------------*
013900     MOVE    ZERO                TO    ATXPARM-MIN-RISK
014000                                       ATXPARM-OFFSET.
014100     MOVE    50                  TO    ATXPARM-LIMIT.
014200     MOVE    10                  TO    ATXPARM-TOP-N.
014300
014400     OPEN INPUT SYSPARM.
014500     IF  WK-C-SUCCESSFUL
014600         READ SYSPARM
014700             AT END
014800                 CONTINUE
014900             NOT AT END
015000                 MOVE WK-C-SYSPARM-MIN-RISK    TO ATXPARM-MIN-RISK
015100                 MOVE WK-C-SYSPARM-OFFSET      TO ATXPARM-OFFSET
015200                 MOVE WK-C-SYSPARM-LIMIT       TO ATXPARM-LIMIT
015300                 MOVE WK-C-SYSPARM-TOP-N       TO ATXPARM-TOP-N
015400         END-READ
015500         CLOSE SYSPARM.
015600
015700     IF  ATXPARM-LIMIT < 1 OR ATXPARM-LIMIT > 1000
015800         MOVE 50                 TO    ATXPARM-LIMIT.
015900
016000 A199-READ-PARMS-EX.
016100     EXIT.
016200 EJECT
016300*---------------------------------------------------------------*
016400 B100-SCAN-STORE.
016450*---------------------------------------------------------------*
016500*    FULL SCAN OF THE ENRICHED STORE.  EVERY ANOMALOUS RECORD
016600*    AT OR ABOVE THE MINIMUM RISK SCORE COUNTS TOWARD THE TOTAL
016700*    MATCH COUNT.  RECORDS BEFORE THE OFFSET ARE SKIPPED AND NOT
016800*    WRITTEN; THE FIRST LIMIT MATCHES AFTER THE OFFSET ARE
016900*    WRITTEN TO THE EXTRACT FILE, ONE PER LINE.
017000*---------------------------------------------------------------*
017100     MOVE    ZERO                TO    WK-N-TOTAL-MATCHES
017200                                       WK-N-PAGE-COUNT
017300                                       WK-N-SKIP-COUNT.
017400
017500     OPEN INPUT ATXSTOR.
017600     IF  NOT WK-C-SUCCESSFUL
017700         DISPLAY "ATXXTRC - OPEN FILE ERROR - ATXSTOR"
017800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017900         GO TO Y900-ABNORMAL-TERMINATION.
018000
018100     OPEN OUTPUT ATXXTRF.
018200     IF  NOT WK-C-SUCCESSFUL
018300         DISPLAY "ATXXTRC - OPEN FILE ERROR - ATXXTRF"
018400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018500         GO TO Y900-ABNORMAL-TERMINATION.
018600
018700     MOVE    SPACES              TO    WK-C-XTRF-LINE.
018710     STRING  "TRANSACTION_ID,SENDER_ACCOUNT,TIMESTAMP,AMOUNT,"
018720             DELIMITED BY SIZE
018730             "DEVICE_HASH,IP_ADDRESS,LOCATION,HOUR,AMOUNT_ZSCORE,"
018740             DELIMITED BY SIZE
018750             "RISK_AMOUNT,RISK_NEW_DEVICE,RISK_NEW_IP,"
018760             DELIMITED BY SIZE
018770             "PREV_LOCATION,RISK_LOC_CHANGE,DOMINANT_HOUR,"
018780             DELIMITED BY SIZE
018790             "RISK_OFF_HOUR,BASE_RISK_SCORE,SESSION_ID,"
018800             DELIMITED BY SIZE
018810             "SIM_TIMESTAMP,TXN_COUNT_SIM,RISK_VELOCITY_SIM,"
018820             DELIMITED BY SIZE
018830             "FINAL_RISK_SCORE,REASON_COUNT,FINAL_IS_ANOMALOUS,"
018840             DELIMITED BY SIZE
018850             "REASONS"
018860             DELIMITED BY SIZE
018900             INTO WK-C-XTRF-LINE.
019300     WRITE   WK-C-XTRF-LINE.
019400
019500     READ ATXSTOR NEXT RECORD
019600         AT END SET WK-C-STOR-IS-EOF TO TRUE.
019700
019800     PERFORM B110-SCAN-ONE-RECORD
019900        THRU B119-SCAN-ONE-RECORD-EX
020000        UNTIL WK-C-STOR-IS-EOF.
020100
020200     CLOSE ATXSTOR.
020300
020400 B199-SCAN-STORE-EX.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 B110-SCAN-ONE-RECORD.
020800*---------------------------------------------------------------*
020900     IF  ATXENRCH-ANOMALOUS
021000     AND ATXENRCH-FINAL-RISK-SCORE >= ATXPARM-MIN-RISK
021100         ADD 1 TO WK-N-TOTAL-MATCHES
021200         IF  WK-N-SKIP-COUNT < ATXPARM-OFFSET
021300             ADD 1 TO WK-N-SKIP-COUNT
021400         ELSE
021500             IF  WK-N-PAGE-COUNT < ATXPARM-LIMIT
021600                 ADD 1 TO WK-N-PAGE-COUNT
021700             END-IF
021800         END-IF
021900         PERFORM B150-WRITE-ONE-MATCH
022000            THRU B159-WRITE-ONE-MATCH-EX.
022100
022200     READ ATXSTOR NEXT RECORD
022300         AT END SET WK-C-STOR-IS-EOF TO TRUE.
022400
022500 B119-SCAN-ONE-RECORD-EX.
022600     EXIT.
022700*---------------------------------------------------------------*
022800 B150-WRITE-ONE-MATCH.
022900*---------------------------------------------------------------*
023000*    EVERY MATCH - NOT JUST THE CURRENT PAGE - IS WRITTEN TO THE
023100*    FULL DELIMITED EXPORT, PER THE EXTRACT SPECIFICATION.  EVERY
023150*    ENRICHED FIELD GOES OUT, NOT JUST THE IDENTIFYING COLUMNS -
023170*    SEE WK-C-XTRF-LINE ABOVE FOR THE FULL COLUMN LAYOUT.
023200*---------------------------------------------------------------*
023300     MOVE    ATXENRCH-AMOUNT     TO    WK-C-XTRF-AMT-EDIT.
023320     MOVE    ATXENRCH-AMT-ZSCORE TO    WK-C-XTRF-ZSC-EDIT.
023400     MOVE    SPACES              TO    WK-C-XTRF-REASON-LIST.
023450     MOVE    1                   TO    WK-N-RSN-PTR.
023500     PERFORM B160-APPEND-ONE-REASON
023600        THRU B169-APPEND-ONE-REASON-EX
023700        VARYING WK-N-RSN-IX FROM 1 BY 1
023800        UNTIL WK-N-RSN-IX > ATXENRCH-REASON-COUNT.
023900
024000     MOVE    SPACES              TO    WK-C-XTRF-LINE.
024100     STRING  ATXENRCH-TRANSACTION-ID   DELIMITED BY SPACE
024110             ","                       DELIMITED BY SIZE
024120             ATXENRCH-SENDER-ACCOUNT   DELIMITED BY SPACE
024130             ","                       DELIMITED BY SIZE
024140             ATXENRCH-TIMESTAMP        DELIMITED BY SPACE
024150             ","                       DELIMITED BY SIZE
024160             WK-C-XTRF-AMT-EDIT        DELIMITED BY SIZE
024170             ","                       DELIMITED BY SIZE
024180             ATXENRCH-DEVICE-HASH      DELIMITED BY SPACE
024190             ","                       DELIMITED BY SIZE
024200             ATXENRCH-IP-ADDRESS       DELIMITED BY SPACE
024210             ","                       DELIMITED BY SIZE
024220             ATXENRCH-LOCATION         DELIMITED BY SPACE
024230             ","                       DELIMITED BY SIZE
024240             ATXENRCH-HOUR             DELIMITED BY SIZE
024250             ","                       DELIMITED BY SIZE
024260             WK-C-XTRF-ZSC-EDIT        DELIMITED BY SIZE
024270             ","                       DELIMITED BY SIZE
024280             ATXENRCH-RISK-AMOUNT      DELIMITED BY SIZE
024290             ","                       DELIMITED BY SIZE
024300             ATXENRCH-RISK-NEW-DEVICE  DELIMITED BY SIZE
024310             ","                       DELIMITED BY SIZE
024320             ATXENRCH-RISK-NEW-IP      DELIMITED BY SIZE
024330             ","                       DELIMITED BY SIZE
024340             ATXENRCH-PREV-LOCATION    DELIMITED BY SPACE
024350             ","                       DELIMITED BY SIZE
024360             ATXENRCH-RISK-LOC-CHANGE  DELIMITED BY SIZE
024370             ","                       DELIMITED BY SIZE
024380             ATXENRCH-DOMINANT-HOUR    DELIMITED BY SIZE
024390             ","                       DELIMITED BY SIZE
024400             ATXENRCH-RISK-OFF-HOUR    DELIMITED BY SIZE
024410             ","                       DELIMITED BY SIZE
024420             ATXENRCH-BASE-RISK-SCORE  DELIMITED BY SIZE
024430             ","                       DELIMITED BY SIZE
024440             ATXENRCH-SESSION-ID       DELIMITED BY SPACE
024450             ","                       DELIMITED BY SIZE
024460             ATXENRCH-SIM-TIMESTAMP    DELIMITED BY SPACE
024470             ","                       DELIMITED BY SIZE
024480             ATXENRCH-TXN-COUNT-SIM    DELIMITED BY SIZE
024490             ","                       DELIMITED BY SIZE
024500             ATXENRCH-RISK-VELOCITY-SIM DELIMITED BY SIZE
024510             ","                       DELIMITED BY SIZE
024520             ATXENRCH-FINAL-RISK-SCORE DELIMITED BY SIZE
024530             ","                       DELIMITED BY SIZE
024540             ATXENRCH-REASON-COUNT     DELIMITED BY SIZE
024550             ","                       DELIMITED BY SIZE
024560             ATXENRCH-FINAL-IS-ANOMALOUS DELIMITED BY SIZE
024570             ","                       DELIMITED BY SIZE
024580             WK-C-XTRF-REASON-LIST     DELIMITED BY SIZE
024590             INTO WK-C-XTRF-LINE.
025300     WRITE   WK-C-XTRF-LINE.
025400
025500 B159-WRITE-ONE-MATCH-EX.
025600     EXIT.
025700*---------------------------------------------------------------*
025800 B160-APPEND-ONE-REASON.
025900*---------------------------------------------------------------*
026000     IF  WK-N-RSN-IX > 1
026100         STRING  "|"                    DELIMITED BY SIZE
026300                 INTO WK-C-XTRF-REASON-LIST
026350                 WITH POINTER WK-N-RSN-PTR
026400         END-STRING.
026500     STRING  ATXENRCH-REASON(WK-N-RSN-IX) DELIMITED BY SPACE
026700             INTO WK-C-XTRF-REASON-LIST
026750             WITH POINTER WK-N-RSN-PTR.
026800
026900 B169-APPEND-ONE-REASON-EX.
027000     EXIT.
027100 EJECT
027200*---------------------------------------------------------------*
027300 C100-WRITE-EXTRACT.
027400*---------------------------------------------------------------*
027500*    THE FULL EXPORT HAS ALREADY BEEN WRITTEN RECORD-BY-RECORD
027600*    DURING THE SCAN - HERE WE JUST CLOSE THE FILE AND DISPLAY
027700*    THE PAGE/TOTAL COUNTS THE CALLING JOB STEP EXPECTS IN THE
027800*    JOBLOG.
027900*---------------------------------------------------------------*
028000     CLOSE ATXXTRF.
028100     DISPLAY "ATXXTRC - TOTAL MATCHES    - " WK-N-TOTAL-MATCHES.
028200     DISPLAY "ATXXTRC - PAGE RETURNED    - " WK-N-PAGE-COUNT.
028300
028400 C199-WRITE-EXTRACT-EX.
028500     EXIT.
028600 EJECT
028700 Y900-ABNORMAL-TERMINATION.
028800     PERFORM Z000-END-PROGRAM-ROUTINE
028900        THRU Z099-END-PROGRAM-ROUTINE-EX.
029000     GOBACK.
029100
029200*---------------------------------------------------------------*
029300 Z000-END-PROGRAM-ROUTINE.
029400*---------------------------------------------------------------*
029500     CONTINUE.
029600
029700*---------------------------------------------------------------*
029800 Z099-END-PROGRAM-ROUTINE-EX.
029900*---------------------------------------------------------------*
030000     EXIT.
030100
030200******************************************************************
030300*************** END OF PROGRAM SOURCE  ATXXTRC *****************
030400******************************************************************
