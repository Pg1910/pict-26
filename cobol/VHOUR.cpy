000100* VHOUR.CPYBK
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* ATX0007 TMPARV 19/08/2004 - ORIGINAL LINKAGE FOR THE DOMINANT
000600*                 HOUR / OFF-HOUR CALLED ROUTINE
000700*-----------------------------------------------------------------
000800 01  WK-C-VHOUR-RECORD.
000900     05  WK-C-VHOUR-INPUT.
001000         10  WK-C-VHOUR-SENDER-ACCOUNT PIC X(16).
001100         10  WK-C-VHOUR-HOUR           PIC 9(02).
001200     05  WK-C-VHOUR-OUTPUT.
001300         10  WK-C-VHOUR-ERROR-CD       PIC X(07).
001400         10  WK-C-VHOUR-DOMINANT-HOUR  PIC 9(02).
001500         10  WK-C-VHOUR-FLAG           PIC X(01).
001600             88  WK-C-VHOUR-FLAG-SET       VALUE "Y".
001700     05  FILLER                        PIC X(08).
001750
001800 01  WK-C-VHOUR-INPUT-R REDEFINES WK-C-VHOUR-INPUT.
001850     05  WK-C-VHOUR-INPUT-BYTE       PIC X(01) OCCURS 18 TIMES.
