000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATXSTAT.
000500 AUTHOR.         TMPARV.
000600 INSTALLATION.   WHOLESALE BANKING SYSTEMS.
000700 DATE-WRITTEN.   17 AUGUST 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ACCUMULATE THE
001200*               RUNNING AMOUNT SUM, SUM-OF-SQUARES AND 24-HOUR
001300*               HISTOGRAM FOR ONE SENDING ACCOUNT ON THE ATXASTAT
001400*               SCRATCH FILE.  INVOKED ONCE PER INPUT RECORD
001500*               DURING THE FIRST PASS OF THE INGEST PROGRAM,
001600*               BEFORE ANY RISK EVALUATION TAKES PLACE.
001700*_________________________________________________________________
001800* HISTORY OF MODIFICATION:                                   ATX01
001900*=================================================================
002000* ATX0005  19/08/2004 TMPARV  - ORIGINAL VERSION FOR THE          01
002100*                     TRANSACTION ANOMALY BATCH.                  01
002200*-----------------------------------------------------------------
002300* ATX0038  22/01/2009 TMPJAE  - RECORDS WITH NO AMOUNT PRESENT    01
002400*                     SKIP THE ACCUMULATION STEP ENTIRELY.        01
002450*-----------------------------------------------------------------
002460* ATX0074  21/02/2019 TMPRLS  - ATX0038 ALSO SKIPPED THE HOUR     01
002470*                     HISTOGRAM FOR A NO-AMOUNT FEED, LEAVING     01
002480*                     OFF-HOUR SCORING DEAD ON THAT FEED.  HOUR   01
002490*                     BUCKET NOW ALWAYS UPDATES - ONLY THE        01
002495*                     AMOUNT SUM/SUMSQ STAY GATED ON THE CALLER'S 01
002497*                     NEW AMT-PRESENT SWITCH ON WK-C-VSTAT.       01
002500*-----------------------------------------------------------------
002600* ATXY2K1  17/09/1998 KLOH    - Y2K READINESS REVIEW - NO DATE    01
002700*                     SENSITIVE FIELDS IN THIS PROGRAM, SIGNED   01
002800*                     OFF.                                       01
002900*=================================================================
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ATXASTAT ASSIGN TO DATABASE-ATXASTAT
004200            ORGANIZATION      IS INDEXED
004300            ACCESS MODE       IS RANDOM
004400            RECORD KEY        IS ATXASTAT-SENDER-ACCOUNT
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600 EJECT
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100***************
005200 FD  ATXASTAT
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS ATXASTAT-RECORD.
005500     COPY ATXASTAT.
005600
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER              PIC X(24)  VALUE
006100     "** PROGRAM ATXSTAT   **".
006200
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 01  WK-C-COMMON.
006500     COPY ATXCMWS.
006600
006601     05  FILLER                       PIC X(02).
006700 01  WK-N-WORK-AREA.
006800     05  WK-N-HR-SUB1       PIC 9(02)           COMP.
006900     05  WK-N-AMT-SQUARED   PIC S9(15)V9(4)      COMP-3.
006910
006911     05  FILLER                       PIC X(02).
006920 01  WK-C-ERROR-WORK-AREA.
006930     05  WK-C-ERROR-DISPLAY-LIT  PIC X(07) VALUE "COM0206".
006940
006941     05  FILLER                       PIC X(02).
006950 01  WK-C-ERROR-TABLE REDEFINES WK-C-ERROR-WORK-AREA.
006960     05  WK-C-ERROR-BYTE         PIC X(01) OCCURS 7 TIMES.
007000
007100 EJECT
007200 LINKAGE SECTION.
007300*****************
007400     COPY VSTAT.
007500 EJECT
007600*********************************************
007700 PROCEDURE DIVISION USING WK-C-VSTAT-RECORD.
007800*********************************************
007900 MAIN-MODULE.
008000     PERFORM A000-MAIN-PROCESSING
008100        THRU A099-MAIN-PROCESSING-EX.
008200     PERFORM Z000-END-PROGRAM-ROUTINE
008300        THRU Z099-END-PROGRAM-ROUTINE-EX.
008400     GOBACK.
008500 EJECT
008600*---------------------------------------------------------------*
008700 A000-MAIN-PROCESSING.
008800*---------------------------------------------------------------*
008900     OPEN I-O ATXASTAT.
009000     IF  NOT WK-C-SUCCESSFUL
009100         DISPLAY "ATXSTAT - OPEN FILE ERROR - ATXASTAT"
009200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009300         GO TO Y900-ABNORMAL-TERMINATION.
009400
009500     MOVE    SPACES              TO    WK-C-VSTAT-ERROR-CD.
009550     MOVE    "N"                 TO    WK-C-VSTAT-NEW-ROW-SW.
009600     MOVE    WK-C-VSTAT-SENDER-ACCOUNT TO
009700                                       ATXASTAT-SENDER-ACCOUNT.
009800     READ ATXASTAT KEY IS ATXASTAT-SENDER-ACCOUNT.
009900
010000     IF  WK-C-SUCCESSFUL
010100         GO TO A060-ACCUMULATE-RECORD.
010200
010300     IF  NOT WK-C-RECORD-NOT-FOUND
010400         MOVE WK-C-ERROR-DISPLAY-LIT TO WK-C-VSTAT-ERROR-CD
010500         GO TO A099-MAIN-PROCESSING-EX.
010600
010700     PERFORM A030-INITIALISE-NEW-ROW
010800        THRU A039-INITIALISE-NEW-ROW-EX.
010900
011000 A060-ACCUMULATE-RECORD.
011100*---------------------------------------------------------------*
011150     IF  WK-C-VSTAT-AMT-IS-PRESENT
011200         ADD     1                   TO    ATXASTAT-AMT-COUNT
011300         ADD     WK-C-VSTAT-AMOUNT   TO    ATXASTAT-AMT-SUM
011400
011450         COMPUTE WK-N-AMT-SQUARED ROUNDED =
011460             WK-C-VSTAT-AMOUNT * WK-C-VSTAT-AMOUNT
011700         ADD     WK-N-AMT-SQUARED    TO    ATXASTAT-AMT-SUMSQ
011750     END-IF.
011800
011900     COMPUTE WK-N-HR-SUB1 = WK-C-VSTAT-HOUR + 1.
012000     ADD     1 TO ATXASTAT-HOUR-CNT(WK-N-HR-SUB1).
012100
012200     IF  WK-C-VSTAT-NEW-ROW-SW = "Y"
012300         WRITE ATXASTAT-RECORD
012400         IF  NOT WK-C-SUCCESSFUL
012500             DISPLAY "ATXSTAT - WRITE FILE ERROR - ATXASTAT"
012600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012700         END-IF
012800     ELSE
012900         REWRITE ATXASTAT-RECORD
013000         IF  NOT WK-C-SUCCESSFUL
013100             DISPLAY "ATXSTAT - REWRITE FILE ERROR - ATXASTAT"
013200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300         END-IF
013400     END-IF.
013500
013600*---------------------------------------------------------------*
013700 A030-INITIALISE-NEW-ROW.
013800*---------------------------------------------------------------*
013900     MOVE    "Y"                 TO    WK-C-VSTAT-NEW-ROW-SW.
014000     MOVE    WK-C-VSTAT-SENDER-ACCOUNT TO
014100                                       ATXASTAT-SENDER-ACCOUNT.
014200     MOVE    ZERO                TO    ATXASTAT-AMT-COUNT
014300                                       ATXASTAT-AMT-SUM
014400                                       ATXASTAT-AMT-SUMSQ.
014500     PERFORM B100-CLEAR-ONE-HOUR
014600        THRU B199-CLEAR-ONE-HOUR-EX
014700        VARYING WK-N-HR-SUB1 FROM 1 BY 1
014800        UNTIL WK-N-HR-SUB1 > 24.
014900
015000 A039-INITIALISE-NEW-ROW-EX.
015100     EXIT.
015200
015300*---------------------------------------------------------------*
015400 B100-CLEAR-ONE-HOUR.
015500*---------------------------------------------------------------*
015600     MOVE    ZERO    TO    ATXASTAT-HOUR-CNT(WK-N-HR-SUB1).
015700
015800 B199-CLEAR-ONE-HOUR-EX.
015900     EXIT.
016000
016100*---------------------------------------------------------------*
016200 A099-MAIN-PROCESSING-EX.
016300*---------------------------------------------------------------*
016400     EXIT.
016500
016600 Y900-ABNORMAL-TERMINATION.
016700     PERFORM Z000-END-PROGRAM-ROUTINE
016800        THRU Z099-END-PROGRAM-ROUTINE-EX.
016900     GOBACK.
017000
017100*---------------------------------------------------------------*
017200 Z000-END-PROGRAM-ROUTINE.
017300*---------------------------------------------------------------*
017400     CLOSE ATXASTAT.
017500     IF  NOT WK-C-SUCCESSFUL
017600         DISPLAY "ATXSTAT - CLOSE FILE ERROR - ATXASTAT"
017700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017800
017900*---------------------------------------------------------------*
018000 Z099-END-PROGRAM-ROUTINE-EX.
018100*---------------------------------------------------------------*
018200     EXIT.
018300
018400******************************************************************
018500*************** END OF PROGRAM SOURCE  ATXSTAT *****************
018600******************************************************************
