000100* ATXCMWS.CPYBK
000200******************************************************************
000300* COMMON WORKING STORAGE - FILE STATUS CONDITION NAMES          *
000400* COPIED INTO EVERY PROGRAM IN THE ATX (TRANSACTION ANOMALY)    *
000500* SUITE SO THAT FILE-STATUS TESTS READ THE SAME WAY IN EVERY    *
000600* PROGRAM IN THE SUITE.                                         *
000700******************************************************************
000800* HISTORY OF MODIFICATION:                                  CUST01
000900*========================================================== CUST01
001000* SMREM1  04/06/1991 RSMITH   - INITIAL VERSION FOR THE STP    01
001100*                     REMITTANCE VALIDATION SUITE.              01
001200* SMREM2  19/02/1993 RSMITH   - ADDED WK-C-DUPLICATE-KEY FOR    01
001300*                     THE NEW INDEXED SCRATCH FILES.             01
001400* SMY2K1  14/09/1998 KLOH     - Y2K READINESS REVIEW - NO DATE  01
001500*                     SENSITIVE FIELDS IN THIS COPYBOOK - NO    01
001600*                     CHANGE REQUIRED, SIGNED OFF.               01
001700*========================================================== CUST01
001800     05  WK-C-FILE-STATUS        PIC X(02).
001900     88  WK-C-SUCCESSFUL                  VALUE "00".
002000     88  WK-C-DUPLICATE-KEY               VALUE "22".
002100     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002200     88  WK-C-END-OF-FILE                 VALUE "10".
002300     88  WK-C-FILE-NOT-OPEN                VALUE "41" "49".
