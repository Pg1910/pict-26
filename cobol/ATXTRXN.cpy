000100* ATXTRXN.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* PRMB11 08/05/2009 DCKABINGUE  ORIGINAL LAYOUT - 5 INPUT FIELDS
000600*                    RECORD LENGTH WAS 96 - PARALNO/SEQNUM STYLE
000700*                    KEYING, NO PRESENCE FLAGS, FEED WAS ALWAYS
000800*                    COMPLETE.
000900* PRMC04 17/11/2012 DCKABINGUE  FEED NO LONGER GUARANTEED
001000*                    COMPLETE - ADDED ONE PRESENCE FLAG PER
001100*                    OPTIONAL FIELD, RECORD LENGTH NOW 124.
001200* RMB2K1 21/10/1998 LSTAN       Y2K READINESS REVIEW - TIMESTAMP
001300*                    FIELD CARRIES A 4 DIGIT YEAR AS TEXT - NO
001400*                    WINDOWING REQUIRED, SIGNED OFF.
001500*****************************************************************
001600
001700     05  ATXTRXN-RECORD               PIC X(096).
001800     05  ATXTRXN-RECORD               PIC X(124).
001900     05  ATXTRXN-RECORD               PIC X(130).
002000
002100*****************************************************************
002200* I-O FORMAT: ATXTRXNR
002300* ONE TRANSACTION OFF THE DAILY FEED, AFTER THE HEADER/COLUMN
002400* CHECK - REQUIRED FIELDS PLUS THE FIVE FIELDS THAT SWITCH THE
002500* RISK CHECKS ON OR OFF WHEN THE FEED CARRIES THEM.
002600*****************************************************************
002700     05  ATXTRXNR REDEFINES ATXTRXN-RECORD.
002800         06  ATXTRXN-TRANSACTION-ID      PIC X(20).
002900*                REQUIRED - UNIQUE TRANSACTION ID
003000         06  ATXTRXN-SENDER-ACCOUNT       PIC X(16).
003100*                REQUIRED - GROUPING KEY FOR ALL PER-ACCT CHECKS
003200         06  ATXTRXN-TIMESTAMP-PRES       PIC X(01).
003300             88  ATXTRXN-TIMESTAMP-OK         VALUE "Y".
003400         06  ATXTRXN-TIMESTAMP            PIC X(20).
003500*                ISO-8601 UTC - ENABLES OFF-HOUR & VELOCITY
003600         06  ATXTRXN-AMOUNT-PRES          PIC X(01).
003700             88  ATXTRXN-AMOUNT-OK            VALUE "Y".
003800         06  ATXTRXN-AMOUNT               PIC S9(09)V99.
003900*                ENABLES THE AMOUNT Z-SCORE CHECK
004000         06  ATXTRXN-DEVICE-PRES          PIC X(01).
004100             88  ATXTRXN-DEVICE-OK            VALUE "Y".
004200         06  ATXTRXN-DEVICE-HASH          PIC X(16).
004300*                ENABLES THE NEW-DEVICE CHECK
004400         06  ATXTRXN-IP-PRES              PIC X(01).
004500             88  ATXTRXN-IP-OK                 VALUE "Y".
004600         06  ATXTRXN-IP-ADDRESS           PIC X(15).
004700*                ENABLES THE NEW-IP CHECK
004800         06  ATXTRXN-LOCATION-PRES        PIC X(01).
004900             88  ATXTRXN-LOCATION-OK           VALUE "Y".
005000         06  ATXTRXN-LOCATION             PIC X(20).
005100*                ENABLES THE LOCATION-CHANGE CHECK
005200         06  FILLER                       PIC X(06).
