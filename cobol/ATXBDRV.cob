000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATXBDRV.
000500 AUTHOR.         TMPJZM.
000600 INSTALLATION.   WHOLESALE BANKING SYSTEMS.
000700 DATE-WRITTEN.   30 JUNE 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE STAND-ALONE BATCH DRIVER FOR THE
001200*               TRANSACTION ANOMALY SUITE.  IT CALLS THE INGEST
001300*               PROGRAM TO READ, SORT, SCORE AND STORE THE DAILY
001400*               TRANSACTION FEED, THEN PRINTS THE RUN SUMMARY
001500*               REPORT SHOWING WHICH OPTIONAL COLUMNS WERE SEEN
001600*               ON THE FEED, WHICH RISK CHECKS WERE ACTIVE, AND
001700*               THE THRESHOLD THAT WAS USED FOR THE RUN.
001800*_________________________________________________________________
001900* HISTORY OF MODIFICATION:                                   ATX01
002000*=================================================================
002100* ATX0002  30/06/2004 TMPJZM  - ORIGINAL VERSION FOR THE          01
002200*                     TRANSACTION ANOMALY BATCH.                  01
002300*-----------------------------------------------------------------
002400* ATX0041  11/03/2010 TMPJZM  - RUN SUMMARY REPORT WIDENED TO     01
002500*                     FIVE PRESENT/MISSING COLUMNS.                01
002600*-----------------------------------------------------------------
002700* ATX0057  06/11/2015 TMPJP6  - VELOCITY SIMULATION IS NOW ALWAYS 01
002800*                     REQUESTED - THE OLD OPERATOR UPSI SWITCH    01
002900*                     TO SUPPRESS IT WAS NEVER USED IN TWO YEARS  01
003000*                     OF OPERATION AND HAS BEEN RETIRED.           01
003100*-----------------------------------------------------------------
003200* ATXY2K1  14/09/1998 KLOH    - Y2K READINESS REVIEW - NO DATE    01
003300*                     SENSITIVE FIELDS IN THIS PROGRAM, SIGNED   01
003400*                     OFF.                                       01
003500*=================================================================
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ATXRPTF  ASSIGN TO ATXRPTF
004900             ORGANIZATION IS SEQUENTIAL
005000             FILE STATUS  IS WK-C-FILE-STATUS.
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600***************
005700 FD  ATXRPTF
005800     LABEL RECORDS ARE OMITTED
005900     RECORD CONTAINS 80 CHARACTERS
006000     DATA RECORD IS WK-C-RPTLINE.
006100 01  WK-C-RPTLINE-OUT.
006110     05  WK-C-RPTLINE-OUT-TEXT   PIC X(78).
006120     05  FILLER                  PIC X(02).
006200
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER              PIC X(24)  VALUE
006700     "** PROGRAM ATXBDRV   **".
006800
006900 01  WK-C-COMMON.
007000     COPY ATXCMWS.
007100
007200     COPY SUMM.
007300
007400     COPY ATXRPT.
007700
007701     05  FILLER                       PIC X(02).
007800 01  WK-N-WORK-AREA.
007900     05  WK-N-LIST-IX            PIC 9(01)  COMP.
008000
008001     05  FILLER                       PIC X(02).
008100 01  WK-C-COUNT-EDIT             PIC ZZZ,ZZ9.
008200
008300 EJECT
008400**********************************************
008500 PROCEDURE DIVISION.
008600**********************************************
008700 MAIN-MODULE.
008800     PERFORM A000-RUN-THE-BATCH
008900        THRU A099-RUN-THE-BATCH-EX.
009000     PERFORM B000-PRINT-RUN-SUMMARY
009100        THRU B099-PRINT-RUN-SUMMARY-EX.
009200     PERFORM Z000-END-PROGRAM-ROUTINE
009300        THRU Z099-END-PROGRAM-ROUTINE-EX.
009400     GOBACK.
009500 EJECT
009600*---------------------------------------------------------------*
009700 A000-RUN-THE-BATCH.
009800*---------------------------------------------------------------*
009900     INITIALIZE WK-SUMM.
010000     MOVE    "Y"                 TO    WK-SUMM-SIMULATION-SW.
010100
010200     CALL    "ATXINGST" USING WK-SUMM.
010300
010400 A099-RUN-THE-BATCH-EX.
010500     EXIT.
010600 EJECT
010700*---------------------------------------------------------------*
010800 B000-PRINT-RUN-SUMMARY.
010900*---------------------------------------------------------------*
011000     OPEN OUTPUT ATXRPTF.
011100     IF  NOT WK-C-SUCCESSFUL
011200         DISPLAY "ATXBDRV - OPEN FILE ERROR - ATXRPTF"
011300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400         GO TO B099-PRINT-RUN-SUMMARY-EX.
011500
011600     MOVE    SPACES              TO    WK-C-RPTLINE.
011700     MOVE    WK-C-RPTLINE        TO    WK-C-RPTLINE-OUT.
011800     WRITE   WK-C-RPTLINE-OUT.
011900
012000     MOVE    SPACES              TO    WK-C-RPT-HDR.
012100     MOVE    "H "                TO    WK-RPT-HDR-TAG.
012200     MOVE    "TRANSACTION ANOMALY DETECTION - RUN SUMMARY"
012300                                 TO    WK-RPT-HDR-TITLE.
012400     MOVE    WK-C-RPT-HDR        TO    WK-C-RPTLINE-OUT.
012500     WRITE   WK-C-RPTLINE-OUT AFTER ADVANCING TOP-OF-FORM.
012600
012700     MOVE    SPACES              TO    WK-C-RPTLINE-OUT.
012800     WRITE   WK-C-RPTLINE-OUT.
012900
013000     IF  NOT WK-SUMM-NO-ERROR
013100         MOVE SPACES             TO WK-C-RPT-METRIC
013200         MOVE "M "               TO WK-RPT-MET-TAG
013300         MOVE "RUN ABENDED"      TO WK-RPT-MET-LABEL
013400         MOVE WK-SUMM-ERROR-MSG  TO WK-RPT-MET-VALUE
013500         MOVE WK-C-RPT-METRIC    TO WK-C-RPTLINE-OUT
013600         WRITE WK-C-RPTLINE-OUT
013700         GO TO B090-CLOSE-REPORT.
013800
013900     MOVE    WK-SUMM-ROWS-PROCESSED TO WK-C-COUNT-EDIT.
014000     MOVE    SPACES              TO    WK-C-RPT-METRIC.
014100     MOVE    "M "                TO    WK-RPT-MET-TAG.
014200     MOVE    "TRANSACTIONS PROCESSED"
014300                                 TO    WK-RPT-MET-LABEL.
014400     MOVE    WK-C-COUNT-EDIT     TO    WK-RPT-MET-VALUE.
014500     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
014600     WRITE   WK-C-RPTLINE-OUT.
014700
014800     MOVE    SPACES              TO    WK-C-RPT-METRIC.
014900     MOVE    "M "                TO    WK-RPT-MET-TAG.
015000     MOVE    "VELOCITY SIMULATION MODE"
015100                                 TO    WK-RPT-MET-LABEL.
015200     IF  WK-SUMM-SIM-MODE = "Y"
015300         MOVE "ON"               TO    WK-RPT-MET-VALUE
015400     ELSE
015500         MOVE "OFF"              TO    WK-RPT-MET-VALUE.
015600     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
015700     WRITE   WK-C-RPTLINE-OUT.
015800
015900     MOVE    SPACES              TO    WK-C-RPT-METRIC.
016000     MOVE    "M "                TO    WK-RPT-MET-TAG.
016100     MOVE    "ANOMALY SCORE THRESHOLD"
016200                                 TO    WK-RPT-MET-LABEL.
016300     MOVE    WK-SUMM-THRESHOLD   TO    WK-RPT-MET-VALUE.
016400     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
016500     WRITE   WK-C-RPTLINE-OUT.
016600
016700     MOVE    SPACES              TO    WK-C-RPTLINE-OUT.
016800     WRITE   WK-C-RPTLINE-OUT.
016900     MOVE    SPACES              TO    WK-C-RPT-METRIC.
017000     MOVE    "M "                TO    WK-RPT-MET-TAG.
017100     MOVE    "FEED COLUMNS PRESENT"
017200                                 TO    WK-RPT-MET-LABEL.
017300     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
017400     WRITE   WK-C-RPTLINE-OUT.
017500
017600     PERFORM B010-PRINT-ONE-PRESENT
017700        THRU B019-PRINT-ONE-PRESENT-EX
017800        VARYING WK-N-LIST-IX FROM 1 BY 1
017900        UNTIL WK-N-LIST-IX > WK-SUMM-FEAT-PRESENT-N.
018000
018100     MOVE    SPACES              TO    WK-C-RPT-METRIC.
018200     MOVE    "M "                TO    WK-RPT-MET-TAG.
018300     MOVE    "FEED COLUMNS MISSING"
018400                                 TO    WK-RPT-MET-LABEL.
018500     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
018600     WRITE   WK-C-RPTLINE-OUT.
018700
018800     PERFORM B020-PRINT-ONE-MISSING
018900        THRU B029-PRINT-ONE-MISSING-EX
019000        VARYING WK-N-LIST-IX FROM 1 BY 1
019100        UNTIL WK-N-LIST-IX > WK-SUMM-FEAT-MISSING-N.
019200
019300     MOVE    SPACES              TO    WK-C-RPTLINE-OUT.
019400     WRITE   WK-C-RPTLINE-OUT.
019500     MOVE    SPACES              TO    WK-C-RPT-METRIC.
019600     MOVE    "M "                TO    WK-RPT-MET-TAG.
019700     MOVE    "RISK CHECKS ACTIVE THIS RUN"
019800                                 TO    WK-RPT-MET-LABEL.
019900     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
020000     WRITE   WK-C-RPTLINE-OUT.
020100
020200     PERFORM B030-PRINT-ONE-RISK
020300        THRU B039-PRINT-ONE-RISK-EX
020400        VARYING WK-N-LIST-IX FROM 1 BY 1
020500        UNTIL WK-N-LIST-IX > WK-SUMM-RISKS-N.
020600
020700 B090-CLOSE-REPORT.
020800     CLOSE ATXRPTF.
020900
021000 B099-PRINT-RUN-SUMMARY-EX.
021100     EXIT.
021200*---------------------------------------------------------------*
021300 B010-PRINT-ONE-PRESENT.
021400*---------------------------------------------------------------*
021500     MOVE    SPACES              TO    WK-C-RPT-METRIC.
021600     MOVE    "M "                TO    WK-RPT-MET-TAG.
021700     MOVE    "  - "              TO    WK-RPT-MET-LABEL.
021800     MOVE    WK-SUMM-FEAT-PRESENT(WK-N-LIST-IX)
021900                                 TO    WK-RPT-MET-VALUE.
022000     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
022100     WRITE   WK-C-RPTLINE-OUT.
022200
022300 B019-PRINT-ONE-PRESENT-EX.
022400     EXIT.
022500*---------------------------------------------------------------*
022600 B020-PRINT-ONE-MISSING.
022700*---------------------------------------------------------------*
022800     MOVE    SPACES              TO    WK-C-RPT-METRIC.
022900     MOVE    "M "                TO    WK-RPT-MET-TAG.
023000     MOVE    "  - "              TO    WK-RPT-MET-LABEL.
023100     MOVE    WK-SUMM-FEAT-MISSING(WK-N-LIST-IX)
023200                                 TO    WK-RPT-MET-VALUE.
023300     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
023400     WRITE   WK-C-RPTLINE-OUT.
023500
023600 B029-PRINT-ONE-MISSING-EX.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 B030-PRINT-ONE-RISK.
024000*---------------------------------------------------------------*
024100     MOVE    SPACES              TO    WK-C-RPT-METRIC.
024200     MOVE    "M "                TO    WK-RPT-MET-TAG.
024300     MOVE    "  - "              TO    WK-RPT-MET-LABEL.
024400     MOVE    WK-SUMM-ACTIVE-RISK(WK-N-LIST-IX)
024500                                 TO    WK-RPT-MET-VALUE.
024600     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
024700     WRITE   WK-C-RPTLINE-OUT.
024800
024900 B039-PRINT-ONE-RISK-EX.
025000     EXIT.
025100 EJECT
025200 Y900-ABNORMAL-TERMINATION.
025300     PERFORM Z000-END-PROGRAM-ROUTINE
025400        THRU Z099-END-PROGRAM-ROUTINE-EX.
025500     GOBACK.
025600
025700*---------------------------------------------------------------*
025800 Z000-END-PROGRAM-ROUTINE.
025900*---------------------------------------------------------------*
026000     CONTINUE.
026100
026200*---------------------------------------------------------------*
026300 Z099-END-PROGRAM-ROUTINE-EX.
026400*---------------------------------------------------------------*
026500     EXIT.
026600
026700******************************************************************
026800*************** END OF PROGRAM SOURCE  ATXBDRV *****************
026900******************************************************************
