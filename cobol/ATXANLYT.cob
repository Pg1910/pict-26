000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATXANLYT.
000500 AUTHOR.         TMPJAE.
000600 INSTALLATION.   WHOLESALE BANKING SYSTEMS.
000700 DATE-WRITTEN.   23 SEPTEMBER 1995.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE ANALYTICS ROLL-UP REPORT FOR THE
001200*               TRANSACTION ANOMALY SUITE.  IT FULL-SCANS THE
001300*               ENRICHED STORE BUILT BY THE INGEST PROGRAM AND
001400*               ACCUMULATES SUMMARY COUNTS, REASON FREQUENCIES,
001500*               SCORE AND HOUR DISTRIBUTIONS, AMOUNT STATISTICS,
001600*               AND - VIA TWO SCRATCH SORTS - THE TOP ANOMALOUS
001700*               ACCOUNTS AND TOP VELOCITY SESSIONS.
001800*_________________________________________________________________
001900* HISTORY OF MODIFICATION:                                   ATX01
002000*=================================================================
002100* ATX0012  23/09/2005 TMPJAE  - ORIGINAL VERSION FOR THE          01
002200*                     TRANSACTION ANOMALY BATCH.                  01
002300*-----------------------------------------------------------------
002400* ATX0039  05/02/2009 TMPJAE  - VELOCITY STATISTICS SECTION ADDED 01
002500*                     TO FOLLOW THE NEW SIMULATION PASS IN        01
002600*                     ATXINGST.                                   01
002700*-----------------------------------------------------------------
002800* ATX0063  14/08/2017 TMPJP6  - TOP-N FOR BOTH THE ACCOUNT AND    01
002900*                     SESSION TABLES NOW COMES FROM THE PARM      01
003000*                     CARD INSTEAD OF BEING HARD-CODED AT 10/20.  01
003100*-----------------------------------------------------------------
003200* ATXY2K1  28/09/1998 KLOH    - Y2K READINESS REVIEW - NO DATE    01
003300*                     SENSITIVE FIELDS IN THIS PROGRAM, SIGNED   01
003400*                     OFF.                                       01
003500*=================================================================
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSPARM  ASSIGN TO SYSPARM
004900             ORGANIZATION IS LINE SEQUENTIAL
005000             FILE STATUS  IS WK-C-FILE-STATUS.
005100
005200     SELECT ATXSTOR  ASSIGN TO ATXSTOR
005300             ORGANIZATION IS SEQUENTIAL
005400             FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600     SELECT ATXRPTF  ASSIGN TO ATXRPTF
005700             ORGANIZATION IS SEQUENTIAL
005800             FILE STATUS  IS WK-C-FILE-STATUS.
005900
006000     SELECT ATXSRT3  ASSIGN TO ATXSRT3.
006100     SELECT ATXSRT4  ASSIGN TO ATXSRT4.
006200 EJECT
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700***************
006800 FD  SYSPARM
006900     LABEL RECORDS ARE OMITTED
007000     RECORD CONTAINS 80 CHARACTERS
007100     DATA RECORD IS WK-C-SYSPARM-LINE.
007200 01  WK-C-SYSPARM-LINE.
007210     05  WK-C-SYSPARM-TEXT       PIC X(78).
007220     05  FILLER                  PIC X(02).
007300
007400 FD  ATXSTOR
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS ATXENRCH-RECORD.
007700     COPY ATXENRCH.
007800
007900 FD  ATXRPTF
008000     LABEL RECORDS ARE OMITTED
008100     RECORD CONTAINS 80 CHARACTERS
008200     DATA RECORD IS WK-C-RPTLINE-OUT.
008300 01  WK-C-RPTLINE-OUT.
008310     05  WK-C-RPTLINE-OUT-TEXT   PIC X(78).
008320     05  FILLER                  PIC X(02).
008400
008500 SD  ATXSRT3.
008600 01  WK-C-ACCT-SD-REC.
008700     05  SD3-SENDER-ACCOUNT      PIC X(16).
008800     05  SD3-ANOM-FLAG           PIC X(01).
008850     05  FILLER                  PIC X(03).
008900
009000 SD  ATXSRT4.
009100 01  WK-C-SESS-SD-REC.
009200     05  SD4-SESSION-ID          PIC X(15).
009300     05  SD4-VELOCITY-FLAG       PIC X(01).
009350     05  FILLER                  PIC X(04).
009400
009500*************************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER              PIC X(24)  VALUE
009900     "** PROGRAM ATXANLYT  **".
010000
010100 01  WK-C-COMMON.
010200     COPY ATXCMWS.
010300
010400     COPY ATXPARM.
010500
010501     05  FILLER                       PIC X(02).
010600 01  WK-C-EOF-SWITCHES.
010700     05  WK-C-STOR-EOF           PIC X(01)  VALUE "N".
010800         88  WK-C-STOR-IS-EOF        VALUE "Y".
010900     05  WK-C-SORT-EOF           PIC X(01)  VALUE "N".
011000         88  WK-C-SORT-IS-EOF        VALUE "Y".
011100
011101     05  FILLER                       PIC X(02).
011200 01  WK-N-SUMMARY-WORK-AREA.
011300     05  WK-N-TOTAL-RECS         PIC 9(07)  COMP.
011400     05  WK-N-ANOM-RECS          PIC 9(07)  COMP.
011500     05  WK-N-VELOCITY-FLAGGED   PIC 9(07)  COMP.
011600
011601     05  FILLER                       PIC X(02).
011700 01  WK-N-SCORE-DIST-TABLE.
011800     05  WK-N-SCORE-CNT          PIC 9(07)  COMP OCCURS 7 TIMES
011900                                            INDEXED BY WK-N-SCR-IX.
012000*            SUBSCRIPT n = SCORE (n-1), SCORE RANGES 0 THROUGH 6
012100
012101     05  FILLER                       PIC X(02).
012200 01  WK-N-HOUR-DIST-TABLE.
012300     05  WK-N-HOUR-CNT           PIC 9(07)  COMP OCCURS 24 TIMES
012400                                            INDEXED BY WK-N-HR-IX1.
012500     05  WK-N-HOUR-ANOM-CNT      PIC 9(07)  COMP OCCURS 24 TIMES
012600                                            INDEXED BY WK-N-HR-IX2.
012700*            SUBSCRIPT n = HOUR (n-1), HOUR RANGES 00 THROUGH 23
012800
012801     05  FILLER                       PIC X(02).
012900 01  WK-C-REASON-DESC-TABLE.
013000     05  WK-C-DESC-AMOUNT        PIC X(40) VALUE
013100         "Unusual transaction amount".
013200     05  WK-C-DESC-DEVICE        PIC X(40) VALUE
013300         "New device detected".
013400     05  WK-C-DESC-IP            PIC X(40) VALUE
013500         "New IP address detected".
013600     05  WK-C-DESC-LOC           PIC X(40) VALUE
013700         "Transaction location changed".
013800     05  WK-C-DESC-HOUR          PIC X(40) VALUE
013900         "Transaction at unusual time".
014000     05  WK-C-DESC-VELOCITY      PIC X(40) VALUE
014100         "Multiple transactions in short time".
014200
014201     05  FILLER                       PIC X(02).
014300 01  WK-C-REASON-DESC-TABLE-R REDEFINES WK-C-REASON-DESC-TABLE.
014400     05  WK-C-DESC-ENTRY         PIC X(40) OCCURS 6 TIMES
014500                                            INDEXED BY WK-N-DSC-IX.
014600
014700 01  WK-N-REASON-COUNT-TABLE.
014800     05  WK-N-REASON-CNT         PIC 9(07)  COMP OCCURS 6 TIMES
014900                                            INDEXED BY WK-N-RSN-IX1.
015000
015001     05  FILLER                       PIC X(02).
015100 01  WK-N-AMOUNT-WORK-AREA.
015200     05  WK-N-AMT-SUM-ANOM       PIC S9(15)V99  COMP-3.
015300     05  WK-N-AMT-SUM-NOTANOM    PIC S9(15)V99  COMP-3.
015400     05  WK-N-AMT-CNT-ANOM       PIC 9(07)      COMP.
015500     05  WK-N-AMT-CNT-NOTANOM    PIC 9(07)      COMP.
015600     05  WK-N-AMT-MIN-ANOM       PIC S9(09)V99.
015700     05  WK-N-AMT-MIN-NOTANOM    PIC S9(09)V99.
015800     05  WK-N-AMT-MAX-ANOM       PIC S9(09)V99.
015900     05  WK-N-AMT-MAX-NOTANOM    PIC S9(09)V99.
016000     05  WK-N-AMT-AVG-ANOM       PIC S9(09)V99.
016100     05  WK-N-AMT-AVG-NOTANOM    PIC S9(09)V99.
016200
016201     05  FILLER                       PIC X(02).
016300 01  WK-N-ACCOUNT-WORK-AREA.
016400     05  WK-N-DISTINCT-ACCOUNTS  PIC 9(07)  COMP.
016500     05  WK-N-CURR-ACCT-ANOM-CNT PIC 9(07)  COMP.
016600     05  WK-C-PREV-ACCT          PIC X(16)  VALUE SPACES.
016700     05  WK-N-TOP-ACCT-N         PIC 9(03)  COMP.
016800     05  WK-N-TOP-ACCT-IX        PIC 9(03)  COMP.
016900     05  WK-N-TOP-ACCT-FIND-IX   PIC 9(03)  COMP.
017000
017001     05  FILLER                       PIC X(02).
017100 01  WK-C-TOP-ACCOUNT-TABLE.
017200     05  WK-C-TOP-ACCT-ENTRY     OCCURS 10 TIMES
017300                                 INDEXED BY WK-N-TA-IX.
017400         10  WK-C-TOP-ACCT-ID    PIC X(16).
017500         10  WK-N-TOP-ACCT-CNT   PIC 9(07)  COMP.
017600
017601     05  FILLER                       PIC X(02).
017700 01  WK-N-SESSION-WORK-AREA.
017800     05  WK-N-DISTINCT-SESSIONS  PIC 9(07)  COMP.
017900     05  WK-N-CURR-SESS-VEL-CNT  PIC 9(07)  COMP.
018000     05  WK-C-PREV-SESS          PIC X(15)  VALUE SPACES.
018100     05  WK-N-TOP-SESS-N         PIC 9(03)  COMP.
018200     05  WK-N-TOP-SESS-IX        PIC 9(03)  COMP.
018300     05  WK-N-TOP-SESS-FIND-IX   PIC 9(03)  COMP.
018400
018401     05  FILLER                       PIC X(02).
018500 01  WK-C-TOP-SESSION-TABLE.
018600     05  WK-C-TOP-SESS-ENTRY     OCCURS 20 TIMES
018700                                 INDEXED BY WK-N-TS-IX.
018800         10  WK-C-TOP-SESS-ID    PIC X(15).
018900         10  WK-N-TOP-SESS-CNT   PIC 9(07)  COMP.
019000
019001     05  FILLER                       PIC X(02).
019100 01  WK-N-MISC-WORK-AREA.
019200     05  WK-N-RSN-IX             PIC 9(01)  COMP.
019300     05  WK-N-SCR-SUB            PIC 9(01)  COMP.
019350     05  WK-N-SWAP-CNT           PIC 9(07)  COMP.
019360     05  WK-C-SWAP-LABEL         PIC X(40).
019400     05  WK-N-HR-SUB             PIC 9(02)  COMP.
019410     05  WK-C-DISPLAY-NUM        PIC 99.
019500
019501     05  FILLER                       PIC X(02).
019600 01  WK-C-REPORT-EDIT-AREA.
019700     05  WK-C-CNT-EDIT           PIC ZZZ,ZZ9.
019800     05  WK-C-RATE-EDIT          PIC ZZ9.99.
019900     05  WK-C-AMT-EDIT           PIC -(09)9.99.
020000     05  WK-C-SCORE-LABEL        PIC X(09).
020050     05  WK-C-HOUR-LABEL         PIC X(09).
020060     05  WK-C-METRIC-LABEL       PIC X(40).
020070     05  WK-C-METRIC-VALUE       PIC X(37).
020200
020300     COPY ATXRPT.
020400
020500*************************
020501     05  FILLER                       PIC X(02).
020600 LINKAGE SECTION.
020700*************************
020800*    NONE - STAND-ALONE PROGRAM, PARAMETERS COME FROM SYSPARM.
020900
021000 EJECT
021100**********************************************
021200 PROCEDURE DIVISION.
021300**********************************************
021400 MAIN-MODULE.
021500     PERFORM A100-READ-PARMS
021600        THRU A199-READ-PARMS-EX.
021700     PERFORM B100-SUMMARY-PASS
021800        THRU B199-SUMMARY-PASS-EX.
021900     PERFORM B600-TOP-ACCOUNTS
022000        THRU B699-TOP-ACCOUNTS-EX.
022100     PERFORM B700-VELOCITY-STATS
022200        THRU B799-VELOCITY-STATS-EX.
022300     PERFORM C100-PRINT-REPORT
022400        THRU C199-PRINT-REPORT-EX.
022500     PERFORM Z000-END-PROGRAM-ROUTINE
022600        THRU Z099-END-PROGRAM-ROUTINE-EX.
022700     GOBACK.
022800 EJECT
022900*---------------------------------------------------------------*
023000 A100-READ-PARMS.
023100*---------------------------------------------------------------*
023200     MOVE    ZERO                TO    ATXPARM-MIN-RISK
023300                                       ATXPARM-OFFSET.
023400     MOVE    50                  TO    ATXPARM-LIMIT.
023500     MOVE    10                  TO    ATXPARM-TOP-N.
023600
023700     OPEN INPUT SYSPARM.
023800     IF  WK-C-SUCCESSFUL
023900         READ SYSPARM
024000             AT END
024100                 CONTINUE
024200             NOT AT END
024300                 MOVE WK-C-SYSPARM-LINE(12:3)  TO ATXPARM-TOP-N
024400         END-READ
024500         CLOSE SYSPARM.
024600
024700     MOVE    ATXPARM-TOP-N       TO    WK-N-TOP-ACCT-N.
024800     IF  WK-N-TOP-ACCT-N = 0 OR WK-N-TOP-ACCT-N > 10
024900         MOVE 10                 TO    WK-N-TOP-ACCT-N.
025000     MOVE    20                  TO    WK-N-TOP-SESS-N.
025100
025200 A199-READ-PARMS-EX.
025300     EXIT.
025400 EJECT
025500*---------------------------------------------------------------*
025600 B100-SUMMARY-PASS.
025700*---------------------------------------------------------------*
025800*    ONE FULL SCAN OF THE ENRICHED STORE COVERS THE SUMMARY,
025900*    REASON, SCORE, HOUR, AMOUNT AND VELOCITY-FLAGGED-RECORD
026000*    COUNTS - NONE OF THESE NEED A SORTED VIEW OF THE DATA.
026100*---------------------------------------------------------------*
026200     MOVE    ZERO                TO    WK-N-TOTAL-RECS
026300                                       WK-N-ANOM-RECS
026400                                       WK-N-VELOCITY-FLAGGED
026500                                       WK-N-AMT-CNT-ANOM
026600                                       WK-N-AMT-CNT-NOTANOM
026700                                       WK-N-AMT-SUM-ANOM
026800                                       WK-N-AMT-SUM-NOTANOM.
026900     MOVE    999999999.99        TO    WK-N-AMT-MIN-ANOM
027000                                       WK-N-AMT-MIN-NOTANOM.
027100     MOVE    -999999999.99       TO    WK-N-AMT-MAX-ANOM
027200                                       WK-N-AMT-MAX-NOTANOM.
027300
027400     PERFORM B110-CLEAR-ONE-SCORE
027500        THRU B119-CLEAR-ONE-SCORE-EX
027600        VARYING WK-N-SCR-SUB FROM 1 BY 1
027700        UNTIL WK-N-SCR-SUB > 7.
027800     PERFORM B120-CLEAR-ONE-HOUR
027900        THRU B129-CLEAR-ONE-HOUR-EX
028000        VARYING WK-N-HR-SUB FROM 1 BY 1
028100        UNTIL WK-N-HR-SUB > 24.
028200     PERFORM B130-CLEAR-ONE-REASON
028300        THRU B139-CLEAR-ONE-REASON-EX
028400        VARYING WK-N-RSN-IX FROM 1 BY 1
028500        UNTIL WK-N-RSN-IX > 6.
028600
028700     OPEN INPUT ATXSTOR.
028800     IF  NOT WK-C-SUCCESSFUL
028900         DISPLAY "ATXANLYT - OPEN FILE ERROR - ATXSTOR"
029000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029100         GO TO Y900-ABNORMAL-TERMINATION.
029200
029400     MOVE    "N"                 TO    WK-C-STOR-EOF.
029500     READ ATXSTOR NEXT RECORD
029600         AT END SET WK-C-STOR-IS-EOF TO TRUE.
029700
029800     PERFORM B150-SUMMARIZE-ONE-RECORD
029900        THRU B159-SUMMARIZE-ONE-RECORD-EX
030000        UNTIL WK-C-STOR-IS-EOF.
030100
030200     CLOSE ATXSTOR.
030300
030400 B199-SUMMARY-PASS-EX.
030500     EXIT.
030600*---------------------------------------------------------------*
030700 B110-CLEAR-ONE-SCORE.
030800*---------------------------------------------------------------*
030900     MOVE    ZERO    TO    WK-N-SCORE-CNT(WK-N-SCR-SUB).
031000
031100 B119-CLEAR-ONE-SCORE-EX.
031200     EXIT.
031300*---------------------------------------------------------------*
031400 B120-CLEAR-ONE-HOUR.
031500*---------------------------------------------------------------*
031600     MOVE    ZERO    TO    WK-N-HOUR-CNT(WK-N-HR-SUB)
031700                           WK-N-HOUR-ANOM-CNT(WK-N-HR-SUB).
031800
031900 B129-CLEAR-ONE-HOUR-EX.
032000     EXIT.
032100*---------------------------------------------------------------*
032200 B130-CLEAR-ONE-REASON.
032300*---------------------------------------------------------------*
032400     MOVE    ZERO    TO    WK-N-REASON-CNT(WK-N-RSN-IX).
032500
032600 B139-CLEAR-ONE-REASON-EX.
032700     EXIT.
032800 EJECT
032900*---------------------------------------------------------------*
033000 B150-SUMMARIZE-ONE-RECORD.
033100*---------------------------------------------------------------*
033200     ADD     1                   TO    WK-N-TOTAL-RECS.
033300
033400     COMPUTE WK-N-SCR-SUB = ATXENRCH-FINAL-RISK-SCORE + 1.
033500     ADD     1 TO WK-N-SCORE-CNT(WK-N-SCR-SUB).
033600
033700     COMPUTE WK-N-HR-SUB = ATXENRCH-HOUR + 1.
033800     ADD     1 TO WK-N-HOUR-CNT(WK-N-HR-SUB).
033900
034000     IF  ATXENRCH-RISK-VELOCITY-SET
034100         ADD 1 TO WK-N-VELOCITY-FLAGGED.
034200
034300     IF  ATXENRCH-ANOMALOUS
034400         ADD 1 TO WK-N-ANOM-RECS
034500         ADD 1 TO WK-N-HOUR-ANOM-CNT(WK-N-HR-SUB)
034600         ADD ATXENRCH-AMOUNT TO WK-N-AMT-SUM-ANOM
034700         ADD 1 TO WK-N-AMT-CNT-ANOM
034800         IF  ATXENRCH-AMOUNT < WK-N-AMT-MIN-ANOM
034900             MOVE ATXENRCH-AMOUNT TO WK-N-AMT-MIN-ANOM
035000         END-IF
035100         IF  ATXENRCH-AMOUNT > WK-N-AMT-MAX-ANOM
035200             MOVE ATXENRCH-AMOUNT TO WK-N-AMT-MAX-ANOM
035300         END-IF
035400     ELSE
035500         ADD ATXENRCH-AMOUNT TO WK-N-AMT-SUM-NOTANOM
035600         ADD 1 TO WK-N-AMT-CNT-NOTANOM
035700         IF  ATXENRCH-AMOUNT < WK-N-AMT-MIN-NOTANOM
035800             MOVE ATXENRCH-AMOUNT TO WK-N-AMT-MIN-NOTANOM
035900         END-IF
036000         IF  ATXENRCH-AMOUNT > WK-N-AMT-MAX-NOTANOM
036100             MOVE ATXENRCH-AMOUNT TO WK-N-AMT-MAX-NOTANOM
036200         END-IF
036300     END-IF.
036400
036500     PERFORM B160-TALLY-ONE-REASON
036600        THRU B169-TALLY-ONE-REASON-EX
036700        VARYING WK-N-RSN-IX FROM 1 BY 1
036800        UNTIL WK-N-RSN-IX > ATXENRCH-REASON-COUNT.
036900
037000     READ ATXSTOR NEXT RECORD
037100         AT END SET WK-C-STOR-IS-EOF TO TRUE.
037200
037300 B159-SUMMARIZE-ONE-RECORD-EX.
037400     EXIT.
037500*---------------------------------------------------------------*
037600 B160-TALLY-ONE-REASON.
037700*---------------------------------------------------------------*
037800     SET     WK-N-DSC-IX         TO 1.
037900     SEARCH  WK-C-DESC-ENTRY
038000         AT END
038100             CONTINUE
038200         WHEN WK-C-DESC-ENTRY(WK-N-DSC-IX) =
038300                                  ATXENRCH-REASON(WK-N-RSN-IX)
038400             ADD 1 TO WK-N-REASON-CNT(WK-N-DSC-IX).
038500
038600 B169-TALLY-ONE-REASON-EX.
038700     EXIT.
038800 EJECT
038900*---------------------------------------------------------------*
039000 B600-TOP-ACCOUNTS.
039100*---------------------------------------------------------------*
039200*    SORT THE STORE BY SENDER ACCOUNT SO EVERY RECORD FOR ONE
039300*    ACCOUNT ARRIVES TOGETHER - AT EACH ACCOUNT BREAK WE KNOW
039400*    THE DISTINCT-ACCOUNT COUNT AND THE FINISHED ANOMALY COUNT
039500*    FOR THE ACCOUNT JUST COMPLETED, WHICH WE SLOT INTO A FIXED
039600*    SIZE TOP-N TABLE BY INSERTION RATHER THAN A SECOND SORT.
039700*---------------------------------------------------------------*
039800     MOVE    ZERO                TO    WK-N-DISTINCT-ACCOUNTS
039900                                       WK-N-CURR-ACCT-ANOM-CNT
040000                                       WK-N-TOP-ACCT-IX.
040100     MOVE    SPACES              TO    WK-C-PREV-ACCT.
040200     PERFORM B610-CLEAR-TOP-ACCT
040300        THRU B619-CLEAR-TOP-ACCT-EX
040400        VARYING WK-N-TOP-ACCT-IX FROM 1 BY 1
040500        UNTIL WK-N-TOP-ACCT-IX > 10.
040600
040700     SORT    ATXSRT3
040800         ON ASCENDING KEY SD3-SENDER-ACCOUNT
040900         INPUT PROCEDURE  IS B630-RELEASE-ACCOUNT-ROWS
041000         OUTPUT PROCEDURE IS B640-BREAK-ACCOUNT-ROWS.
041100
041200     IF  WK-C-PREV-ACCT NOT = SPACES
041300         PERFORM B660-FINISH-ACCOUNT-BREAK
041400            THRU B669-FINISH-ACCOUNT-BREAK-EX.
041500
041600 B699-TOP-ACCOUNTS-EX.
041700     EXIT.
041800*---------------------------------------------------------------*
041900 B610-CLEAR-TOP-ACCT.
042000*---------------------------------------------------------------*
042100     MOVE    SPACES  TO    WK-C-TOP-ACCT-ID(WK-N-TOP-ACCT-IX).
042200     MOVE    ZERO    TO    WK-N-TOP-ACCT-CNT(WK-N-TOP-ACCT-IX).
042300
042400 B619-CLEAR-TOP-ACCT-EX.
042500     EXIT.
042600*---------------------------------------------------------------*
042700 B630-RELEASE-ACCOUNT-ROWS.
042800*---------------------------------------------------------------*
042900     OPEN INPUT ATXSTOR.
043000     MOVE    "N"                 TO    WK-C-STOR-EOF.
043100     READ ATXSTOR NEXT RECORD
043200         AT END SET WK-C-STOR-IS-EOF TO TRUE.
043300     PERFORM B635-RELEASE-ONE-ROW
043400        THRU B639-RELEASE-ONE-ROW-EX
043500        UNTIL WK-C-STOR-IS-EOF.
043600     CLOSE ATXSTOR.
043700
043800 B635-RELEASE-ONE-ROW.
043900*---------------------------------------------------------------*
044000     MOVE    ATXENRCH-SENDER-ACCOUNT TO SD3-SENDER-ACCOUNT.
044100     IF  ATXENRCH-ANOMALOUS
044200         MOVE "1"                TO    SD3-ANOM-FLAG
044300     ELSE
044400         MOVE "0"                TO    SD3-ANOM-FLAG
044500     END-IF.
044600     RELEASE WK-C-ACCT-SD-REC.
044700     READ ATXSTOR NEXT RECORD
044800         AT END SET WK-C-STOR-IS-EOF TO TRUE.
044900
045000 B639-RELEASE-ONE-ROW-EX.
045100     EXIT.
045200*---------------------------------------------------------------*
045300 B640-BREAK-ACCOUNT-ROWS.
045400*---------------------------------------------------------------*
045600     MOVE    "N"                 TO    WK-C-SORT-EOF.
045700     RETURN  ATXSRT3
045800         AT END SET WK-C-SORT-IS-EOF TO TRUE.
045900     PERFORM B645-BREAK-ONE-ROW
046000        THRU B649-BREAK-ONE-ROW-EX
046100        UNTIL WK-C-SORT-IS-EOF.
046200
046300 B645-BREAK-ONE-ROW.
046400*---------------------------------------------------------------*
046500     IF  SD3-SENDER-ACCOUNT NOT = WK-C-PREV-ACCT
046600         IF  WK-C-PREV-ACCT NOT = SPACES
046700             PERFORM B660-FINISH-ACCOUNT-BREAK
046800                THRU B669-FINISH-ACCOUNT-BREAK-EX
046900         END-IF
047000         ADD  1 TO WK-N-DISTINCT-ACCOUNTS
047100         MOVE ZERO TO WK-N-CURR-ACCT-ANOM-CNT
047200         MOVE SD3-SENDER-ACCOUNT TO WK-C-PREV-ACCT
047300     END-IF.
047400     IF  SD3-ANOM-FLAG = "1"
047500         ADD 1 TO WK-N-CURR-ACCT-ANOM-CNT.
047600
047700     RETURN  ATXSRT3
047800         AT END SET WK-C-SORT-IS-EOF TO TRUE.
047900
048000 B649-BREAK-ONE-ROW-EX.
048100     EXIT.
048200 EJECT
048300*---------------------------------------------------------------*
048400 B660-FINISH-ACCOUNT-BREAK.
048500*---------------------------------------------------------------*
048600*    INSERT THE JUST-COMPLETED ACCOUNT INTO THE TOP-N TABLE,
048700*    KEPT IN DESCENDING ANOMALY-COUNT ORDER, PUSHING ANY LOWER
048800*    ENTRIES DOWN ONE SLOT. ONLY ACCOUNTS WITH AT LEAST ONE
048900*    ANOMALOUS RECORD ARE CANDIDATES.
049000*---------------------------------------------------------------*
049100     IF  WK-N-CURR-ACCT-ANOM-CNT = 0
049200         GO TO B669-FINISH-ACCOUNT-BREAK-EX.
049300
049400     MOVE    1                   TO    WK-N-TOP-ACCT-FIND-IX.
049500     PERFORM B662-FIND-ACCT-SLOT
049600        THRU B663-FIND-ACCT-SLOT-EX
049650        UNTIL WK-N-TOP-ACCT-FIND-IX > WK-N-TOP-ACCT-N
049700        OR WK-N-CURR-ACCT-ANOM-CNT >
049750           WK-N-TOP-ACCT-CNT(WK-N-TOP-ACCT-FIND-IX).
050000
050100     IF  WK-N-TOP-ACCT-FIND-IX > WK-N-TOP-ACCT-N
050200         GO TO B669-FINISH-ACCOUNT-BREAK-EX.
050300
050400     PERFORM B665-SHIFT-ONE-DOWN
050500        THRU B668-SHIFT-ONE-DOWN-EX
050600        VARYING WK-N-TOP-ACCT-IX FROM WK-N-TOP-ACCT-N BY -1
050700        UNTIL WK-N-TOP-ACCT-IX <= WK-N-TOP-ACCT-FIND-IX.
050800
050900     MOVE    WK-C-PREV-ACCT      TO
051000             WK-C-TOP-ACCT-ID(WK-N-TOP-ACCT-FIND-IX).
051100     MOVE    WK-N-CURR-ACCT-ANOM-CNT TO
051200             WK-N-TOP-ACCT-CNT(WK-N-TOP-ACCT-FIND-IX).
051300
051400 B669-FINISH-ACCOUNT-BREAK-EX.
051500     EXIT.
051550*---------------------------------------------------------------*
051560 B662-FIND-ACCT-SLOT.
051570*---------------------------------------------------------------*
051580     ADD     1                   TO    WK-N-TOP-ACCT-FIND-IX.
051590
051600 B663-FIND-ACCT-SLOT-EX.
051610     EXIT.
051620*---------------------------------------------------------------*
051700 B665-SHIFT-ONE-DOWN.
051800*---------------------------------------------------------------*
051900     MOVE    WK-C-TOP-ACCT-ID(WK-N-TOP-ACCT-IX - 1) TO
052000             WK-C-TOP-ACCT-ID(WK-N-TOP-ACCT-IX).
052100     MOVE    WK-N-TOP-ACCT-CNT(WK-N-TOP-ACCT-IX - 1) TO
052200             WK-N-TOP-ACCT-CNT(WK-N-TOP-ACCT-IX).
052300
052400 B668-SHIFT-ONE-DOWN-EX.
052500     EXIT.
052600 EJECT
052700*---------------------------------------------------------------*
052800 B700-VELOCITY-STATS.
052900*---------------------------------------------------------------*
053000*    SAME CONTROL-BREAK/TOP-N-BY-INSERTION IDIOM AS B600, BUT
053100*    SORTED BY SESSION-ID AND RESTRICTED TO RECORDS CARRYING A
053200*    SIMULATED SESSION AT ALL.
053300*---------------------------------------------------------------*
053400     MOVE    ZERO                TO    WK-N-DISTINCT-SESSIONS
053500                                       WK-N-CURR-SESS-VEL-CNT
053600                                       WK-N-TOP-SESS-IX.
053700     MOVE    SPACES              TO    WK-C-PREV-SESS.
053800     PERFORM B710-CLEAR-TOP-SESS
053900        THRU B719-CLEAR-TOP-SESS-EX
054000        VARYING WK-N-TOP-SESS-IX FROM 1 BY 1
054100        UNTIL WK-N-TOP-SESS-IX > 20.
054200
054300     SORT    ATXSRT4
054400         ON ASCENDING KEY SD4-SESSION-ID
054500         INPUT PROCEDURE  IS B730-RELEASE-SESSION-ROWS
054600         OUTPUT PROCEDURE IS B740-BREAK-SESSION-ROWS.
054700
054800     IF  WK-C-PREV-SESS NOT = SPACES
054900         PERFORM B760-FINISH-SESSION-BREAK
055000            THRU B769-FINISH-SESSION-BREAK-EX.
055100
055200 B799-VELOCITY-STATS-EX.
055300     EXIT.
055400*---------------------------------------------------------------*
055500 B710-CLEAR-TOP-SESS.
055600*---------------------------------------------------------------*
055700     MOVE    SPACES  TO    WK-C-TOP-SESS-ID(WK-N-TOP-SESS-IX).
055800     MOVE    ZERO    TO    WK-N-TOP-SESS-CNT(WK-N-TOP-SESS-IX).
055900
056000 B719-CLEAR-TOP-SESS-EX.
056100     EXIT.
056200*---------------------------------------------------------------*
056300 B730-RELEASE-SESSION-ROWS.
056400*---------------------------------------------------------------*
056500     OPEN INPUT ATXSTOR.
056600     MOVE    "N"                 TO    WK-C-STOR-EOF.
056700     READ ATXSTOR NEXT RECORD
056800         AT END SET WK-C-STOR-IS-EOF TO TRUE.
056900     PERFORM B735-RELEASE-ONE-SESS-ROW
057000        THRU B739-RELEASE-ONE-SESS-ROW-EX
057100        UNTIL WK-C-STOR-IS-EOF.
057200     CLOSE ATXSTOR.
057300
057400 B735-RELEASE-ONE-SESS-ROW.
057500*---------------------------------------------------------------*
057600     IF  ATXENRCH-SESSION-ID NOT = SPACES
057700         MOVE ATXENRCH-SESSION-ID TO SD4-SESSION-ID
057800         IF  ATXENRCH-RISK-VELOCITY-SET
057900             MOVE "1"            TO    SD4-VELOCITY-FLAG
058000         ELSE
058100             MOVE "0"            TO    SD4-VELOCITY-FLAG
058200         END-IF
058300         RELEASE WK-C-SESS-SD-REC
058400     END-IF.
058500     READ ATXSTOR NEXT RECORD
058600         AT END SET WK-C-STOR-IS-EOF TO TRUE.
058700
058800 B739-RELEASE-ONE-SESS-ROW-EX.
058900     EXIT.
059000*---------------------------------------------------------------*
059100 B740-BREAK-SESSION-ROWS.
059200*---------------------------------------------------------------*
059300     MOVE    "N"                 TO    WK-C-SORT-EOF.
059400     RETURN  ATXSRT4
059500         AT END SET WK-C-SORT-IS-EOF TO TRUE.
059600     PERFORM B745-BREAK-ONE-SESS-ROW
059700        THRU B749-BREAK-ONE-SESS-ROW-EX
059800        UNTIL WK-C-SORT-IS-EOF.
059900
060000 B745-BREAK-ONE-SESS-ROW.
060100*---------------------------------------------------------------*
060200     IF  SD4-SESSION-ID NOT = WK-C-PREV-SESS
060300         IF  WK-C-PREV-SESS NOT = SPACES
060400             PERFORM B760-FINISH-SESSION-BREAK
060500                THRU B769-FINISH-SESSION-BREAK-EX
060600         END-IF
060700         ADD  1 TO WK-N-DISTINCT-SESSIONS
060800         MOVE ZERO TO WK-N-CURR-SESS-VEL-CNT
060900         MOVE SD4-SESSION-ID TO WK-C-PREV-SESS
061000     END-IF.
061100     IF  SD4-VELOCITY-FLAG = "1"
061200         ADD 1 TO WK-N-CURR-SESS-VEL-CNT.
061300
061400     RETURN  ATXSRT4
061500         AT END SET WK-C-SORT-IS-EOF TO TRUE.
061600
061700 B749-BREAK-ONE-SESS-ROW-EX.
061800     EXIT.
061900 EJECT
062000*---------------------------------------------------------------*
062100 B760-FINISH-SESSION-BREAK.
062200*---------------------------------------------------------------*
062300     IF  WK-N-CURR-SESS-VEL-CNT = 0
062400         GO TO B769-FINISH-SESSION-BREAK-EX.
062500
062600     MOVE    1                   TO    WK-N-TOP-SESS-FIND-IX.
062700     PERFORM B762-FIND-SESS-SLOT
062750        THRU B763-FIND-SESS-SLOT-EX
062800        UNTIL WK-N-TOP-SESS-FIND-IX > WK-N-TOP-SESS-N
062900        OR WK-N-CURR-SESS-VEL-CNT >
062950           WK-N-TOP-SESS-CNT(WK-N-TOP-SESS-FIND-IX).
063200
063300     IF  WK-N-TOP-SESS-FIND-IX > WK-N-TOP-SESS-N
063400         GO TO B769-FINISH-SESSION-BREAK-EX.
063500
063600     PERFORM B765-SHIFT-ONE-DOWN
063700        THRU B768-SHIFT-ONE-DOWN-EX
063800        VARYING WK-N-TOP-SESS-IX FROM WK-N-TOP-SESS-N BY -1
063900        UNTIL WK-N-TOP-SESS-IX <= WK-N-TOP-SESS-FIND-IX.
064000
064100     MOVE    WK-C-PREV-SESS      TO
064200             WK-C-TOP-SESS-ID(WK-N-TOP-SESS-FIND-IX).
064300     MOVE    WK-N-CURR-SESS-VEL-CNT TO
064400             WK-N-TOP-SESS-CNT(WK-N-TOP-SESS-FIND-IX).
064500
064600 B769-FINISH-SESSION-BREAK-EX.
064700     EXIT.
064750*---------------------------------------------------------------*
064760 B762-FIND-SESS-SLOT.
064770*---------------------------------------------------------------*
064780     ADD     1                   TO    WK-N-TOP-SESS-FIND-IX.
064790
064800 B763-FIND-SESS-SLOT-EX.
064810     EXIT.
064820*---------------------------------------------------------------*
064900 B765-SHIFT-ONE-DOWN.
065000*---------------------------------------------------------------*
065100     MOVE    WK-C-TOP-SESS-ID(WK-N-TOP-SESS-IX - 1) TO
065200             WK-C-TOP-SESS-ID(WK-N-TOP-SESS-IX).
065300     MOVE    WK-N-TOP-SESS-CNT(WK-N-TOP-SESS-IX - 1) TO
065400             WK-N-TOP-SESS-CNT(WK-N-TOP-SESS-IX).
065500
065600 B768-SHIFT-ONE-DOWN-EX.
065700     EXIT.
065800 EJECT
065900*---------------------------------------------------------------*
066000 C100-PRINT-REPORT.
066100*---------------------------------------------------------------*
066200     OPEN OUTPUT ATXRPTF.
066300     IF  NOT WK-C-SUCCESSFUL
066400         DISPLAY "ATXANLYT - OPEN FILE ERROR - ATXRPTF"
066500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
066600         GO TO C199-PRINT-REPORT-EX.
066700
066800     PERFORM C110-PRINT-SUMMARY
066900        THRU C119-PRINT-SUMMARY-EX.
067000     PERFORM C200-PRINT-REASON-COUNTS
067100        THRU C209-PRINT-REASON-COUNTS-EX.
067200     PERFORM C300-PRINT-SCORE-DIST
067300        THRU C309-PRINT-SCORE-DIST-EX.
067400     PERFORM C400-PRINT-HOURLY
067500        THRU C409-PRINT-HOURLY-EX.
067600     PERFORM C500-PRINT-AMOUNT-STATS
067700        THRU C509-PRINT-AMOUNT-STATS-EX.
067800     PERFORM C600-PRINT-TOP-ACCOUNTS
067900        THRU C609-PRINT-TOP-ACCOUNTS-EX.
068000     PERFORM C700-PRINT-VELOCITY-STATS
068100        THRU C709-PRINT-VELOCITY-STATS-EX.
068200
068300     CLOSE ATXRPTF.
068400
068500 C199-PRINT-REPORT-EX.
068600     EXIT.
068700 EJECT
068800*---------------------------------------------------------------*
068900 C110-PRINT-SUMMARY.
069000*---------------------------------------------------------------*
069100     PERFORM C900-PRINT-SECTION-HDR.
069200     MOVE    "SUMMARY"           TO    WK-RPT-HDR-TITLE.
069300     MOVE    WK-C-RPT-HDR        TO    WK-C-RPTLINE-OUT.
069400     WRITE   WK-C-RPTLINE-OUT AFTER ADVANCING TOP-OF-FORM.
069500
069600     MOVE    WK-N-TOTAL-RECS     TO    WK-C-CNT-EDIT.
069650     MOVE    "TOTAL RECORDS"     TO    WK-C-METRIC-LABEL.
069660     MOVE    WK-C-CNT-EDIT       TO    WK-C-METRIC-VALUE.
069700     PERFORM C910-PRINT-ONE-METRIC.
069800
069900     MOVE    WK-N-ANOM-RECS      TO    WK-C-CNT-EDIT.
069950     MOVE    "ANOMALOUS RECORDS" TO    WK-C-METRIC-LABEL.
069960     MOVE    WK-C-CNT-EDIT       TO    WK-C-METRIC-VALUE.
070000     PERFORM C910-PRINT-ONE-METRIC.
070100
070200     IF  WK-N-TOTAL-RECS = 0
070300         MOVE ZERO               TO    WK-C-RATE-EDIT
070400     ELSE
070500         COMPUTE WK-C-RATE-EDIT ROUNDED =
070600             (WK-N-ANOM-RECS * 100) / WK-N-TOTAL-RECS
070700     END-IF.
070800     MOVE    SPACES              TO    WK-C-RPT-METRIC.
070900     MOVE    "M "                TO    WK-RPT-MET-TAG.
071000     MOVE    "ANOMALY RATE (PCT)" TO    WK-RPT-MET-LABEL.
071100     MOVE    WK-C-RATE-EDIT      TO    WK-RPT-MET-VALUE.
071200     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
071300     WRITE   WK-C-RPTLINE-OUT.
071400
071500     MOVE    WK-N-DISTINCT-ACCOUNTS TO  WK-C-CNT-EDIT.
071550     MOVE    "DISTINCT SENDER ACCOUNTS" TO WK-C-METRIC-LABEL.
071560     MOVE    WK-C-CNT-EDIT       TO    WK-C-METRIC-VALUE.
071600     PERFORM C910-PRINT-ONE-METRIC.
071700
071800 C119-PRINT-SUMMARY-EX.
071900     EXIT.
072000 EJECT
072100*---------------------------------------------------------------*
072200 C200-PRINT-REASON-COUNTS.
072300*---------------------------------------------------------------*
072400*    SIX REASONS, BUBBLE-SORTED DESCENDING BY COUNT - NO NEED
072500*    FOR A SCRATCH SORT OVER SO SMALL A FIXED SET.
072600*---------------------------------------------------------------*
072700     PERFORM C900-PRINT-SECTION-HDR.
072800     MOVE    "REASON COUNTS (DESCENDING)" TO WK-RPT-HDR-TITLE.
072900     MOVE    WK-C-RPT-HDR        TO    WK-C-RPTLINE-OUT.
073000     WRITE   WK-C-RPTLINE-OUT.
073100
073200     PERFORM C210-BUBBLE-PASS
073300        THRU C219-BUBBLE-PASS-EX
073400        VARYING WK-N-RSN-IX FROM 1 BY 1
073500        UNTIL WK-N-RSN-IX > 5.
073600
073700     PERFORM C220-PRINT-ONE-REASON
073800        THRU C229-PRINT-ONE-REASON-EX
073900        VARYING WK-N-RSN-IX FROM 1 BY 1
074000        UNTIL WK-N-RSN-IX > 6.
074100
074200 C209-PRINT-REASON-COUNTS-EX.
074300     EXIT.
074400*---------------------------------------------------------------*
074500 C210-BUBBLE-PASS.
074600*---------------------------------------------------------------*
074700     PERFORM C215-BUBBLE-COMPARE
074800        THRU C218-BUBBLE-COMPARE-EX
074900        VARYING WK-N-SCR-SUB FROM 1 BY 1
075000        UNTIL WK-N-SCR-SUB > 6 - WK-N-RSN-IX.
075100
075200 C219-BUBBLE-PASS-EX.
075300     EXIT.
075400*---------------------------------------------------------------*
075500 C215-BUBBLE-COMPARE.
075600*---------------------------------------------------------------*
075700     IF  WK-N-REASON-CNT(WK-N-SCR-SUB) <
075800         WK-N-REASON-CNT(WK-N-SCR-SUB + 1)
075900         PERFORM C217-SWAP-TWO-REASONS
076000     END-IF.
076100
076200 C218-BUBBLE-COMPARE-EX.
076300     EXIT.
076400*---------------------------------------------------------------*
076500 C217-SWAP-TWO-REASONS.
076600*---------------------------------------------------------------*
076700     MOVE    WK-N-REASON-CNT(WK-N-SCR-SUB)   TO WK-N-SWAP-CNT.
076800     MOVE    WK-C-DESC-ENTRY(WK-N-SCR-SUB)    TO WK-C-SWAP-LABEL.
076900     MOVE    WK-N-REASON-CNT(WK-N-SCR-SUB + 1) TO
077000             WK-N-REASON-CNT(WK-N-SCR-SUB).
077100     MOVE    WK-C-DESC-ENTRY(WK-N-SCR-SUB + 1) TO
077200             WK-C-DESC-ENTRY(WK-N-SCR-SUB).
077300     MOVE    WK-N-SWAP-CNT       TO WK-N-REASON-CNT(WK-N-SCR-SUB + 1).
077400     MOVE    WK-C-SWAP-LABEL     TO WK-C-DESC-ENTRY(WK-N-SCR-SUB + 1).
077500
077600 C217-SWAP-TWO-REASONS-EX.
077700     EXIT.
077800*---------------------------------------------------------------*
077900 C220-PRINT-ONE-REASON.
078000*---------------------------------------------------------------*
078100     MOVE    WK-N-REASON-CNT(WK-N-RSN-IX) TO WK-C-CNT-EDIT.
078200     MOVE    SPACES              TO    WK-C-RPT-METRIC.
078300     MOVE    "M "                TO    WK-RPT-MET-TAG.
078400     MOVE    WK-C-DESC-ENTRY(WK-N-RSN-IX) TO WK-RPT-MET-LABEL.
078500     MOVE    WK-C-CNT-EDIT       TO    WK-RPT-MET-VALUE.
078600     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
078700     WRITE   WK-C-RPTLINE-OUT.
078800
078900 C229-PRINT-ONE-REASON-EX.
079000     EXIT.
079100 EJECT
079200*---------------------------------------------------------------*
079300 C300-PRINT-SCORE-DIST.
079400*---------------------------------------------------------------*
079500     PERFORM C900-PRINT-SECTION-HDR.
079600     MOVE    "RISK-SCORE DISTRIBUTION (ASCENDING)" TO
079700             WK-RPT-HDR-TITLE.
079800     MOVE    WK-C-RPT-HDR        TO    WK-C-RPTLINE-OUT.
079900     WRITE   WK-C-RPTLINE-OUT.
080000
080100     PERFORM C310-PRINT-ONE-SCORE
080200        THRU C319-PRINT-ONE-SCORE-EX
080300        VARYING WK-N-SCR-SUB FROM 1 BY 1
080400        UNTIL WK-N-SCR-SUB > 7.
080500
080600 C309-PRINT-SCORE-DIST-EX.
080700     EXIT.
080800*---------------------------------------------------------------*
080900 C310-PRINT-ONE-SCORE.
081000*---------------------------------------------------------------*
081100     MOVE    SPACES              TO    WK-C-SCORE-LABEL.
081150     COMPUTE WK-C-DISPLAY-NUM = WK-N-SCR-SUB - 1.
081200     STRING  "SCORE "            DELIMITED BY SIZE
081300             WK-C-DISPLAY-NUM     DELIMITED BY SIZE
081400             INTO WK-C-SCORE-LABEL.
081500     MOVE    WK-N-SCORE-CNT(WK-N-SCR-SUB) TO WK-C-CNT-EDIT.
081600     MOVE    SPACES              TO    WK-C-RPT-METRIC.
081700     MOVE    "M "                TO    WK-RPT-MET-TAG.
081800     MOVE    WK-C-SCORE-LABEL    TO    WK-RPT-MET-LABEL.
081900     MOVE    WK-C-CNT-EDIT       TO    WK-RPT-MET-VALUE.
082000     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
082100     WRITE   WK-C-RPTLINE-OUT.
082200
082300 C319-PRINT-ONE-SCORE-EX.
082400     EXIT.
082500 EJECT
082600*---------------------------------------------------------------*
082700 C400-PRINT-HOURLY.
082800*---------------------------------------------------------------*
082900     PERFORM C900-PRINT-SECTION-HDR.
083000     MOVE    "HOURLY COUNTS / HOURLY ANOMALY COUNTS" TO
083100             WK-RPT-HDR-TITLE.
083200     MOVE    WK-C-RPT-HDR        TO    WK-C-RPTLINE-OUT.
083300     WRITE   WK-C-RPTLINE-OUT.
083400
083500     PERFORM C410-PRINT-ONE-HOUR
083600        THRU C419-PRINT-ONE-HOUR-EX
083700        VARYING WK-N-HR-SUB FROM 1 BY 1
083800        UNTIL WK-N-HR-SUB > 24.
083900
084000 C409-PRINT-HOURLY-EX.
084100     EXIT.
084200*---------------------------------------------------------------*
084300 C410-PRINT-ONE-HOUR.
084400*---------------------------------------------------------------*
084500     MOVE    SPACES              TO    WK-C-HOUR-LABEL.
084550     COMPUTE WK-C-DISPLAY-NUM = WK-N-HR-SUB - 1.
084600     STRING  "HOUR "             DELIMITED BY SIZE
084700             WK-C-DISPLAY-NUM     DELIMITED BY SIZE
084800             INTO WK-C-HOUR-LABEL.
084900     MOVE    WK-N-HOUR-CNT(WK-N-HR-SUB) TO WK-C-CNT-EDIT.
085000     MOVE    SPACES              TO    WK-C-RPT-METRIC.
085100     MOVE    "M "                TO    WK-RPT-MET-TAG.
085200     MOVE    WK-C-HOUR-LABEL     TO    WK-RPT-MET-LABEL.
085300     MOVE    WK-C-CNT-EDIT       TO    WK-RPT-MET-VALUE.
085400     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
085500     WRITE   WK-C-RPTLINE-OUT.
085600
085700     MOVE    WK-N-HOUR-ANOM-CNT(WK-N-HR-SUB) TO WK-C-CNT-EDIT.
085800     MOVE    SPACES              TO    WK-C-RPT-METRIC.
085900     MOVE    "M "                TO    WK-RPT-MET-TAG.
086000     STRING  WK-C-HOUR-LABEL     DELIMITED BY SPACE
086100             " ANOM"             DELIMITED BY SIZE
086200             INTO WK-RPT-MET-LABEL.
086300     MOVE    WK-C-CNT-EDIT       TO    WK-RPT-MET-VALUE.
086400     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
086500     WRITE   WK-C-RPTLINE-OUT.
086600
086700 C419-PRINT-ONE-HOUR-EX.
086800     EXIT.
086900 EJECT
087000*---------------------------------------------------------------*
087100 C500-PRINT-AMOUNT-STATS.
087200*---------------------------------------------------------------*
087300     PERFORM C900-PRINT-SECTION-HDR.
087400     MOVE    "AMOUNT STATISTICS BY ANOMALY STATUS" TO
087500             WK-RPT-HDR-TITLE.
087600     MOVE    WK-C-RPT-HDR        TO    WK-C-RPTLINE-OUT.
087700     WRITE   WK-C-RPTLINE-OUT.
087800
087900     IF  WK-N-AMT-CNT-ANOM = 0
088000         MOVE ZERO               TO    WK-N-AMT-AVG-ANOM
088100                                       WK-N-AMT-MIN-ANOM
088200                                       WK-N-AMT-MAX-ANOM
088300     ELSE
088400         COMPUTE WK-N-AMT-AVG-ANOM ROUNDED =
088500             WK-N-AMT-SUM-ANOM / WK-N-AMT-CNT-ANOM
088600     END-IF.
088700
088800     IF  WK-N-AMT-CNT-NOTANOM = 0
088900         MOVE ZERO               TO    WK-N-AMT-AVG-NOTANOM
089000                                       WK-N-AMT-MIN-NOTANOM
089100                                       WK-N-AMT-MAX-NOTANOM
089200     ELSE
089300         COMPUTE WK-N-AMT-AVG-NOTANOM ROUNDED =
089400             WK-N-AMT-SUM-NOTANOM / WK-N-AMT-CNT-NOTANOM
089500     END-IF.
089600
089700     MOVE    WK-N-AMT-AVG-ANOM   TO    WK-C-AMT-EDIT.
089710     MOVE    "ANOMALOUS AVG AMOUNT" TO WK-C-METRIC-LABEL.
089720     MOVE    WK-C-AMT-EDIT       TO    WK-C-METRIC-VALUE.
089800     PERFORM C910-PRINT-ONE-METRIC.
089900     MOVE    WK-N-AMT-MIN-ANOM   TO    WK-C-AMT-EDIT.
089910     MOVE    "ANOMALOUS MIN AMOUNT" TO WK-C-METRIC-LABEL.
089920     MOVE    WK-C-AMT-EDIT       TO    WK-C-METRIC-VALUE.
090000     PERFORM C910-PRINT-ONE-METRIC.
090100     MOVE    WK-N-AMT-MAX-ANOM   TO    WK-C-AMT-EDIT.
090110     MOVE    "ANOMALOUS MAX AMOUNT" TO WK-C-METRIC-LABEL.
090120     MOVE    WK-C-AMT-EDIT       TO    WK-C-METRIC-VALUE.
090200     PERFORM C910-PRINT-ONE-METRIC.
090300     MOVE    WK-N-AMT-AVG-NOTANOM TO   WK-C-AMT-EDIT.
090310     MOVE    "NON-ANOMALOUS AVG AMOUNT" TO WK-C-METRIC-LABEL.
090320     MOVE    WK-C-AMT-EDIT       TO    WK-C-METRIC-VALUE.
090400     PERFORM C910-PRINT-ONE-METRIC.
090500     MOVE    WK-N-AMT-MIN-NOTANOM TO   WK-C-AMT-EDIT.
090510     MOVE    "NON-ANOMALOUS MIN AMOUNT" TO WK-C-METRIC-LABEL.
090520     MOVE    WK-C-AMT-EDIT       TO    WK-C-METRIC-VALUE.
090600     PERFORM C910-PRINT-ONE-METRIC.
090700     MOVE    WK-N-AMT-MAX-NOTANOM TO   WK-C-AMT-EDIT.
090710     MOVE    "NON-ANOMALOUS MAX AMOUNT" TO WK-C-METRIC-LABEL.
090720     MOVE    WK-C-AMT-EDIT       TO    WK-C-METRIC-VALUE.
090800     PERFORM C910-PRINT-ONE-METRIC.
090900
091000 C509-PRINT-AMOUNT-STATS-EX.
091100     EXIT.
091200 EJECT
091300*---------------------------------------------------------------*
091400 C600-PRINT-TOP-ACCOUNTS.
091500*---------------------------------------------------------------*
091600     PERFORM C900-PRINT-SECTION-HDR.
091700     MOVE    "TOP ANOMALOUS ACCOUNTS (DESCENDING)" TO
091800             WK-RPT-HDR-TITLE.
091900     MOVE    WK-C-RPT-HDR        TO    WK-C-RPTLINE-OUT.
092000     WRITE   WK-C-RPTLINE-OUT.
092100
092200     PERFORM C610-PRINT-ONE-TOP-ACCT
092300        THRU C619-PRINT-ONE-TOP-ACCT-EX
092400        VARYING WK-N-TOP-ACCT-IX FROM 1 BY 1
092500        UNTIL WK-N-TOP-ACCT-IX > WK-N-TOP-ACCT-N
092600        OR WK-C-TOP-ACCT-ID(WK-N-TOP-ACCT-IX) = SPACES.
092700
092800 C609-PRINT-TOP-ACCOUNTS-EX.
092900     EXIT.
093000*---------------------------------------------------------------*
093100 C610-PRINT-ONE-TOP-ACCT.
093200*---------------------------------------------------------------*
093300     MOVE    SPACES              TO    WK-C-RPT-RANK.
093400     MOVE    "R "                TO    WK-RPT-RNK-TAG.
093500     MOVE    WK-N-TOP-ACCT-IX    TO    WK-RPT-RNK-SEQ.
093600     MOVE    WK-C-TOP-ACCT-ID(WK-N-TOP-ACCT-IX) TO
093700             WK-RPT-RNK-LABEL.
093800     MOVE    WK-N-TOP-ACCT-CNT(WK-N-TOP-ACCT-IX) TO WK-C-CNT-EDIT.
093900     MOVE    WK-C-CNT-EDIT       TO    WK-RPT-RNK-VALUE.
094000     MOVE    WK-C-RPT-RANK       TO    WK-C-RPTLINE-OUT.
094100     WRITE   WK-C-RPTLINE-OUT.
094200
094300 C619-PRINT-ONE-TOP-ACCT-EX.
094400     EXIT.
094500 EJECT
094600*---------------------------------------------------------------*
094700 C700-PRINT-VELOCITY-STATS.
094800*---------------------------------------------------------------*
094900     PERFORM C900-PRINT-SECTION-HDR.
095000     MOVE    "VELOCITY STATISTICS" TO    WK-RPT-HDR-TITLE.
095100     MOVE    WK-C-RPT-HDR        TO    WK-C-RPTLINE-OUT.
095200     WRITE   WK-C-RPTLINE-OUT.
095300
095400     MOVE    WK-N-DISTINCT-SESSIONS TO  WK-C-CNT-EDIT.
095410     MOVE    "DISTINCT SESSIONS" TO    WK-C-METRIC-LABEL.
095420     MOVE    WK-C-CNT-EDIT       TO    WK-C-METRIC-VALUE.
095500     PERFORM C910-PRINT-ONE-METRIC.
095600     MOVE    WK-N-VELOCITY-FLAGGED  TO  WK-C-CNT-EDIT.
095610     MOVE    "VELOCITY-FLAGGED RECORDS" TO WK-C-METRIC-LABEL.
095620     MOVE    WK-C-CNT-EDIT       TO    WK-C-METRIC-VALUE.
095700     PERFORM C910-PRINT-ONE-METRIC.
095800
095900     PERFORM C710-PRINT-ONE-TOP-SESS
096000        THRU C719-PRINT-ONE-TOP-SESS-EX
096100        VARYING WK-N-TOP-SESS-IX FROM 1 BY 1
096200        UNTIL WK-N-TOP-SESS-IX > WK-N-TOP-SESS-N
096300        OR WK-C-TOP-SESS-ID(WK-N-TOP-SESS-IX) = SPACES.
096400
096500 C709-PRINT-VELOCITY-STATS-EX.
096600     EXIT.
096700*---------------------------------------------------------------*
096800 C710-PRINT-ONE-TOP-SESS.
096900*---------------------------------------------------------------*
097000     MOVE    SPACES              TO    WK-C-RPT-RANK.
097100     MOVE    "R "                TO    WK-RPT-RNK-TAG.
097200     MOVE    WK-N-TOP-SESS-IX    TO    WK-RPT-RNK-SEQ.
097300     MOVE    WK-C-TOP-SESS-ID(WK-N-TOP-SESS-IX) TO
097400             WK-RPT-RNK-LABEL.
097500     MOVE    WK-N-TOP-SESS-CNT(WK-N-TOP-SESS-IX) TO WK-C-CNT-EDIT.
097600     MOVE    WK-C-CNT-EDIT       TO    WK-RPT-RNK-VALUE.
097700     MOVE    WK-C-RPT-RANK       TO    WK-C-RPTLINE-OUT.
097800     WRITE   WK-C-RPTLINE-OUT.
097900
098000 C719-PRINT-ONE-TOP-SESS-EX.
098100     EXIT.
098200 EJECT
098300*---------------------------------------------------------------*
098400 C900-PRINT-SECTION-HDR.
098500*---------------------------------------------------------------*
098600     MOVE    SPACES              TO    WK-C-RPT-HDR.
098700     MOVE    "H "                TO    WK-RPT-HDR-TAG.
098800
098900 C900-PRINT-SECTION-HDR-EX.
099000     EXIT.
099100*---------------------------------------------------------------*
099200 C910-PRINT-ONE-METRIC.
099300*---------------------------------------------------------------*
099310     MOVE    SPACES              TO    WK-C-RPT-METRIC.
099320     MOVE    "M "                TO    WK-RPT-MET-TAG.
099330     MOVE    WK-C-METRIC-LABEL   TO    WK-RPT-MET-LABEL.
099340     MOVE    WK-C-METRIC-VALUE   TO    WK-RPT-MET-VALUE.
099350     MOVE    WK-C-RPT-METRIC     TO    WK-C-RPTLINE-OUT.
099360     WRITE   WK-C-RPTLINE-OUT.
099400     EXIT.
099500
099600 Y900-ABNORMAL-TERMINATION.
099700     PERFORM Z000-END-PROGRAM-ROUTINE
099800        THRU Z099-END-PROGRAM-ROUTINE-EX.
099900     GOBACK.
100000
100100*---------------------------------------------------------------*
100200 Z000-END-PROGRAM-ROUTINE.
100300*---------------------------------------------------------------*
100400     CONTINUE.
100500
100600*---------------------------------------------------------------*
100700 Z099-END-PROGRAM-ROUTINE-EX.
100800*---------------------------------------------------------------*
100900     EXIT.
101000
101100******************************************************************
101200*************** END OF PROGRAM SOURCE  ATXANLYT *****************
101300******************************************************************
