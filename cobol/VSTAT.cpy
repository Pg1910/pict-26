000100* VSTAT.CPYBK
000200*****************************************************************
000300* LINKAGE RECORD FOR ATXSTAT - THE FIRST-PASS STATISTICS
000400* ACCUMULATOR CALLED ONCE PER INPUT RECORD BY THE INGEST PROGRAM.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                  CUST01
000700*===========================================================CUST01
000800* ATX0005 19/08/2004 TMPARV - ORIGINAL VERSION.                01
000850* ATX0074 21/02/2019 TMPRLS - ADDED AMT-PRESENT SWITCH SO THE  01
000860*                   HOUR HISTOGRAM CAN ACCUMULATE ON A FEED    01
000870*                   THAT CARRIES NO AMOUNT COLUMN AT ALL.      01
000900*===========================================================CUST01
001000
001100 01  WK-C-VSTAT-RECORD.
001200     05  WK-C-VSTAT-INPUT.
001300         10  WK-C-VSTAT-SENDER-ACCOUNT   PIC X(16).
001400         10  WK-C-VSTAT-AMOUNT           PIC S9(09)V99.
001500         10  WK-C-VSTAT-HOUR             PIC 9(02).
001550         10  WK-C-VSTAT-AMT-PRESENT-SW   PIC X(01).
001560             88  WK-C-VSTAT-AMT-IS-PRESENT   VALUE "Y".
001600     05  WK-C-VSTAT-OUTPUT.
001700         10  WK-C-VSTAT-ERROR-CD         PIC X(07).
001800         10  WK-C-VSTAT-NEW-ROW-SW       PIC X(01).
001900             88  WK-C-VSTAT-IS-NEW-ROW   VALUE "Y".
002000     05  FILLER                          PIC X(07).
002100
002200 01  WK-C-VSTAT-INPUT-R REDEFINES WK-C-VSTAT-INPUT.
002300     05  WK-C-VSTAT-INPUT-BYTE       PIC X(01) OCCURS 30 TIMES.
