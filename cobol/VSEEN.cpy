000100* VSEEN.CPYBK
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* ATX0008 TMPARV 19/08/2004 - ORIGINAL LINKAGE FOR THE FIRST-
000600*                 OCCURRENCE (NEW DEVICE / NEW IP) CALLED ROUTINE
000700*-----------------------------------------------------------------
000800 01  WK-C-VSEEN-RECORD.
000900     05  WK-C-VSEEN-INPUT.
001000         10  WK-C-VSEEN-SENDER-ACCOUNT PIC X(16).
001100         10  WK-C-VSEEN-VALUE-TYPE     PIC X(01).
001200             88  WK-C-VSEEN-IS-DEVICE      VALUE "D".
001300             88  WK-C-VSEEN-IS-IP          VALUE "I".
001400         10  WK-C-VSEEN-VALUE          PIC X(16).
001500     05  WK-C-VSEEN-OUTPUT.
001600         10  WK-C-VSEEN-ERROR-CD       PIC X(07).
001700         10  WK-C-VSEEN-FLAG           PIC X(01).
001800             88  WK-C-VSEEN-FLAG-SET       VALUE "Y".
001900     05  FILLER                        PIC X(08).
001950
002000 01  WK-C-VSEEN-INPUT-R REDEFINES WK-C-VSEEN-INPUT.
002050     05  WK-C-VSEEN-INPUT-BYTE        PIC X(01) OCCURS 33 TIMES.
