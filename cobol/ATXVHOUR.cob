000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATXVHOUR.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   WHOLESALE BANKING SYSTEMS.
000700 DATE-WRITTEN.   14 MARCH 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE THE DOMINANT
001200*               TRANSACTION HOUR FOR THE SENDING ACCOUNT FROM
001300*               THE 24-BUCKET HISTOGRAM HELD ON ATXASTAT, AND TO
001400*               FLAG THE CURRENT RECORD WHEN ITS HOUR DIFFERS.
001500*_________________________________________________________________
001600* HISTORY OF MODIFICATION:                                   ATX01
001700*=================================================================
001800* ATX0007  19/08/2004 TMPARV  - ORIGINAL VERSION.                01
001900*-----------------------------------------------------------------
002000* ATX0014  02/09/2005 DESMOND LIM - DOMINANT HOUR TIE-BREAK      01
002100*                     RULE CLARIFIED - LOWEST HOUR WINS A TIE.  01
002200*-----------------------------------------------------------------
002300* ATXY2K1  17/09/1998 KLOH    - Y2K READINESS REVIEW - HOUR IS   01
002400*                     A TWO DIGIT 00-23 FIELD, NOT A DATE.       01
002500*                     SIGNED OFF.                                01
002600*=================================================================
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-AS400.
003300 OBJECT-COMPUTER. IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ATXASTAT ASSIGN TO DATABASE-ATXASTAT
003900            ORGANIZATION      IS INDEXED
004000            ACCESS MODE       IS RANDOM
004100            RECORD KEY        IS ATXASTAT-SENDER-ACCOUNT
004200            FILE STATUS       IS WK-C-FILE-STATUS.
004300 EJECT
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800***************
004900 FD  ATXASTAT
005000     LABEL RECORDS ARE OMITTED
005100     DATA RECORD IS ATXASTAT-RECORD.
005200     COPY ATXASTAT.
005300
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER              PIC X(24)  VALUE
005800     "** PROGRAM ATXVHOUR  **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-COMMON.
006200     COPY ATXCMWS.
006300
006301     05  FILLER                       PIC X(02).
006400 01  WK-N-WORK-AREA.
006500     05  WK-N-HR-SUB        PIC 9(02)   COMP.
006600     05  WK-N-MAX-CNT       PIC 9(05)   COMP.
006700     05  WK-N-DOM-HR        PIC 9(02)   COMP.
006710
006711     05  FILLER                       PIC X(02).
006720 01  WK-C-ERROR-WORK-AREA.
006730     05  WK-C-ERROR-DISPLAY-LIT  PIC X(07) VALUE "COM0245".
006740
006741     05  FILLER                       PIC X(02).
006750 01  WK-C-ERROR-TABLE REDEFINES WK-C-ERROR-WORK-AREA.
006760     05  WK-C-ERROR-BYTE         PIC X(01) OCCURS 7 TIMES.
006800
006900 EJECT
007000 LINKAGE SECTION.
007100*****************
007200     COPY VHOUR.
007300 EJECT
007400*********************************************
007500 PROCEDURE DIVISION USING WK-C-VHOUR-RECORD.
007600*********************************************
007700 MAIN-MODULE.
007800     PERFORM A000-MAIN-PROCESSING
007900        THRU A099-MAIN-PROCESSING-EX.
008000     PERFORM Z000-END-PROGRAM-ROUTINE
008100        THRU Z099-END-PROGRAM-ROUTINE-EX.
008200     GOBACK.
008300 EJECT
008400*---------------------------------------------------------------*
008500 A000-MAIN-PROCESSING.
008600*---------------------------------------------------------------*
008700     OPEN INPUT ATXASTAT.
008800     IF  NOT WK-C-SUCCESSFUL
008900         DISPLAY "ATXVHOUR - OPEN FILE ERROR - ATXASTAT"
009000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009100         GO TO Y900-ABNORMAL-TERMINATION.
009200
009300     MOVE    SPACES              TO    WK-C-VHOUR-ERROR-CD.
009400     MOVE    ZERO                TO    WK-C-VHOUR-DOMINANT-HOUR.
009500     MOVE    "N"                 TO    WK-C-VHOUR-FLAG.
009600
009700     MOVE    WK-C-VHOUR-SENDER-ACCOUNT TO
009800                                       ATXASTAT-SENDER-ACCOUNT.
009900     READ ATXASTAT KEY IS ATXASTAT-SENDER-ACCOUNT.
010000
010100     IF  WK-C-SUCCESSFUL
010200         GO TO A050-FIND-DOMINANT-HOUR.
010300
010400     MOVE    WK-C-ERROR-DISPLAY-LIT TO  WK-C-VHOUR-ERROR-CD.
010500     GO TO A099-MAIN-PROCESSING-EX.
010600
010700 A050-FIND-DOMINANT-HOUR.
010800*---------------------------------------------------------------*
010900     MOVE    ZERO                TO    WK-N-MAX-CNT
011000                                       WK-N-DOM-HR.
011100     PERFORM B100-TEST-ONE-HOUR
011200        THRU B199-TEST-ONE-HOUR-EX
011300        VARYING WK-N-HR-SUB FROM 1 BY 1
011400        UNTIL WK-N-HR-SUB > 24.
011500
011600     MOVE    WK-N-DOM-HR         TO    WK-C-VHOUR-DOMINANT-HOUR.
011700     IF  WK-C-VHOUR-HOUR NOT = WK-N-DOM-HR
011800         MOVE "Y"                TO    WK-C-VHOUR-FLAG.
011900
012000*---------------------------------------------------------------*
012100 A099-MAIN-PROCESSING-EX.
012200*---------------------------------------------------------------*
012300     EXIT.
012400
012500*---------------------------------------------------------------*
012600 B100-TEST-ONE-HOUR.
012700*---------------------------------------------------------------*
012800     IF  ATXASTAT-HOUR-CNT(WK-N-HR-SUB) > WK-N-MAX-CNT
012900         MOVE ATXASTAT-HOUR-CNT(WK-N-HR-SUB) TO WK-N-MAX-CNT
013000         COMPUTE WK-N-DOM-HR = WK-N-HR-SUB - 1.
013100
013200 B199-TEST-ONE-HOUR-EX.
013300     EXIT.
013400
013500 Y900-ABNORMAL-TERMINATION.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z099-END-PROGRAM-ROUTINE-EX.
013800     GOBACK.
013900
014000*---------------------------------------------------------------*
014100 Z000-END-PROGRAM-ROUTINE.
014200*---------------------------------------------------------------*
014300     CLOSE ATXASTAT.
014400     IF  NOT WK-C-SUCCESSFUL
014500         DISPLAY "ATXVHOUR - CLOSE FILE ERROR - ATXASTAT"
014600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
014700
014800*---------------------------------------------------------------*
014900 Z099-END-PROGRAM-ROUTINE-EX.
015000*---------------------------------------------------------------*
015100     EXIT.
015200
015300******************************************************************
015400*************** END OF PROGRAM SOURCE  ATXVHOUR ****************
015500******************************************************************
