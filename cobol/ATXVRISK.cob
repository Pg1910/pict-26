000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATXVRISK.
000500 AUTHOR.         TMPARV.
000600 INSTALLATION.   WHOLESALE BANKING SYSTEMS.
000700 DATE-WRITTEN.   22 AUGUST 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE SECOND PASS CALLED ROUTINE THAT
001200*               EVALUATES ONE TRANSACTION RECORD AGAINST THE
001300*               FIVE BASE ANOMALY CHECKS (AMOUNT, NEW DEVICE,
001400*               NEW IP, LOCATION CHANGE, OFF-HOUR) AND RETURNS
001500*               THE BASE RISK SCORE AND REASON LIST.  THE
001600*               VELOCITY CHECK IS SESSION-WIDE AND IS ADDED BY
001700*               THE CALLER AFTER THIS ROUTINE RETURNS.
001800*               ONLY CHECKS WHOSE SUPPORTING COLUMN WAS PRESENT
001900*               ON THE INPUT FILE ARE EXERCISED - THE CALLER
002000*               SETS THE -PRES SWITCHES TO SHOW WHICH APPLY.
002100*_________________________________________________________________
002200* HISTORY OF MODIFICATION:                                   ATX01
002300*=================================================================
002400* ATX0009  26/10/2004 TMPARV  - ORIGINAL VERSION FOR THE          01
002500*                     TRANSACTION ANOMALY BATCH.                  01
002600*-----------------------------------------------------------------
002700* ATX0022  02/05/2006 TMPJAE  - DYNAMIC THRESHOLD NOW PASSED IN   01
002800*                     BY THE CALLER RATHER THAN HARD CODED HERE.  01
002900*-----------------------------------------------------------------
003000* ATX0049  14/03/2011 TMPJP6  - FINAL SCORE AND ANOMALOUS FLAG    01
003100*                     NOW INCLUDE THE CALLER-SUPPLIED VELOCITY    01
003200*                     FLAG BEFORE THE THRESHOLD TEST IS APPLIED.  01
003300*-----------------------------------------------------------------
003400* ATXY2K1  17/09/1998 KLOH    - Y2K READINESS REVIEW - TIMESTAMP  01
003500*                     FIELDS ARE HANDLED AS OPAQUE TEXT BY THIS   01
003600*                     PROGRAM, NOT PARSED AS DATES.  SIGNED OFF.  01
003700*=================================================================
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER              PIC X(24)  VALUE
005600     "** PROGRAM ATXVRISK  **".
005700
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-N-WORK-AREA.
006000     05  WK-N-RSN-IX        PIC 9(02)           COMP.
006050     05  WK-N-RSN-SUB       PIC 9(02)           COMP.
006075     05  FILLER             PIC X(04).
006100
006150     COPY VAMT.
006200
006250     COPY VHOUR.
006300
006350     COPY VSEEN REPLACING ==WK-C-VSEEN-RECORD==
006400                        BY ==WK-C-VSEEN-DEVICE-AREA==.
006450
006500 01  WK-C-VSEEN-IP-AREA REDEFINES WK-C-VSEEN-DEVICE-AREA.
006550     05  WK-C-VSEEN-INPUT.
006600         10  WK-C-VSEEN-SENDER-ACCOUNT      PIC X(16).
006650         10  WK-C-VSEEN-VALUE-TYPE          PIC X(01).
006700             88  WK-C-VSEEN-IS-DEVICE        VALUE "D".
006750             88  WK-C-VSEEN-IS-IP            VALUE "I".
006800         10  WK-C-VSEEN-VALUE               PIC X(16).
006850     05  WK-C-VSEEN-OUTPUT.
006900         10  WK-C-VSEEN-ERROR-CD            PIC X(07).
006950         10  WK-C-VSEEN-FLAG                PIC X(01).
007000             88  WK-C-VSEEN-FLAG-SET         VALUE "Y".
007050     05  FILLER                             PIC X(08).
007100
007150 01  WK-C-REASON-TEXT-TABLE.
007200     05  WK-C-REASON-TEXT-1   PIC X(40) VALUE
007250         "Unusual transaction amount".
007300     05  WK-C-REASON-TEXT-2   PIC X(40) VALUE
007350         "New device detected".
007400     05  WK-C-REASON-TEXT-3   PIC X(40) VALUE
007450         "New IP address detected".
007500     05  WK-C-REASON-TEXT-4   PIC X(40) VALUE
007550         "Transaction location changed".
007600     05  WK-C-REASON-TEXT-5   PIC X(40) VALUE
007650         "Transaction at unusual time".
007700
007701     05  FILLER                       PIC X(02).
007750 01  WK-C-REASON-TABLE-R REDEFINES WK-C-REASON-TEXT-TABLE.
007800     05  WK-C-REASON-TABLE-ENTRY PIC X(40) OCCURS 5 TIMES.
007850
007900 01  WK-C-FLAGS-AREA.
007950     05  WK-C-FLAG-AMOUNT     PIC X(01).
008000     05  WK-C-FLAG-DEVICE     PIC X(01).
008050     05  WK-C-FLAG-IP         PIC X(01).
008100     05  WK-C-FLAG-LOC        PIC X(01).
008150     05  WK-C-FLAG-HOUR       PIC X(01).
008175     05  FILLER               PIC X(03).
008200
008250 01  WK-C-FLAGS-TABLE REDEFINES WK-C-FLAGS-AREA.
008300     05  WK-C-FLAG-ENTRY      PIC X(01) OCCURS 5 TIMES.
008325     05  FILLER               PIC X(03).
008350
008600 EJECT
008700 LINKAGE SECTION.
008800*****************
008900     COPY VRISK.
009000 EJECT
009100**********************************************
009200 PROCEDURE DIVISION USING WK-VRISK.
009300**********************************************
009400 MAIN-MODULE.
009500     PERFORM B100-PATH-CHOICE
009600        THRU B199-PATH-CHOICE-EX.
009700     PERFORM D100-BUILD-REASONS
009800        THRU D199-BUILD-REASONS-EX.
009900     PERFORM D200-APPLY-THRESHOLD
010000        THRU D299-APPLY-THRESHOLD-EX.
010100     GOBACK.
010200 EJECT
010300*---------------------------------------------------------------*
010400 B100-PATH-CHOICE.
010500*---------------------------------------------------------------*
010600     MOVE    ZERO                TO    WK-VRISK-BASE-RISK-SCORE.
010700     MOVE    SPACES              TO    WK-VRISK-RISK-AMOUNT
010800                                       WK-VRISK-RISK-NEW-DEVICE
010900                                       WK-VRISK-RISK-NEW-IP
011000                                       WK-VRISK-RISK-LOC-CHANGE
011100                                       WK-VRISK-RISK-OFF-HOUR.
011200
011300     IF  WK-VRISK-AMOUNT-PRES = "Y"
011400         PERFORM C100-CHECK-AMOUNT THRU C199-CHECK-AMOUNT-EX.
011500
011600     IF  WK-VRISK-DEVICE-PRES = "Y"
011700         PERFORM C200-CHECK-DEVICE THRU C299-CHECK-DEVICE-EX.
011800
011900     IF  WK-VRISK-IP-PRES = "Y"
012000         PERFORM C300-CHECK-IP THRU C399-CHECK-IP-EX.
012100
012200     IF  WK-VRISK-LOCATION-PRES = "Y"
012300         PERFORM C400-CHECK-LOCATION THRU C499-CHECK-LOCATION-EX.
012400
012500     IF  WK-VRISK-TIMESTAMP-PRES = "Y"
012600         PERFORM C500-CHECK-OFFHOUR THRU C599-CHECK-OFFHOUR-EX.
012700
012800 B199-PATH-CHOICE-EX.
012900     EXIT.
013000 EJECT
013100*---------------------------------------------------------------*
013200 C100-CHECK-AMOUNT.
013300*---------------------------------------------------------------*
013400     MOVE    WK-VRISK-SENDER-ACCOUNT TO WK-C-VAMT-SENDER-ACCOUNT.
013500     MOVE    WK-VRISK-AMOUNT         TO WK-C-VAMT-AMOUNT.
013600     CALL    "ATXVAMT" USING WK-C-VAMT-RECORD.
013700     MOVE    WK-C-VAMT-ZSCORE        TO WK-VRISK-AMT-ZSCORE.
013800     IF  WK-C-VAMT-FLAG-SET
013900         MOVE "1"                TO    WK-VRISK-RISK-AMOUNT
014000         ADD  1                  TO    WK-VRISK-BASE-RISK-SCORE.
014100
014200 C199-CHECK-AMOUNT-EX.
014300     EXIT.
014400 EJECT
014500*---------------------------------------------------------------*
014600 C200-CHECK-DEVICE.
014700*---------------------------------------------------------------*
014800     MOVE    WK-VRISK-SENDER-ACCOUNT TO WK-C-VSEEN-SENDER-ACCOUNT
014900                                        OF WK-C-VSEEN-DEVICE-AREA.
015000     MOVE    "D"                 TO    WK-C-VSEEN-VALUE-TYPE
015100                                        OF WK-C-VSEEN-DEVICE-AREA.
015200     MOVE    WK-VRISK-DEVICE-HASH TO   WK-C-VSEEN-VALUE
015300                                        OF WK-C-VSEEN-DEVICE-AREA.
015400     CALL    "ATXVSEEN" USING WK-C-VSEEN-DEVICE-AREA.
015500     IF  WK-C-VSEEN-FLAG-SET OF WK-C-VSEEN-DEVICE-AREA
015600         MOVE "1"                TO    WK-VRISK-RISK-NEW-DEVICE
015700         ADD  1                  TO    WK-VRISK-BASE-RISK-SCORE.
015800
015900 C299-CHECK-DEVICE-EX.
016000     EXIT.
016100 EJECT
016200*---------------------------------------------------------------*
016300 C300-CHECK-IP.
016400*---------------------------------------------------------------*
016500     MOVE    WK-VRISK-SENDER-ACCOUNT TO WK-C-VSEEN-SENDER-ACCOUNT
016600                                        OF WK-C-VSEEN-IP-AREA.
016700     MOVE    "I"                 TO    WK-C-VSEEN-VALUE-TYPE
016800                                        OF WK-C-VSEEN-IP-AREA.
016900     MOVE    WK-VRISK-IP-ADDRESS TO    WK-C-VSEEN-VALUE
017000                                        OF WK-C-VSEEN-IP-AREA.
017100     CALL    "ATXVSEEN" USING WK-C-VSEEN-IP-AREA.
017200     IF  WK-C-VSEEN-FLAG-SET OF WK-C-VSEEN-IP-AREA
017300         MOVE "1"                TO    WK-VRISK-RISK-NEW-IP
017400         ADD  1                  TO    WK-VRISK-BASE-RISK-SCORE.
017500
017600 C399-CHECK-IP-EX.
017700     EXIT.
017800 EJECT
017900*---------------------------------------------------------------*
018000 C400-CHECK-LOCATION.
018100*---------------------------------------------------------------*
018200     IF  WK-VRISK-PREV-LOCATION NOT = WK-VRISK-LOCATION
018300         MOVE "1"                TO    WK-VRISK-RISK-LOC-CHANGE
018400         ADD  1                  TO    WK-VRISK-BASE-RISK-SCORE.
018500
018600 C499-CHECK-LOCATION-EX.
018700     EXIT.
018800 EJECT
018900*---------------------------------------------------------------*
019000 C500-CHECK-OFFHOUR.
019100*---------------------------------------------------------------*
019200     MOVE    WK-VRISK-SENDER-ACCOUNT TO WK-C-VHOUR-SENDER-ACCOUNT.
019300     MOVE    WK-VRISK-HOUR           TO WK-C-VHOUR-HOUR.
019400     CALL    "ATXVHOUR" USING WK-C-VHOUR-RECORD.
019500     MOVE    WK-C-VHOUR-DOMINANT-HOUR TO WK-VRISK-DOMINANT-HOUR.
019600     IF  WK-C-VHOUR-FLAG-SET
019700         MOVE "1"                TO    WK-VRISK-RISK-OFF-HOUR
019800         ADD  1                  TO    WK-VRISK-BASE-RISK-SCORE.
019900
020000 C599-CHECK-OFFHOUR-EX.
020100     EXIT.
020200 EJECT
020300*---------------------------------------------------------------*
020400 D100-BUILD-REASONS.
020500*---------------------------------------------------------------*
020600     MOVE    ZERO                TO    WK-VRISK-REASON-COUNT.
020700     SET     WK-VRISK-RSN-IX     TO    1.
020750
020800     MOVE    WK-VRISK-RISK-AMOUNT     TO    WK-C-FLAG-AMOUNT.
020850     MOVE    WK-VRISK-RISK-NEW-DEVICE TO    WK-C-FLAG-DEVICE.
020900     MOVE    WK-VRISK-RISK-NEW-IP     TO    WK-C-FLAG-IP.
020950     MOVE    WK-VRISK-RISK-LOC-CHANGE TO    WK-C-FLAG-LOC.
021000     MOVE    WK-VRISK-RISK-OFF-HOUR   TO    WK-C-FLAG-HOUR.
021050
021100     PERFORM D110-EMIT-ONE-REASON
021150        THRU D119-EMIT-ONE-REASON-EX
021200        VARYING WK-N-RSN-SUB FROM 1 BY 1
021250        UNTIL WK-N-RSN-SUB > 5.
021300
023200     MOVE    WK-VRISK-BASE-RISK-SCORE TO WK-VRISK-FINAL-RISK-SCORE.
023300     IF  WK-VRISK-VELOCITY-IS-ACTIVE AND WK-VRISK-VELOCITY-IS-SET
023400         ADD 1 TO WK-VRISK-FINAL-RISK-SCORE
023500         MOVE "Multiple transactions in short time" TO
023600             WK-VRISK-REASON(WK-VRISK-RSN-IX)
023700         ADD 1 TO WK-VRISK-REASON-COUNT.
023800
023900 D199-BUILD-REASONS-EX.
024000     EXIT.
024100 EJECT
024200*---------------------------------------------------------------*
024300 D110-EMIT-ONE-REASON.
024400*---------------------------------------------------------------*
024450     IF  WK-C-FLAG-ENTRY(WK-N-RSN-SUB) = "1"
024500         MOVE WK-C-REASON-TABLE-ENTRY(WK-N-RSN-SUB) TO
024550             WK-VRISK-REASON(WK-VRISK-RSN-IX)
024700         ADD     1               TO    WK-VRISK-REASON-COUNT
024800         SET     WK-VRISK-RSN-IX UP BY 1.
024850
024900 D119-EMIT-ONE-REASON-EX.
024950     EXIT.
024960
025000*---------------------------------------------------------------*
025100 D200-APPLY-THRESHOLD.
025200*---------------------------------------------------------------*
025300     MOVE    "0"                 TO    WK-VRISK-FINAL-IS-ANOM.
025400     IF  WK-VRISK-FINAL-RISK-SCORE >= WK-VRISK-THRESHOLD
025450         MOVE "1"                TO    WK-VRISK-FINAL-IS-ANOM.
025600 D299-APPLY-THRESHOLD-EX.
025700     EXIT.
025800
025900******************************************************************
026000*************** END OF PROGRAM SOURCE  ATXVRISK ****************
026100******************************************************************
