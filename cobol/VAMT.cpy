000100* VAMT.CPYBK
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* ATX0006 TMPARV 19/08/2004 - ORIGINAL LINKAGE FOR THE AMOUNT
000600*                 Z-SCORE CALLED ROUTINE
000700*-----------------------------------------------------------------
000800 01  WK-C-VAMT-RECORD.
000900     05  WK-C-VAMT-INPUT.
001000         10  WK-C-VAMT-SENDER-ACCOUNT PIC X(16).
001100         10  WK-C-VAMT-AMOUNT         PIC S9(09)V99.
001200     05  WK-C-VAMT-OUTPUT.
001300         10  WK-C-VAMT-ERROR-CD       PIC X(07).
001400         10  WK-C-VAMT-ZSCORE         PIC S9(03)V9(4).
001500         10  WK-C-VAMT-FLAG           PIC X(01).
001600             88  WK-C-VAMT-FLAG-SET       VALUE "Y".
001700     05  FILLER                       PIC X(08).
001750
001800 01  WK-C-VAMT-INPUT-R REDEFINES WK-C-VAMT-INPUT.
001850     05  WK-C-VAMT-INPUT-BYTE        PIC X(01) OCCURS 27 TIMES.
