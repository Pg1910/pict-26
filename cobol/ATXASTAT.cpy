000100* ATXASTAT.CPYBK
000200*****************************************************************
000300* ATXASTAT - PER-ACCOUNT RUNNING STATISTICS SCRATCH RECORD
000400* KEYED BY SENDER ACCOUNT NUMBER. BUILT DURING THE FIRST PASS
000500* OVER THE SORTED FEED (ATXSTAT PGM) AND READ BACK DURING THE
000600* SECOND PASS BY THE AMOUNT AND OFF-HOUR CHECK SUBROUTINES.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                  CUST01
000900*===========================================================CUST01
001000* ATX0001 11/03/2003 DESMOND LIM - ORIGINAL SCRATCH LAYOUT FOR  01
001100*                    THE AMOUNT MEAN/STD-DEV ACCUMULATOR.        01
001200* ATX0014 02/09/2005 DESMOND LIM - ADDED THE 24-BUCKET HOURLY   01
001300*                    HISTOGRAM SO THE DOMINANT HOUR CAN BE      01
001400*                    DERIVED WITHOUT A THIRD PASS.               01
001500* ATXY2K1 09/12/1998 KLOH        - Y2K READINESS REVIEW - NO    01
001600*                    DATE FIELDS IN THIS RECORD - SIGNED OFF.    01
001700*===========================================================CUST01
001800
001900 01  ATXASTAT-RECORD.
002000     05  ATXASTAT-SENDER-ACCOUNT      PIC X(16).
002100*            KEY - MATCHES ATXTRXN-SENDER-ACCOUNT
002200     05  ATXASTAT-AMT-COUNT           PIC 9(07) COMP.
002300*            NUMBER OF RECORDS FOR THIS ACCOUNT THAT CARRIED
002400*            AN AMOUNT FIELD
002500     05  ATXASTAT-AMT-SUM             PIC S9(11)V99.
002600*            RUNNING SUM OF AMOUNT - USED FOR THE MEAN
002700     05  ATXASTAT-AMT-SUMSQ           PIC S9(15)V9999.
002800*            RUNNING SUM OF (AMOUNT * AMOUNT) - USED FOR THE
002900*            SAMPLE STANDARD DEVIATION
003000     05  ATXASTAT-HOUR-COUNTS.
003100         10  ATXASTAT-HOUR-CNT        PIC 9(05) COMP
003200                                      OCCURS 24 TIMES
003300                                      INDEXED BY ATXASTAT-HR-IX.
003400*            ONE BUCKET PER HOUR 00-23 - THE DOMINANT HOUR IS
003500*            THE BUCKET WITH THE HIGHEST COUNT, TIES BROKEN TO
003600*            THE LOWER HOUR
003700     05  FILLER                       PIC X(10).
003710
003720 01  ATXASTAT-HOUR-HALVES REDEFINES ATXASTAT-HOUR-COUNTS.
003730*            SAME 24 BUCKETS VIEWED AS AM/PM HALVES - USED BY
003740*            THE AD-HOC VOLUME-BY-SHIFT DISPLAYS OPERATIONS RUNS
003750*            WHEN A JOB LOOKS SUSPECT.
003760     05  ATXASTAT-AM-HOUR-CNT         PIC 9(05) COMP
003770                                      OCCURS 12 TIMES.
003780     05  ATXASTAT-PM-HOUR-CNT         PIC 9(05) COMP
003790                                      OCCURS 12 TIMES.
