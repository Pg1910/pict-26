000100* ATXENRCH.CPYBK
000200*****************************************************************
000300* ATXENRCH - ENRICHED TRANSACTION RECORD
000400* ONE TRANSACTION AFTER THE SIX RISK CHECKS HAVE RUN - WRITTEN
000500* TO THE ENRICHED STORE BY ATXINGST, READ BACK BY ATXXTRC AND
000600* ATXANLYT. FIXED LENGTH, SEQUENTIAL, NO KEYED ACCESS - EVERY
000700* CONSUMER READS THE STORE END TO END.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:                                  CUST01
001000*===========================================================CUST01
001100* ATX0001 14/06/2004 DESMOND LIM - ORIGINAL LAYOUT - BASE RISK   01
001200*                    FLAGS ONLY, NO VELOCITY SIMULATION.         01
001300* ATX0037 22/01/2009 TMPJAE      - ADDED SESSION-ID/SIM-TS/      01
001400*                    TXN-COUNT-SIM/RISK-VELOCITY-SIM FOR THE     01
001500*                    NEW VELOCITY SIMULATION PASS.                01
001600* ATX0055 08/07/2014 TMPARV      - FINAL-REASONS EXPANDED FROM   01
001700*                    4 TO 6 OCCURRENCES - ALL SIX CHECKS CAN     01
001800*                    NOW FIRE ON ONE RECORD.                      01
001900* ATXY2K1 02/10/1998 KLOH        - Y2K READINESS REVIEW -        01
002000*                    TIMESTAMP FIELDS CARRY A 4 DIGIT YEAR AS    01
002100*                    TEXT - NO WINDOWING REQUIRED, SIGNED OFF.   01
002200*===========================================================CUST01
002300
002400 01  ATXENRCH-RECORD.
002500*        ---------------- ORIGINAL FEED FIELDS -----------------
002600     06  ATXENRCH-TRANSACTION-ID       PIC X(20).
002700     06  ATXENRCH-SENDER-ACCOUNT        PIC X(16).
002800     06  ATXENRCH-TIMESTAMP-PRES        PIC X(01).
002900     06  ATXENRCH-TIMESTAMP             PIC X(20).
003000     06  ATXENRCH-AMOUNT-PRES           PIC X(01).
003100     06  ATXENRCH-AMOUNT                PIC S9(09)V99.
003200     06  ATXENRCH-DEVICE-PRES           PIC X(01).
003300     06  ATXENRCH-DEVICE-HASH           PIC X(16).
003400     06  ATXENRCH-IP-PRES               PIC X(01).
003500     06  ATXENRCH-IP-ADDRESS            PIC X(15).
003600     06  ATXENRCH-LOCATION-PRES         PIC X(01).
003700     06  ATXENRCH-LOCATION              PIC X(20).
003800*        ---------------- DERIVED FIELDS ------------------------
003900     06  ATXENRCH-HOUR                  PIC 9(02).
004000*                HOUR 00-23 FROM TIMESTAMP, 12 WHEN NO TIMESTAMP
004100     06  ATXENRCH-AMT-ZSCORE            PIC S9(03)V9(4).
004200*                (AMOUNT - ACCT MEAN) / ACCT STD-DEV
004300     06  ATXENRCH-RISK-AMOUNT           PIC X(01).
004400         88  ATXENRCH-RISK-AMOUNT-SET       VALUE "1".
004500     06  ATXENRCH-RISK-NEW-DEVICE       PIC X(01).
004600         88  ATXENRCH-RISK-NEW-DEVICE-SET   VALUE "1".
004700     06  ATXENRCH-RISK-NEW-IP           PIC X(01).
004800         88  ATXENRCH-RISK-NEW-IP-SET       VALUE "1".
004900     06  ATXENRCH-PREV-LOCATION         PIC X(20).
005000*                LOCATION OF THE ACCT'S PREVIOUS RECORD, SPACE
005100*                WHEN THIS IS THE ACCT'S FIRST
005200     06  ATXENRCH-RISK-LOC-CHANGE       PIC X(01).
005300         88  ATXENRCH-RISK-LOC-CHANGE-SET   VALUE "1".
005400     06  ATXENRCH-DOMINANT-HOUR         PIC 9(02).
005500     06  ATXENRCH-RISK-OFF-HOUR         PIC X(01).
005600         88  ATXENRCH-RISK-OFF-HOUR-SET     VALUE "1".
005700     06  ATXENRCH-BASE-RISK-SCORE       PIC 9(01).
005800     06  ATXENRCH-SESSION-ID            PIC X(15).
005900*                "SIM_SESSION_n" OR SPACE WHEN UNSESSIONED
006000     06  ATXENRCH-SIM-TIMESTAMP         PIC X(20).
006100     06  ATXENRCH-TXN-COUNT-SIM         PIC 9(03).
006200     06  ATXENRCH-RISK-VELOCITY-SIM     PIC X(01).
006300         88  ATXENRCH-RISK-VELOCITY-SET     VALUE "1".
006400     06  ATXENRCH-FINAL-RISK-SCORE      PIC 9(01).
006500     06  ATXENRCH-REASON-COUNT          PIC 9(01).
006600     06  ATXENRCH-FINAL-REASONS.
006700         10  ATXENRCH-REASON            PIC X(40)
006800                                        OCCURS 6 TIMES
006900                                        INDEXED BY ATXENRCH-RSN-IX.
007000     06  ATXENRCH-FINAL-IS-ANOMALOUS    PIC X(01).
007100         88  ATXENRCH-ANOMALOUS             VALUE "1".
007150*        ---------------- RESEQUENCE SORT AID -------------------
007160*        HOLDS "1"/"9" WHILE THE SESSION RESEQUENCE SORT IS IN
007170*        FLIGHT SO UNSESSIONED RECORDS SORT TO THE BOTTOM - RESET
007180*        TO SPACE BEFORE THE RECORD REACHES THE PERMANENT STORE.
007190     06  ATXENRCH-SORT-AID              PIC X(01).
007200     06  FILLER                         PIC X(11).
