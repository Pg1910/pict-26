000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATXINGST.
000500 AUTHOR.         TMPARV.
000600 INSTALLATION.   WHOLESALE BANKING SYSTEMS.
000700 DATE-WRITTEN.   02 NOVEMBER 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE TRANSACTION ANOMALY BATCH INGEST
001200*               PROGRAM.  IT READS THE RAW TRANSACTION FEED,
001300*               DETECTS WHICH OPTIONAL COLUMNS ARE PRESENT,
001400*               SORTS THE FEED BY SENDING ACCOUNT AND TIMESTAMP,
001500*               ACCUMULATES PER-ACCOUNT STATISTICS IN A FIRST
001600*               PASS, EVALUATES EACH RECORD AGAINST THE RISK
001700*               CHECKS IN A SECOND PASS, ASSIGNS VELOCITY
001800*               SIMULATION SESSIONS, RESEQUENCES THE ENRICHED
001900*               OUTPUT BY SESSION AND WRITES THE PERMANENT
002000*               ENRICHED STORE.  CALLED ONCE PER BATCH RUN BY
002100*               THE BATCH DRIVER.
002200*_________________________________________________________________
002300* HISTORY OF MODIFICATION:                                   ATX01
002400*=================================================================
002500* ATX0010  26/10/2004 TMPARV  - ORIGINAL VERSION FOR THE          01
002600*                     TRANSACTION ANOMALY BATCH.                  01
002700*-----------------------------------------------------------------
002800* ATX0023  02/05/2006 TMPJAE  - DYNAMIC THRESHOLD TABLE ADDED.    01
002900*-----------------------------------------------------------------
003000* ATX0037  22/01/2009 TMPJAE  - VELOCITY SIMULATION PASS AND      01
003100*                     SESSION RESEQUENCE ADDED - SESSIONS CAPPED  01
003200*                     AT 100 PER RUN.                             01
003300*-----------------------------------------------------------------
003400* ATXY2K1  17/09/1998 KLOH    - Y2K READINESS REVIEW - TIMESTAMP  01
003500*                     TEXT IS NOT PARSED AS A DATE BY THIS        01
003600*                     PROGRAM - NO CHANGE REQUIRED, SIGNED OFF.   01
003700*-----------------------------------------------------------------
003800* ATX0061  19/04/2017 TMPJP6  - ROW CAP RAISED TO 750,000 PER     01
003900*                     BATCH RUN TO MATCH THE NEW FEED VOLUME.     01
003950*-----------------------------------------------------------------
003960* ATX0073  14/02/2019 TMPRLS  - REJECT AN EMPTY FEED AND A HEADER 01
003970*                     MISSING TRANSACTION_ID OR SENDER_ACCOUNT    01
003980*                     INSTEAD OF RUNNING WITH BLANK KEYS.         01
003990*-----------------------------------------------------------------
003995* ATX0074  21/02/2019 TMPRLS  - HOUR HISTOGRAM ACCUMULATION NO    01
003996*                     LONGER GATED BY AMOUNT PRESENCE - TIMESTAMP 01
003997*                     ALONE NOW DRIVES THE OFF-HOUR CHECK.        01
004000*=================================================================
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRNSIN   ASSIGN TO TRNSIN
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600     SELECT ATXWORK  ASSIGN TO ATXWORK
005700             ORGANIZATION IS SEQUENTIAL
005800             FILE STATUS  IS WK-C-FILE-STATUS.
005900
006000     SELECT ATXWRK2  ASSIGN TO ATXWRK2
006100             ORGANIZATION IS SEQUENTIAL
006200             FILE STATUS  IS WK-C-FILE-STATUS.
006300
006400     SELECT ATXEWRK  ASSIGN TO ATXEWRK
006500             ORGANIZATION IS SEQUENTIAL
006600             FILE STATUS  IS WK-C-FILE-STATUS.
006700
006800     SELECT ATXSTOR  ASSIGN TO ATXSTOR
006900             ORGANIZATION IS SEQUENTIAL
007000             FILE STATUS  IS WK-C-FILE-STATUS.
007100
007200     SELECT ATXSRT1  ASSIGN TO ATXSRT1.
007300     SELECT ATXSRT2  ASSIGN TO ATXSRT2.
007400 EJECT
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900***************
008000 FD  TRNSIN
008100     LABEL RECORDS ARE OMITTED
008200     RECORD CONTAINS 200 CHARACTERS
008300     DATA RECORD IS WK-C-TRNSIN-LINE.
008400 01  WK-C-TRNSIN-LINE.
008410     05  WK-C-TRNSIN-LINE-TEXT   PIC X(198).
008420     05  FILLER                  PIC X(02).
008500
008600 FD  ATXWORK
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS ATXTRXN-RECORD.
008900     COPY ATXTRXN.
009000
009100 FD  ATXWRK2
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS ATXTRXN-RECORD.
009400     COPY ATXTRXN.
009500
009600 FD  ATXEWRK
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS ATXENRCH-RECORD.
009900     COPY ATXENRCH.
010000
010100 FD  ATXSTOR
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS ATXENRCH-RECORD.
010400     COPY ATXENRCH.
010500
010600 SD  ATXSRT1
010700     DATA RECORD IS ATXTRXN-RECORD.
010800     COPY ATXTRXN.
010900
011000 SD  ATXSRT2
011100     DATA RECORD IS ATXENRCH-RECORD.
011200     COPY ATXENRCH.
011300 EJECT
011400*************************
011500 WORKING-STORAGE SECTION.
011600*************************
011700 01  FILLER              PIC X(24)  VALUE
011800     "** PROGRAM ATXINGST  **".
011900
012000* ------------------ PROGRAM WORKING STORAGE -------------------*
012100 01  WK-C-COMMON.
012200     COPY ATXCMWS.
012300
012301     05  FILLER                       PIC X(02).
012400 01  WK-N-ROW-WORK-AREA.
012500     05  WK-N-ROW-COUNT          PIC 9(06)  COMP.
012600     05  WK-N-COL-COUNT          PIC 9(01)  COMP.
012700     05  WK-N-COL-IX             PIC 9(01)  COMP.
012800     05  WK-N-HR-NUM             PIC 9(02)  COMP.
012900
012901     05  FILLER                       PIC X(02).
013000 01  WK-C-LINE-WORK-AREA.
013100     05  WK-C-GENERIC-COLS.
013200         10  WK-C-COL            PIC X(20)  OCCURS 7 TIMES.
013300     05  WK-N-COL-MAP.
013400         10  WK-N-COL-FIELD      PIC 9(01)  COMP OCCURS 7 TIMES.
013500     05  WK-C-HDR-SAVED-LINE     PIC X(200).
013600
013601     05  FILLER                       PIC X(02).
013700 01  WK-N-AMT-WORK-AREA.
013800     05  WK-C-AMT-TEXT           PIC X(20).
013900     05  WK-C-AMT-SIGN           PIC X(01).
014000     05  WK-N-AMT-WHOLE          PIC 9(09)  COMP-3.
014100     05  WK-N-AMT-FRAC           PIC 9(02)  COMP-3.
014200
014201     05  FILLER                       PIC X(02).
014300 01  WK-C-FEATURE-SWITCHES.
014310     05  WK-C-TXNID-PRESENT      PIC X(01)  VALUE "N".
014320         88  WK-C-TXNID-IS-PRESENT   VALUE "Y".
014330     05  WK-C-ACCT-PRESENT       PIC X(01)  VALUE "N".
014340         88  WK-C-ACCT-IS-PRESENT    VALUE "Y".
014400     05  WK-C-TS-PRESENT         PIC X(01)  VALUE "N".
014500         88  WK-C-TS-IS-PRESENT      VALUE "Y".
014600     05  WK-C-AMT-PRESENT        PIC X(01)  VALUE "N".
014700         88  WK-C-AMT-IS-PRESENT     VALUE "Y".
014800     05  WK-C-DEV-PRESENT        PIC X(01)  VALUE "N".
014900         88  WK-C-DEV-IS-PRESENT     VALUE "Y".
015000     05  WK-C-IP-PRESENT         PIC X(01)  VALUE "N".
015100         88  WK-C-IP-IS-PRESENT      VALUE "Y".
015200     05  WK-C-LOC-PRESENT        PIC X(01)  VALUE "N".
015300         88  WK-C-LOC-IS-PRESENT     VALUE "Y".
015400     05  WK-C-SIM-ACTIVE         PIC X(01)  VALUE "N".
015500         88  WK-C-SIM-IS-ACTIVE      VALUE "Y".
015600     05  WK-C-VELOCITY-ACTIVE    PIC X(01)  VALUE "N".
015700         88  WK-C-VELOCITY-IS-ON     VALUE "Y".
015750     05  WK-C-VELOCITY-FLAG-LOCAL PIC X(01) VALUE "N".
015800
015801     05  FILLER                       PIC X(02).
015900 01  WK-N-THRESH-WORK-AREA.
016000     05  WK-N-ACTIVE-CHECKS      PIC 9(01)  COMP.
016100     05  WK-N-THRESHOLD          PIC 9(01)  COMP.
016101     05  FILLER                       PIC X(02).
016200 01  WK-N-THRESH-LITERALS.
016210     05  WK-N-THRESH-LIT-0       PIC 9(01)  VALUE 1.
016220     05  WK-N-THRESH-LIT-1       PIC 9(01)  VALUE 1.
016230     05  WK-N-THRESH-LIT-2       PIC 9(01)  VALUE 2.
016240     05  WK-N-THRESH-LIT-3       PIC 9(01)  VALUE 3.
016250     05  WK-N-THRESH-LIT-4       PIC 9(01)  VALUE 3.
016260     05  WK-N-THRESH-LIT-5       PIC 9(01)  VALUE 4.
016261     05  FILLER                       PIC X(02).
016270 01  WK-N-THRESH-TABLE REDEFINES WK-N-THRESH-LITERALS.
016280     05  WK-N-THRESH-ENTRY       PIC 9(01)  OCCURS 6 TIMES.
016500
016600 01  WK-C-ACCOUNT-BREAK-AREA.
016700     05  WK-C-PREV-ACCOUNT       PIC X(16)  VALUE SPACES.
016800     05  WK-C-PREV-LOCATION      PIC X(20)  VALUE SPACES.
016900
016901     05  FILLER                       PIC X(02).
017000 01  WK-N-SESSION-WORK-AREA.
017100     05  WK-N-SESS-SEQ           PIC 9(03)  COMP VALUE ZERO.
017200     05  WK-N-SESS-POS           PIC 9(01)  COMP VALUE ZERO.
017210     05  WK-N-TOTAL-SESSIONS     PIC 9(06)  COMP VALUE ZERO.
017220     05  WK-N-NUM-LEAD-SPACES    PIC 9(01)  COMP VALUE ZERO.
017230     05  WK-N-NUM-START          PIC 9(01)  COMP VALUE ZERO.
017240     05  WK-N-NUM-LEN            PIC 9(01)  COMP VALUE ZERO.
017300     05  WK-C-SESSION-ID-EDIT    PIC X(15).
017400     05  WK-C-SESSION-NUM-EDIT   PIC ZZ9.
017500
017501     05  FILLER                       PIC X(02).
017600 01  WK-C-EOF-SWITCHES.
017700     05  WK-C-TRNSIN-EOF         PIC X(01)  VALUE "N".
017800         88  WK-C-TRNSIN-IS-EOF      VALUE "Y".
017900     05  WK-C-WORK-EOF           PIC X(01)  VALUE "N".
018000         88  WK-C-WORK-IS-EOF        VALUE "Y".
018100
018200     COPY VRISK.
018400
018401     05  FILLER                       PIC X(02).
018500 01  WK-C-REASON-DESC-TABLE.
018600     05  WK-C-DESC-AMOUNT        PIC X(30) VALUE
018700         "Amount z-score check".
018800     05  WK-C-DESC-DEVICE        PIC X(30) VALUE
018900         "New device check".
019000     05  WK-C-DESC-IP            PIC X(30) VALUE
019100         "New IP address check".
019200     05  WK-C-DESC-LOC           PIC X(30) VALUE
019300         "Location change check".
019400     05  WK-C-DESC-HOUR          PIC X(30) VALUE
019500         "Off-hour check".
019600     05  WK-C-DESC-VELOCITY      PIC X(30) VALUE
019700         "Velocity check".
019800
019801     05  FILLER                       PIC X(02).
019900 01  WK-C-REASON-DESC-TABLE-R REDEFINES WK-C-REASON-DESC-TABLE.
020000     05  WK-C-DESC-ENTRY         PIC X(30) OCCURS 6 TIMES.
020100
020200 01  WK-N-LIST-WORK-AREA.
020300     05  WK-N-PRES-IX            PIC 9(01)  COMP.
020400     05  WK-N-MISS-IX            PIC 9(01)  COMP.
020500     05  WK-N-RISK-IX            PIC 9(01)  COMP.
020600
020700 EJECT
020701     05  FILLER                       PIC X(02).
020800 LINKAGE SECTION.
020900*****************
021000     COPY SUMM.
021100 EJECT
021200**********************************************
021300 PROCEDURE DIVISION USING WK-SUMM.
021400**********************************************
021500 MAIN-MODULE.
021600     PERFORM B100-DETECT-FEATURES
021700        THRU B199-DETECT-FEATURES-EX.
021750     PERFORM C400-DETERMINE-THRESHOLD
021760        THRU C499-DETERMINE-THRESHOLD-EX.
021800     PERFORM B200-SORT-TRANSACTIONS
021900        THRU B299-SORT-TRANSACTIONS-EX.
022000     PERFORM C100-ACCUMULATE-STATS
022100        THRU C199-ACCUMULATE-STATS-EX.
022200     PERFORM C200-EVALUATE-TRANSACTIONS
022300        THRU C299-EVALUATE-TRANSACTIONS-EX.
022400     PERFORM C300-RESEQUENCE-SESSIONS
022500        THRU C399-RESEQUENCE-SESSIONS-EX.
022600     PERFORM C500-BUILD-RUN-SUMMARY
022700        THRU C599-BUILD-RUN-SUMMARY-EX.
022800     PERFORM Z000-END-PROGRAM-ROUTINE
022900        THRU Z099-END-PROGRAM-ROUTINE-EX.
023000     GOBACK.
023100 EJECT
023200*---------------------------------------------------------------*
023300 B100-DETECT-FEATURES.
023400*---------------------------------------------------------------*
023500     MOVE    ZERO                TO    WK-N-ROW-COUNT.
023600     MOVE    WK-SUMM-SIMULATION-SW TO  WK-C-SIM-ACTIVE.
023700
023800     OPEN INPUT TRNSIN.
023900     IF  NOT WK-C-SUCCESSFUL
024000         MOVE "N" TO WK-C-TRNSIN-EOF
024100         DISPLAY "ATXINGST - OPEN FILE ERROR - TRNSIN"
024200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300         GO TO Y900-ABNORMAL-TERMINATION.
024400
024500     READ TRNSIN INTO WK-C-HDR-SAVED-LINE
024600         AT END
024610             MOVE "CSV contains no rows" TO WK-SUMM-ERROR-MSG
024620             GO TO Y900-ABNORMAL-TERMINATION.
024700
024800     PERFORM B110-PARSE-HEADER
024900        THRU B119-PARSE-HEADER-EX.
024910
024920     PERFORM B120-CHECK-REQUIRED-COLUMNS
024930        THRU B129-CHECK-REQUIRED-COLUMNS-EX.
025000
025100     OPEN OUTPUT ATXWORK.
025200     IF  NOT WK-C-SUCCESSFUL
025300         DISPLAY "ATXINGST - OPEN FILE ERROR - ATXWORK"
025400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025500         GO TO Y900-ABNORMAL-TERMINATION.
025600
025700     PERFORM B130-READ-ONE-DETAIL-LINE
025800        THRU B139-READ-ONE-DETAIL-LINE-EX
025900        UNTIL WK-C-TRNSIN-IS-EOF.
026000
026100     CLOSE TRNSIN ATXWORK.
026200
026300     MOVE    ZERO                TO    WK-N-ACTIVE-CHECKS.
026400     IF  WK-C-AMT-IS-PRESENT
026500         ADD 1 TO WK-N-ACTIVE-CHECKS.
026600     IF  WK-C-DEV-IS-PRESENT
026700         ADD 1 TO WK-N-ACTIVE-CHECKS.
026800     IF  WK-C-IP-IS-PRESENT
026900         ADD 1 TO WK-N-ACTIVE-CHECKS.
027000     IF  WK-C-LOC-IS-PRESENT
027100         ADD 1 TO WK-N-ACTIVE-CHECKS.
027200     IF  WK-C-TS-IS-PRESENT
027300         ADD 1 TO WK-N-ACTIVE-CHECKS.
027400     IF  WK-C-SIM-IS-ACTIVE AND WK-C-TS-IS-PRESENT
027500         SET WK-C-VELOCITY-IS-ON TO TRUE
027600         ADD 1 TO WK-N-ACTIVE-CHECKS.
027700
027800 B199-DETECT-FEATURES-EX.
027900     EXIT.
028000 EJECT
028100*---------------------------------------------------------------*
028200 B110-PARSE-HEADER.
028300*---------------------------------------------------------------*
028400     MOVE    SPACES              TO    WK-C-GENERIC-COLS.
028500     MOVE    ZERO                TO    WK-N-COL-MAP.
028600     UNSTRING WK-C-HDR-SAVED-LINE DELIMITED BY ","
028700         INTO WK-C-COL(1) WK-C-COL(2) WK-C-COL(3) WK-C-COL(4)
028800              WK-C-COL(5) WK-C-COL(6) WK-C-COL(7).
028900
029000     PERFORM B115-MAP-ONE-HEADER-COL
029100        THRU B118-MAP-ONE-HEADER-COL-EX
029200        VARYING WK-N-COL-IX FROM 1 BY 1
029300        UNTIL WK-N-COL-IX > 7.
029400
029500 B119-PARSE-HEADER-EX.
029600     EXIT.
029630*---------------------------------------------------------------*
029635 B120-CHECK-REQUIRED-COLUMNS.
029640*---------------------------------------------------------------*
029645     IF  NOT WK-C-ACCT-IS-PRESENT AND NOT WK-C-TXNID-IS-PRESENT
029650         MOVE "Missing required columns: sender_account, "
029655-            "transaction_id"      TO    WK-SUMM-ERROR-MSG
029660         GO TO Y900-ABNORMAL-TERMINATION.
029665
029670     IF  NOT WK-C-ACCT-IS-PRESENT
029675         MOVE "Missing required columns: sender_account"
029680                                     TO    WK-SUMM-ERROR-MSG
029685         GO TO Y900-ABNORMAL-TERMINATION.
029690
029695     IF  NOT WK-C-TXNID-IS-PRESENT
029700         MOVE "Missing required columns: transaction_id"
029705                                     TO    WK-SUMM-ERROR-MSG
029710         GO TO Y900-ABNORMAL-TERMINATION.
029715
029720 B129-CHECK-REQUIRED-COLUMNS-EX.
029725     EXIT.
029730*---------------------------------------------------------------*
029800 B115-MAP-ONE-HEADER-COL.
029900*---------------------------------------------------------------*
030000     EVALUATE WK-C-COL(WK-N-COL-IX)
030100         WHEN "transaction_id"
030150             MOVE 1 TO WK-N-COL-FIELD(WK-N-COL-IX)
030160             SET WK-C-TXNID-IS-PRESENT TO TRUE
030300         WHEN "sender_account"
030350             MOVE 2 TO WK-N-COL-FIELD(WK-N-COL-IX)
030360             SET WK-C-ACCT-IS-PRESENT TO TRUE
030500         WHEN "timestamp"
030600             MOVE 3 TO WK-N-COL-FIELD(WK-N-COL-IX)
030700             SET WK-C-TS-IS-PRESENT TO TRUE
030800         WHEN "amount"
030900             MOVE 4 TO WK-N-COL-FIELD(WK-N-COL-IX)
031000             SET WK-C-AMT-IS-PRESENT TO TRUE
031100         WHEN "device_hash"
031200             MOVE 5 TO WK-N-COL-FIELD(WK-N-COL-IX)
031300             SET WK-C-DEV-IS-PRESENT TO TRUE
031400         WHEN "ip_address"
031500             MOVE 6 TO WK-N-COL-FIELD(WK-N-COL-IX)
031600             SET WK-C-IP-IS-PRESENT TO TRUE
031700         WHEN "location"
031800             MOVE 7 TO WK-N-COL-FIELD(WK-N-COL-IX)
031900             SET WK-C-LOC-IS-PRESENT TO TRUE
032000         WHEN OTHER
032100             MOVE ZERO TO WK-N-COL-FIELD(WK-N-COL-IX)
032200     END-EVALUATE.
032300
032400 B118-MAP-ONE-HEADER-COL-EX.
032500     EXIT.
032600 EJECT
032700*---------------------------------------------------------------*
032800 B130-READ-ONE-DETAIL-LINE.
032900*---------------------------------------------------------------*
033000     READ TRNSIN INTO WK-C-TRNSIN-LINE
033100         AT END
033200             MOVE "Y" TO WK-C-TRNSIN-EOF
033300             GO TO B139-READ-ONE-DETAIL-LINE-EX.
033400
033500     ADD     1                   TO    WK-N-ROW-COUNT.
033600     IF  WK-N-ROW-COUNT > 750000
033700         MOVE "Y"                TO    WK-C-TRNSIN-EOF
033800         GO TO B139-READ-ONE-DETAIL-LINE-EX.
033900
034000     INITIALIZE ATXTRXN-RECORD.
034100     MOVE    SPACES              TO    WK-C-GENERIC-COLS.
034200     UNSTRING WK-C-TRNSIN-LINE DELIMITED BY ","
034300         INTO WK-C-COL(1) WK-C-COL(2) WK-C-COL(3) WK-C-COL(4)
034400              WK-C-COL(5) WK-C-COL(6) WK-C-COL(7).
034500
034600     PERFORM B135-MAP-ONE-DETAIL-COL
034700        THRU B138-MAP-ONE-DETAIL-COL-EX
034800        VARYING WK-N-COL-IX FROM 1 BY 1
034900        UNTIL WK-N-COL-IX > 7.
035000
035100     IF  NOT WK-C-TS-IS-PRESENT
035200         MOVE "N"                TO    ATXTRXN-TIMESTAMP-PRES.
035300
035400     WRITE ATXTRXN-RECORD.
035500     IF  NOT WK-C-SUCCESSFUL
035600         DISPLAY "ATXINGST - WRITE FILE ERROR - ATXWORK"
035700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
035800
035900 B139-READ-ONE-DETAIL-LINE-EX.
036000     EXIT.
036100*---------------------------------------------------------------*
036200 B135-MAP-ONE-DETAIL-COL.
036300*---------------------------------------------------------------*
036400     IF  WK-N-COL-FIELD(WK-N-COL-IX) = ZERO
036500         GO TO B138-MAP-ONE-DETAIL-COL-EX.
036600
036700     EVALUATE WK-N-COL-FIELD(WK-N-COL-IX)
036800         WHEN 1
036900             MOVE WK-C-COL(WK-N-COL-IX) TO
037000                 ATXTRXN-TRANSACTION-ID
037100         WHEN 2
037200             MOVE WK-C-COL(WK-N-COL-IX) TO
037300                 ATXTRXN-SENDER-ACCOUNT
037400         WHEN 3
037500             IF  WK-C-COL(WK-N-COL-IX) NOT = SPACES
037600                 MOVE WK-C-COL(WK-N-COL-IX) TO ATXTRXN-TIMESTAMP
037700                 MOVE "Y" TO ATXTRXN-TIMESTAMP-PRES
037800             END-IF
037900         WHEN 4
038000             IF  WK-C-COL(WK-N-COL-IX) NOT = SPACES
038100                 PERFORM B150-PARSE-AMOUNT
038200                    THRU B159-PARSE-AMOUNT-EX
038300                 MOVE "Y" TO ATXTRXN-AMOUNT-PRES
038400             END-IF
038500         WHEN 5
038600             IF  WK-C-COL(WK-N-COL-IX) NOT = SPACES
038700                 MOVE WK-C-COL(WK-N-COL-IX) TO
038800                     ATXTRXN-DEVICE-HASH
038900                 MOVE "Y" TO ATXTRXN-DEVICE-PRES
039000             END-IF
039100         WHEN 6
039200             IF  WK-C-COL(WK-N-COL-IX) NOT = SPACES
039300                 MOVE WK-C-COL(WK-N-COL-IX) TO
039400                     ATXTRXN-IP-ADDRESS
039500                 MOVE "Y" TO ATXTRXN-IP-PRES
039600             END-IF
039700         WHEN 7
039800             IF  WK-C-COL(WK-N-COL-IX) NOT = SPACES
039900                 MOVE WK-C-COL(WK-N-COL-IX) TO ATXTRXN-LOCATION
040000                 MOVE "Y" TO ATXTRXN-LOCATION-PRES
040100             END-IF
040200     END-EVALUATE.
040300
040400 B138-MAP-ONE-DETAIL-COL-EX.
040500     EXIT.
040600 EJECT
040700*---------------------------------------------------------------*
040800 B150-PARSE-AMOUNT.
040900*---------------------------------------------------------------*
041000     MOVE    WK-C-COL(WK-N-COL-IX) TO WK-C-AMT-TEXT.
041100     MOVE    SPACE               TO    WK-C-AMT-SIGN.
041200     IF  WK-C-AMT-TEXT(1:1) = "-"
041300         MOVE "-"                TO    WK-C-AMT-SIGN
041400         MOVE WK-C-AMT-TEXT(2:19) TO   WK-C-AMT-TEXT.
041500
041600     MOVE    ZERO                TO    WK-N-AMT-WHOLE WK-N-AMT-FRAC.
041700     UNSTRING WK-C-AMT-TEXT DELIMITED BY "."
041800         INTO WK-N-AMT-WHOLE WK-N-AMT-FRAC.
041900
042000     COMPUTE ATXTRXN-AMOUNT ROUNDED =
042100         WK-N-AMT-WHOLE + (WK-N-AMT-FRAC / 100).
042200     IF  WK-C-AMT-SIGN = "-"
042300         COMPUTE ATXTRXN-AMOUNT = ATXTRXN-AMOUNT * -1.
042400
042500 B159-PARSE-AMOUNT-EX.
042600     EXIT.
042700 EJECT
042800*---------------------------------------------------------------*
042900 B200-SORT-TRANSACTIONS.
043000*---------------------------------------------------------------*
043100     IF  WK-C-TS-IS-PRESENT
043200         SORT ATXSRT1
043300             ON ASCENDING KEY ATXTRXN-SENDER-ACCOUNT
043400                              ATXTRXN-TIMESTAMP
043500             USING ATXWORK
043600             GIVING ATXWRK2
043700     ELSE
043800         SORT ATXSRT1
043900             ON ASCENDING KEY ATXTRXN-SENDER-ACCOUNT
044000             USING ATXWORK
044100             GIVING ATXWRK2
044200     END-IF.
044300
044400     IF  NOT WK-C-SUCCESSFUL
044500         DISPLAY "ATXINGST - SORT ERROR - ATXSRT1"
044600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044700         GO TO Y900-ABNORMAL-TERMINATION.
044800
044900 B299-SORT-TRANSACTIONS-EX.
045000     EXIT.
045100 EJECT
045200*---------------------------------------------------------------*
045300 C100-ACCUMULATE-STATS.
045400*---------------------------------------------------------------*
045500     IF  NOT WK-C-AMT-IS-PRESENT AND NOT WK-C-TS-IS-PRESENT
045600         GO TO C199-ACCUMULATE-STATS-EX.
045700
045800     MOVE "N"                    TO    WK-C-WORK-EOF.
045900     OPEN INPUT ATXWRK2.
046000     IF  NOT WK-C-SUCCESSFUL
046100         DISPLAY "ATXINGST - OPEN FILE ERROR - ATXWRK2"
046200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046300         GO TO Y900-ABNORMAL-TERMINATION.
046400
046500     PERFORM C110-ACCUMULATE-ONE-RECORD
046600        THRU C119-ACCUMULATE-ONE-RECORD-EX
046700        UNTIL WK-C-WORK-IS-EOF.
046800
046900     CLOSE ATXWRK2.
047000
047100 C199-ACCUMULATE-STATS-EX.
047200     EXIT.
047300*---------------------------------------------------------------*
047400 C110-ACCUMULATE-ONE-RECORD.
047500*---------------------------------------------------------------*
047600     READ ATXWRK2
047700         AT END
047800             MOVE "Y" TO WK-C-WORK-EOF
047900             GO TO C119-ACCUMULATE-ONE-RECORD-EX.
048000
048050* THE HOUR HISTOGRAM DEPENDS ONLY ON TIMESTAMP - DO NOT GATE IT
048060* ON AMOUNT BEING PRESENT, A FEED CAN CARRY ONE COLUMN WITHOUT
048070* THE OTHER.
048090     IF  NOT ATXTRXN-AMOUNT-OK AND NOT ATXTRXN-TIMESTAMP-OK
048200         GO TO C119-ACCUMULATE-ONE-RECORD-EX.
048300
048400     MOVE    ATXTRXN-SENDER-ACCOUNT TO WK-C-VSTAT-SENDER-ACCOUNT
048500         OF WK-C-VSTAT-RECORD.
048550     IF  ATXTRXN-AMOUNT-OK
048560         MOVE ATXTRXN-AMOUNT TO WK-C-VSTAT-AMOUNT
048570             OF WK-C-VSTAT-RECORD
048580         SET WK-C-VSTAT-AMT-IS-PRESENT TO TRUE
048590     ELSE
048600         MOVE ZERO TO WK-C-VSTAT-AMOUNT OF WK-C-VSTAT-RECORD
048610         MOVE "N" TO WK-C-VSTAT-AMT-PRESENT-SW
048620     END-IF.
048800     IF  ATXTRXN-TIMESTAMP-OK
048900         PERFORM C115-DERIVE-HOUR THRU C118-DERIVE-HOUR-EX
049000     ELSE
049100         MOVE 12 TO WK-N-HR-NUM
049200     END-IF.
049300     MOVE    WK-N-HR-NUM         TO    WK-C-VSTAT-HOUR
049400         OF WK-C-VSTAT-RECORD.
049500
049600     CALL    "ATXSTAT" USING WK-C-VSTAT-RECORD.
049700
049800 C119-ACCUMULATE-ONE-RECORD-EX.
049900     EXIT.
050000*---------------------------------------------------------------*
050100 C115-DERIVE-HOUR.
050200*---------------------------------------------------------------*
050300     MOVE    ATXTRXN-TIMESTAMP(12:2) TO WK-N-HR-NUM.
050400
050500 C118-DERIVE-HOUR-EX.
050600     EXIT.
050700 EJECT
050800*---------------------------------------------------------------*
050900 C200-EVALUATE-TRANSACTIONS.
051000*---------------------------------------------------------------*
051100     MOVE "N"                    TO    WK-C-WORK-EOF.
051200     MOVE ZERO                   TO    WK-N-SESS-SEQ WK-N-SESS-POS.
051210     MOVE SPACES                 TO    WK-C-PREV-ACCOUNT
051220                                       WK-C-PREV-LOCATION.
051230
051240* THE SESSION COUNT IS FIXED BEFORE THE FIRST RECORD IS EVALUATED,
051250* THE SAME WAY THE ACCOUNT-SCOPED PASSES ABOVE WORK TWO-PASS - A
051260* FINAL PARTIAL GROUP OF FEWER THAN 5 RECORDS IS LEFT UNSESSIONED
051270* RATHER THAN HANDED A SHORT SESSION OF ITS OWN.
051280     COMPUTE WK-N-TOTAL-SESSIONS = WK-N-ROW-COUNT / 5.
051290     IF  WK-N-TOTAL-SESSIONS > 100
051300         MOVE 100                TO    WK-N-TOTAL-SESSIONS.
051500
051600     OPEN INPUT  ATXWRK2.
051700     OPEN OUTPUT ATXEWRK.
051800     IF  NOT WK-C-SUCCESSFUL
051900         DISPLAY "ATXINGST - OPEN FILE ERROR - ATXEWRK"
052000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052100         GO TO Y900-ABNORMAL-TERMINATION.
052200
052300     PERFORM C210-EVALUATE-ONE-RECORD
052400        THRU C219-EVALUATE-ONE-RECORD-EX
052500        UNTIL WK-C-WORK-IS-EOF.
052600
052700     CLOSE ATXWRK2 ATXEWRK.
052800
052900 C299-EVALUATE-TRANSACTIONS-EX.
053000     EXIT.
053100 EJECT
053200*---------------------------------------------------------------*
053300 C210-EVALUATE-ONE-RECORD.
053400*---------------------------------------------------------------*
053500     READ ATXWRK2
053600         AT END
053700             MOVE "Y" TO WK-C-WORK-EOF
053800             GO TO C219-EVALUATE-ONE-RECORD-EX.
053900
054000     IF  ATXTRXN-SENDER-ACCOUNT NOT = WK-C-PREV-ACCOUNT
054100         MOVE SPACES             TO    WK-C-PREV-LOCATION
054200         MOVE ATXTRXN-SENDER-ACCOUNT TO WK-C-PREV-ACCOUNT
054300     END-IF.
054400
054500     INITIALIZE ATXENRCH-RECORD.
054600     MOVE ATXTRXN-TRANSACTION-ID  TO ATXENRCH-TRANSACTION-ID.
054700     MOVE ATXTRXN-SENDER-ACCOUNT  TO ATXENRCH-SENDER-ACCOUNT.
054800     MOVE ATXTRXN-TIMESTAMP-PRES  TO ATXENRCH-TIMESTAMP-PRES.
054900     MOVE ATXTRXN-TIMESTAMP       TO ATXENRCH-TIMESTAMP.
055000     MOVE ATXTRXN-AMOUNT-PRES     TO ATXENRCH-AMOUNT-PRES.
055100     MOVE ATXTRXN-AMOUNT          TO ATXENRCH-AMOUNT.
055200     MOVE ATXTRXN-DEVICE-PRES     TO ATXENRCH-DEVICE-PRES.
055300     MOVE ATXTRXN-DEVICE-HASH     TO ATXENRCH-DEVICE-HASH.
055400     MOVE ATXTRXN-IP-PRES         TO ATXENRCH-IP-PRES.
055500     MOVE ATXTRXN-IP-ADDRESS      TO ATXENRCH-IP-ADDRESS.
055600     MOVE ATXTRXN-LOCATION-PRES   TO ATXENRCH-LOCATION-PRES.
055700     MOVE ATXTRXN-LOCATION        TO ATXENRCH-LOCATION.
055800     MOVE WK-C-PREV-LOCATION      TO ATXENRCH-PREV-LOCATION.
055900
056000     IF  ATXTRXN-TIMESTAMP-OK
056100         PERFORM C115-DERIVE-HOUR THRU C118-DERIVE-HOUR-EX
056200     ELSE
056300         MOVE 12 TO WK-N-HR-NUM
056400     END-IF.
056500     MOVE    WK-N-HR-NUM         TO    ATXENRCH-HOUR.
056600
056700     PERFORM C230-ASSIGN-SESSION
056800        THRU C239-ASSIGN-SESSION-EX.
056900
057000     PERFORM C220-CALL-RISK-ENGINE
057100        THRU C229-CALL-RISK-ENGINE-EX.
057200
057300     IF  ATXTRXN-LOCATION-OK
057400         MOVE ATXTRXN-LOCATION   TO    WK-C-PREV-LOCATION.
057500
057600     ADD     1                   TO    WK-N-ROW-COUNT.
057700
057800     WRITE ATXENRCH-RECORD.
057900     IF  NOT WK-C-SUCCESSFUL
058000         DISPLAY "ATXINGST - WRITE FILE ERROR - ATXEWRK"
058100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
058200
058300 C219-EVALUATE-ONE-RECORD-EX.
058400     EXIT.
058500 EJECT
058600*---------------------------------------------------------------*
058700 C220-CALL-RISK-ENGINE.
058800*---------------------------------------------------------------*
058900     INITIALIZE WK-VRISK-INPUT.
059000     MOVE ATXTRXN-SENDER-ACCOUNT  TO WK-VRISK-SENDER-ACCOUNT.
059100     MOVE ATXTRXN-TIMESTAMP-PRES  TO WK-VRISK-TIMESTAMP-PRES.
059200     MOVE ATXTRXN-AMOUNT-PRES     TO WK-VRISK-AMOUNT-PRES.
059300     MOVE ATXTRXN-AMOUNT          TO WK-VRISK-AMOUNT.
059400     MOVE ATXTRXN-DEVICE-PRES     TO WK-VRISK-DEVICE-PRES.
059500     MOVE ATXTRXN-DEVICE-HASH     TO WK-VRISK-DEVICE-HASH.
059600     MOVE ATXTRXN-IP-PRES         TO WK-VRISK-IP-PRES.
059700     MOVE ATXTRXN-IP-ADDRESS      TO WK-VRISK-IP-ADDRESS.
059800     MOVE ATXTRXN-LOCATION-PRES   TO WK-VRISK-LOCATION-PRES.
059900     MOVE ATXTRXN-LOCATION        TO WK-VRISK-LOCATION.
060000     MOVE WK-C-PREV-LOCATION      TO WK-VRISK-PREV-LOCATION.
060100     MOVE WK-N-HR-NUM             TO WK-VRISK-HOUR.
060200     MOVE WK-N-THRESHOLD          TO WK-VRISK-THRESHOLD.
060300     MOVE WK-C-VELOCITY-ACTIVE    TO WK-VRISK-VELOCITY-ACTIVE.
060400     MOVE WK-C-VELOCITY-FLAG-LOCAL TO WK-VRISK-VELOCITY-FLAG.
060500
060600     CALL    "ATXVRISK" USING WK-VRISK.
060700
060800     MOVE WK-VRISK-AMT-ZSCORE     TO ATXENRCH-AMT-ZSCORE.
060900     MOVE WK-VRISK-RISK-AMOUNT    TO ATXENRCH-RISK-AMOUNT.
061000     MOVE WK-VRISK-RISK-NEW-DEVICE TO ATXENRCH-RISK-NEW-DEVICE.
061100     MOVE WK-VRISK-RISK-NEW-IP    TO ATXENRCH-RISK-NEW-IP.
061200     MOVE WK-VRISK-RISK-LOC-CHANGE TO ATXENRCH-RISK-LOC-CHANGE.
061300     MOVE WK-VRISK-DOMINANT-HOUR  TO ATXENRCH-DOMINANT-HOUR.
061400     MOVE WK-VRISK-RISK-OFF-HOUR  TO ATXENRCH-RISK-OFF-HOUR.
061500     MOVE WK-VRISK-BASE-RISK-SCORE TO ATXENRCH-BASE-RISK-SCORE.
061600     MOVE WK-VRISK-FINAL-RISK-SCORE TO ATXENRCH-FINAL-RISK-SCORE.
061610     MOVE WK-VRISK-FINAL-IS-ANOM  TO ATXENRCH-FINAL-IS-ANOMALOUS.
061620     MOVE WK-VRISK-REASON-COUNT   TO ATXENRCH-REASON-COUNT.
061630     MOVE WK-VRISK-REASON(1)      TO ATXENRCH-REASON(1).
061640     MOVE WK-VRISK-REASON(2)      TO ATXENRCH-REASON(2).
061650     MOVE WK-VRISK-REASON(3)      TO ATXENRCH-REASON(3).
061660     MOVE WK-VRISK-REASON(4)      TO ATXENRCH-REASON(4).
061670     MOVE WK-VRISK-REASON(5)      TO ATXENRCH-REASON(5).
061680     MOVE WK-VRISK-REASON(6)      TO ATXENRCH-REASON(6).
061690     IF  WK-VRISK-VELOCITY-IS-SET
061695         MOVE "1"                TO    ATXENRCH-RISK-VELOCITY-SIM.
061700 C229-CALL-RISK-ENGINE-EX.
061800     EXIT.
061900 EJECT
062000*---------------------------------------------------------------*
062100 C230-ASSIGN-SESSION.
062200*---------------------------------------------------------------*
062300     MOVE SPACES                 TO    ATXENRCH-SESSION-ID
062400                                       ATXENRCH-SIM-TIMESTAMP.
062500     MOVE 1                      TO    ATXENRCH-TXN-COUNT-SIM.
062600     MOVE "N"                    TO    WK-C-VELOCITY-FLAG-LOCAL.
062700
062800     IF  NOT WK-C-VELOCITY-IS-ON
062900         GO TO C235-SET-SORT-AID.
063000
063100     IF  WK-N-SESS-SEQ >= WK-N-TOTAL-SESSIONS
063200         GO TO C235-SET-SORT-AID.
063300
063400     ADD     1                   TO    WK-N-SESS-POS.
063500     IF  WK-N-SESS-POS > 5
063600         ADD 1 TO WK-N-SESS-SEQ
063700         MOVE 1 TO WK-N-SESS-POS
063800     END-IF.
063900
064000     IF  WK-N-SESS-SEQ >= WK-N-TOTAL-SESSIONS
064100         GO TO C235-SET-SORT-AID.
064200
064250     PERFORM C232-EDIT-SESSION-NUM
064260        THRU C234-EDIT-SESSION-NUM-EX.
064300     STRING "SIM_SESSION_" DELIMITED BY SIZE
064400             WK-C-SESSION-NUM-EDIT(WK-N-NUM-START:WK-N-NUM-LEN)
064450                 DELIMITED BY SIZE
064500             INTO WK-C-SESSION-ID-EDIT.
064700     MOVE WK-C-SESSION-ID-EDIT    TO ATXENRCH-SESSION-ID.
064800     MOVE ATXENRCH-TIMESTAMP      TO ATXENRCH-SIM-TIMESTAMP.
064900     MOVE WK-N-SESS-POS           TO ATXENRCH-TXN-COUNT-SIM.
065000     IF  WK-N-SESS-POS >= 3
065100         MOVE "Y"                TO WK-C-VELOCITY-FLAG-LOCAL.
065150     GO TO C235-SET-SORT-AID.
065160*---------------------------------------------------------------*
065170 C232-EDIT-SESSION-NUM.
065180*---------------------------------------------------------------*
065190* SIM_SESSION_ IDS ARE PLAIN INTEGERS, NOT ZERO-PADDED - SUPPRESS
065195* THE LEADING ZEROES THE EDITED FIELD CARRIES, THEN CUT THE
065197* FIELD DOWN TO JUST THE DIGITS THAT ARE LEFT BEFORE STRINGING.
065200     MOVE    WK-N-SESS-SEQ       TO    WK-C-SESSION-NUM-EDIT.
065210     MOVE    ZERO                TO    WK-N-NUM-LEAD-SPACES.
065220     INSPECT WK-C-SESSION-NUM-EDIT TALLYING WK-N-NUM-LEAD-SPACES
065230         FOR LEADING SPACE.
065240     COMPUTE WK-N-NUM-START = WK-N-NUM-LEAD-SPACES + 1.
065250     COMPUTE WK-N-NUM-LEN   = 3 - WK-N-NUM-LEAD-SPACES.
065260
065270 C234-EDIT-SESSION-NUM-EX.
065280     EXIT.
065290
065300 C235-SET-SORT-AID.
065400     IF  ATXENRCH-SESSION-ID NOT = SPACES
065500         MOVE "1"                TO    ATXENRCH-SORT-AID
065600     ELSE
065700         MOVE "9"                TO    ATXENRCH-SORT-AID.
065800
066000 C239-ASSIGN-SESSION-EX.
066100     EXIT.
068200 EJECT
068300*---------------------------------------------------------------*
068400 C300-RESEQUENCE-SESSIONS.
068500*---------------------------------------------------------------*
068600     OPEN OUTPUT ATXSTOR.
068610     IF  NOT WK-C-SUCCESSFUL
068620         DISPLAY "ATXINGST - OPEN FILE ERROR - ATXSTOR"
068630         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
068640         GO TO Y900-ABNORMAL-TERMINATION.
068650
068660     SORT ATXSRT2
068700         ON ASCENDING KEY ATXENRCH-SORT-AID
068800                          ATXENRCH-SESSION-ID
068900                          ATXENRCH-SIM-TIMESTAMP
069000         USING ATXEWRK
069010         OUTPUT PROCEDURE IS C310-WRITE-RESEQUENCED.
069020
069030     CLOSE ATXSTOR.
069100
069200 C399-RESEQUENCE-SESSIONS-EX.
069300     EXIT.
069310*---------------------------------------------------------------*
069320 C310-WRITE-RESEQUENCED.
069330*---------------------------------------------------------------*
069340     MOVE "N"                    TO    WK-C-WORK-EOF.
069350     PERFORM C315-WRITE-ONE-RESEQ
069360        THRU C318-WRITE-ONE-RESEQ-EX
069370        UNTIL WK-C-WORK-IS-EOF.
069380
069390 C309-WRITE-RESEQUENCED-EX.
069400     EXIT.
069410*---------------------------------------------------------------*
069420 C315-WRITE-ONE-RESEQ.
069430*---------------------------------------------------------------*
069440     RETURN ATXSRT2
069450         AT END
069460             MOVE "Y" TO WK-C-WORK-EOF
069470             GO TO C318-WRITE-ONE-RESEQ-EX.
069480
069490     MOVE    SPACE               TO    ATXENRCH-SORT-AID.
069500     WRITE   ATXENRCH-RECORD.
069510     IF  NOT WK-C-SUCCESSFUL
069520         DISPLAY "ATXINGST - WRITE FILE ERROR - ATXSTOR"
069530         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
069540
069550 C318-WRITE-ONE-RESEQ-EX.
069560     EXIT.
069570 EJECT
069600*---------------------------------------------------------------*
069700 C400-DETERMINE-THRESHOLD.
069800*---------------------------------------------------------------*
069900     IF  WK-N-ACTIVE-CHECKS >= 6
070000         MOVE 5                  TO    WK-N-THRESHOLD
070100     ELSE
070200         MOVE WK-N-THRESH-ENTRY(WK-N-ACTIVE-CHECKS + 1)
070300             TO WK-N-THRESHOLD.
070400
070500 C499-DETERMINE-THRESHOLD-EX.
070600     EXIT.
070700 EJECT
070800*---------------------------------------------------------------*
070900 C500-BUILD-RUN-SUMMARY.
071000*---------------------------------------------------------------*
071100     MOVE    WK-N-ROW-COUNT      TO    WK-SUMM-ROWS-PROCESSED.
071200     MOVE    WK-C-SIM-ACTIVE     TO    WK-SUMM-SIM-MODE.
071300     MOVE    WK-N-THRESHOLD      TO    WK-SUMM-THRESHOLD.
071500
071600     MOVE    ZERO                TO    WK-N-PRES-IX WK-N-MISS-IX
071700                                       WK-N-RISK-IX.
071800     MOVE    SPACES              TO    WK-SUMM-FEAT-PRESENT
071900                                       WK-SUMM-FEAT-MISSING
072000                                       WK-SUMM-ACTIVE-RISK.
072100
072200     IF  WK-C-TS-IS-PRESENT
072300         ADD 1 TO WK-N-PRES-IX
072400         MOVE "timestamp" TO WK-SUMM-FEAT-PRESENT(WK-N-PRES-IX)
072500     ELSE
072600         ADD 1 TO WK-N-MISS-IX
072700         MOVE "timestamp" TO WK-SUMM-FEAT-MISSING(WK-N-MISS-IX).
072800
072900     IF  WK-C-AMT-IS-PRESENT
073000         ADD 1 TO WK-N-PRES-IX
073100         MOVE "amount" TO WK-SUMM-FEAT-PRESENT(WK-N-PRES-IX)
073200         ADD 1 TO WK-N-RISK-IX
073300         MOVE WK-C-DESC-AMOUNT TO WK-SUMM-ACTIVE-RISK(WK-N-RISK-IX)
073400     ELSE
073500         ADD 1 TO WK-N-MISS-IX
073600         MOVE "amount" TO WK-SUMM-FEAT-MISSING(WK-N-MISS-IX).
073700
073800     IF  WK-C-DEV-IS-PRESENT
073900         ADD 1 TO WK-N-PRES-IX
074000         MOVE "device_hash" TO WK-SUMM-FEAT-PRESENT(WK-N-PRES-IX)
074100         ADD 1 TO WK-N-RISK-IX
074200         MOVE WK-C-DESC-DEVICE TO WK-SUMM-ACTIVE-RISK(WK-N-RISK-IX)
074300     ELSE
074400         ADD 1 TO WK-N-MISS-IX
074500         MOVE "device_hash" TO WK-SUMM-FEAT-MISSING(WK-N-MISS-IX).
074600
074700     IF  WK-C-IP-IS-PRESENT
074800         ADD 1 TO WK-N-PRES-IX
074900         MOVE "ip_address" TO WK-SUMM-FEAT-PRESENT(WK-N-PRES-IX)
075000         ADD 1 TO WK-N-RISK-IX
075100         MOVE WK-C-DESC-IP TO WK-SUMM-ACTIVE-RISK(WK-N-RISK-IX)
075200     ELSE
075300         ADD 1 TO WK-N-MISS-IX
075400         MOVE "ip_address" TO WK-SUMM-FEAT-MISSING(WK-N-MISS-IX).
075500
075600     IF  WK-C-LOC-IS-PRESENT
075700         ADD 1 TO WK-N-PRES-IX
075800         MOVE "location" TO WK-SUMM-FEAT-PRESENT(WK-N-PRES-IX)
075900         ADD 1 TO WK-N-RISK-IX
076000         MOVE WK-C-DESC-LOC TO WK-SUMM-ACTIVE-RISK(WK-N-RISK-IX)
076100     ELSE
076200         ADD 1 TO WK-N-MISS-IX
076300         MOVE "location" TO WK-SUMM-FEAT-MISSING(WK-N-MISS-IX).
076400
076500     IF  WK-C-TS-IS-PRESENT
076600         ADD 1 TO WK-N-RISK-IX
076700         MOVE WK-C-DESC-HOUR TO WK-SUMM-ACTIVE-RISK(WK-N-RISK-IX).
076800
076900     IF  WK-C-VELOCITY-IS-ON
077000         ADD 1 TO WK-N-RISK-IX
077100         MOVE WK-C-DESC-VELOCITY TO
077200             WK-SUMM-ACTIVE-RISK(WK-N-RISK-IX).
077300
077400     MOVE    WK-N-PRES-IX        TO    WK-SUMM-FEAT-PRESENT-N.
077500     MOVE    WK-N-MISS-IX        TO    WK-SUMM-FEAT-MISSING-N.
077600     MOVE    WK-N-RISK-IX        TO    WK-SUMM-RISKS-N.
077700     MOVE    SPACES              TO    WK-SUMM-RETURN-CD.
077800     MOVE    SPACES              TO    WK-SUMM-ERROR-MSG.
077900
078000 C599-BUILD-RUN-SUMMARY-EX.
078100     EXIT.
078200
078300 Y900-ABNORMAL-TERMINATION.
078400     MOVE "9"                    TO    WK-SUMM-RETURN-CD.
078450     IF  WK-SUMM-ERROR-MSG = SPACES
078480         MOVE "INGEST ABEND - SEE JOBLOG"  TO WK-SUMM-ERROR-MSG.
078600     PERFORM Z000-END-PROGRAM-ROUTINE
078700        THRU Z099-END-PROGRAM-ROUTINE-EX.
078800     GOBACK.
078900
079000*---------------------------------------------------------------*
079100 Z000-END-PROGRAM-ROUTINE.
079200*---------------------------------------------------------------*
079300     CONTINUE.
079400
079500*---------------------------------------------------------------*
079600 Z099-END-PROGRAM-ROUTINE-EX.
079700*---------------------------------------------------------------*
079800     EXIT.
079900
080000******************************************************************
080100*************** END OF PROGRAM SOURCE  ATXINGST ****************
080200******************************************************************
