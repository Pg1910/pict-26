000100* VRISK.CPYBK
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* ATX0005 TMPARV 19/08/2004 - ORIGINAL LINKAGE AREA FOR THE
000600*                 PER-RECORD RISK EVALUATION ROUTINE
000700* ATX0037 TMPJAE 22/01/2009 - ADD WK-VRISK-VELOCITY-ACTIVE/FLAG
001000*                 FOR THE NEW VELOCITY SIMULATION PASS
001100*-----------------------------------------------------------------
001200 01  WK-VRISK.
001300     05  WK-VRISK-INPUT.
001400         10  WK-VRISK-SENDER-ACCOUNT  PIC X(16).
001500         10  WK-VRISK-TIMESTAMP-PRES  PIC X(01).
001600         10  WK-VRISK-AMOUNT-PRES     PIC X(01).
001700         10  WK-VRISK-AMOUNT          PIC S9(09)V99.
001800         10  WK-VRISK-DEVICE-PRES     PIC X(01).
001900         10  WK-VRISK-DEVICE-HASH     PIC X(16).
002000         10  WK-VRISK-IP-PRES         PIC X(01).
002100         10  WK-VRISK-IP-ADDRESS      PIC X(15).
002200         10  WK-VRISK-LOCATION-PRES   PIC X(01).
002300         10  WK-VRISK-LOCATION        PIC X(20).
002400         10  WK-VRISK-PREV-LOCATION   PIC X(20).
002500         10  WK-VRISK-HOUR            PIC 9(02).
002600         10  WK-VRISK-THRESHOLD       PIC 9(01).
002700         10  WK-VRISK-VELOCITY-ACTIVE PIC X(01).
002800             88  WK-VRISK-VELOCITY-IS-ACTIVE  VALUE "Y".
002900         10  WK-VRISK-VELOCITY-FLAG   PIC X(01).
003000             88  WK-VRISK-VELOCITY-IS-SET     VALUE "Y".
003100     05  WK-VRISK-OUTPUT.
003200         10  WK-VRISK-AMT-ZSCORE      PIC S9(03)V9(4).
003300         10  WK-VRISK-RISK-AMOUNT     PIC X(01).
003400         10  WK-VRISK-RISK-NEW-DEVICE PIC X(01).
003500         10  WK-VRISK-RISK-NEW-IP     PIC X(01).
003600         10  WK-VRISK-RISK-LOC-CHANGE PIC X(01).
003700         10  WK-VRISK-DOMINANT-HOUR   PIC 9(02).
003800         10  WK-VRISK-RISK-OFF-HOUR   PIC X(01).
003900         10  WK-VRISK-BASE-RISK-SCORE PIC 9(01).
004000         10  WK-VRISK-FINAL-RISK-SCORE PIC 9(01).
004100         10  WK-VRISK-REASON-COUNT    PIC 9(01).
004200         10  WK-VRISK-REASON          PIC X(40)
004300                                      OCCURS 6 TIMES
004400                                      INDEXED BY WK-VRISK-RSN-IX.
004500         10  WK-VRISK-FINAL-IS-ANOM   PIC X(01).
004600     05  FILLER                       PIC X(08).
