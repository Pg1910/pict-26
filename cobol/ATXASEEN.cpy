000100* ATXASEEN.CPYBK
000200*****************************************************************
000300* ATXASEEN - FIRST-OCCURRENCE SCRATCH RECORD
000400* ONE ROW FOR EVERY DISTINCT (ACCOUNT, VALUE-TYPE, VALUE)
000500* COMBINATION SEEN SO FAR IN THE SORTED FEED. A SUCCESSFUL READ
000600* MEANS "SEEN BEFORE"; RECORD-NOT-FOUND MEANS "FIRST OCCURRENCE"
000700* AND THE CALLER THEN WRITES THE ROW.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:                                  CUST01
001000*===========================================================CUST01
001100* ATX0009 11/09/2004 TMPARV - ORIGINAL LAYOUT - COVERS BOTH THE
001200*                    NEW-DEVICE AND NEW-IP CHECKS WITH ONE FILE  01
001300*                    KEYED ON A ONE-BYTE VALUE-TYPE DISCRIMINATOR01
001400*===========================================================CUST01
001500
001600 01  ATXASEEN-RECORD.
001700     05  ATXASEEN-KEY.
001800         10  ATXASEEN-SENDER-ACCOUNT  PIC X(16).
001900         10  ATXASEEN-VALUE-TYPE      PIC X(01).
002000         10  ATXASEEN-VALUE           PIC X(16).
002100     05  FILLER                       PIC X(07).
002110
002120 01  ATXASEEN-KEY-R REDEFINES ATXASEEN-KEY.
002130     05  ATXASEEN-KEY-BYTE           PIC X(01) OCCURS 33 TIMES.
