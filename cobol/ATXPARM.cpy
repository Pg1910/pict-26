000100* ATXPARM.CPYBK
000200*****************************************************************
000300* ATXPARM - SYSIN PARAMETER CARD, ONE LOGICAL RECORD, READ BY
000400* THE EXTRACT AND ANALYTICS PROGRAMS AT STARTUP.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                  CUST01
000700*===========================================================CUST01
000800* ATX0021 02/05/2006 TMPJAE - ORIGINAL PARAMETER CARD - MINIMUM  01
000900*                    RISK SCORE, PAGE OFFSET, PAGE LIMIT AND     01
001000*                    TOP-N FOR THE ANALYTICS TOP-ACCOUNT/        01
001100*                    TOP-SESSION RANKINGS                        01
001200*===========================================================CUST01
001300
001400 01  ATXPARM-CARD.
001500     05  ATXPARM-MIN-RISK             PIC 9(01).
001600     05  ATXPARM-OFFSET               PIC 9(06).
001700     05  ATXPARM-LIMIT                PIC 9(04).
001800     05  ATXPARM-TOP-N                PIC 9(03).
001900     05  FILLER                       PIC X(66).
