000100* SUMM.CPYBK
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* ATX0002 TMPJZM 30/06/2004 - ORIGINAL LINKAGE AREA BETWEEN THE
000600*                 BATCH DRIVER AND THE INGEST/VALIDATION ROUTINE
000700* ATX0041 TMPJZM 11/03/2010 - EXTEND WK-SUMM-FEAT-PRESENT/MISSING
000800*                 FROM 3 TO 5 OCCURRENCES - TWO NEW OPTIONAL
000900*                 FEED COLUMNS WENT LIVE
001000*-----------------------------------------------------------------
001100 01  WK-SUMM.
001200     05  WK-SUMM-INPUT.
001300         10  WK-SUMM-SIMULATION-SW     PIC X(01).
001400             88  WK-SUMM-SIMULATE-ON       VALUE "Y".
001500     05  WK-SUMM-OUTPUT.
001600         10  WK-SUMM-RETURN-CD         PIC X(01).
001700             88  WK-SUMM-NO-ERROR          VALUE SPACE.
001800         10  WK-SUMM-ERROR-MSG         PIC X(60).
001900         10  WK-SUMM-ROWS-PROCESSED    PIC 9(06).
002000         10  WK-SUMM-SIM-MODE          PIC X(01).
002100         10  WK-SUMM-FEAT-PRESENT-N    PIC 9(01).
002200         10  WK-SUMM-FEAT-PRESENT      PIC X(12)
002300                                       OCCURS 5 TIMES.
002400         10  WK-SUMM-FEAT-MISSING-N    PIC 9(01).
002500         10  WK-SUMM-FEAT-MISSING      PIC X(12)
002600                                       OCCURS 5 TIMES.
002700         10  WK-SUMM-RISKS-N           PIC 9(01).
002800         10  WK-SUMM-ACTIVE-RISK       PIC X(30)
002900                                       OCCURS 6 TIMES.
003000         10  WK-SUMM-THRESHOLD         PIC 9(01).
003100     05  FILLER                        PIC X(10).
