000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ATXVSEEN.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. WHOLESALE BANKING SYSTEMS.
000500 DATE-WRITTEN. 26 OCT 2004.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*DESCRIPTION : SUBROUTINE - FIRST-OCCURRENCE VALIDATION.
000900*             COVERS BOTH THE NEW-DEVICE AND NEW-IP CHECKS -
001000*             THE CALLER SUPPLIES A ONE-BYTE VALUE-TYPE SO ONE
001100*             SCRATCH FILE CAN SERVE BOTH CHECKS.
001200*             THIS ROUTINE IS INITIATED BY ATXVRISK PGM.
001300*=================================================================
001400*
001500* HISTORY OF MODIFICATION:
001600*
001700*=================================================================
001800*
001900* TAG     DEV     DATE        DESCRIPTION
002000*
002100*-----------------------------------------------------------------
002200*
002300* ATX0008 - TMPARV - 26/10/2004 - TRANSACTION ANOMALY BATCH       *
002400*                   - INITIAL VERSION.                           *
002500*-----------------------------------------------------------------
002600*
002700* ATXY2K1 - KLOH   - 21/09/1998 - Y2K READINESS REVIEW - NO DATE  *
002800*                   SENSITIVE FIELDS IN THIS PROGRAM, SIGNED OFF.*
002900*-----------------------------------------------------------------
003000*
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000        SELECT ATXASEEN ASSIGN TO DATABASE-ATXASEEN
004100        ORGANIZATION IS INDEXED
004200        ACCESS MODE IS RANDOM
004300        RECORD KEY IS ATXASEEN-KEY
004400 FILE STATUS IS WK-C-FILE-STATUS.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  ATXASEEN
004900        LABEL RECORDS ARE OMITTED
005000 DATA RECORD IS ATXASEEN-RECORD.
005100     COPY ATXASEEN.
005200
005300 WORKING-STORAGE SECTION.
005400***********************
005500 01  FILLER                  PIC X(24) VALUE
005600        "** PROGRAM ATXVSEEN  **".
005700
005800 01  WK-C-WORK-AREA.
005900     05  WK-C-VAL-SPACES    PIC X(01) VALUE SPACE.
005910
005911     05  FILLER                       PIC X(02).
005920 01  WK-N-CALL-COUNTS.
005930     05  WK-N-CALLS-SEEN    PIC 9(07) COMP VALUE ZERO.
005940     05  WK-N-CALLS-NEW     PIC 9(07) COMP VALUE ZERO.
005950
005951     05  FILLER                       PIC X(02).
005960 01  WK-N-CALL-TABLE REDEFINES WK-N-CALL-COUNTS.
005970     05  WK-N-CALL-ENTRY    PIC 9(07) COMP OCCURS 2 TIMES.
006000
006100* -------------------- PROGRAM WORKING STORAGE -------------------
006200 01  WK-C-COMMON.
006300        COPY ATXCMWS.
006400
006500****************
006501     05  FILLER                       PIC X(02).
006600 LINKAGE SECTION.
006700****************
006800        COPY VSEEN.
006900
007000        EJECT
007100****************************************
007200 PROCEDURE DIVISION USING WK-C-VSEEN-RECORD.
007300****************************************
007400 MAIN-MODULE.
007500     PERFORM A000-PROCESS-CALLED-ROUTINE
007600        THRU A999-PROCESS-CALLED-ROUTINE-EX.
007700     PERFORM Z000-END-PROGRAM-ROUTINE
007800        THRU Z999-END-PROGRAM-ROUTINE-EX.
007900     GOBACK.
008000
008100*-----------------------------------------------------------------
008200 A000-PROCESS-CALLED-ROUTINE.
008300*-----------------------------------------------------------------
008400     OPEN I-O ATXASEEN.
008500     IF NOT WK-C-SUCCESSFUL
008600 DISPLAY "ATXVSEEN - OPEN FILE ERROR - ATXASEEN"
008700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008800        GO TO Y900-ABNORMAL-TERMINATION
008900 END-IF.
009000
009100     MOVE SPACES             TO WK-C-VSEEN-ERROR-CD.
009200     MOVE "N"                TO WK-C-VSEEN-FLAG.
009300
009400     MOVE WK-C-VSEEN-SENDER-ACCOUNT TO ATXASEEN-SENDER-ACCOUNT.
009500     MOVE WK-C-VSEEN-VALUE-TYPE     TO ATXASEEN-VALUE-TYPE.
009600     MOVE WK-C-VSEEN-VALUE          TO ATXASEEN-VALUE.
009700
009800     READ ATXASEEN KEY IS ATXASEEN-KEY.
009900
010000     IF  WK-C-SUCCESSFUL
010050        ADD 1 TO WK-N-CALLS-SEEN
010100        GO TO A999-PROCESS-CALLED-ROUTINE-EX.
010200
010300     IF  NOT WK-C-RECORD-NOT-FOUND
010400        MOVE "COM0206"       TO WK-C-VSEEN-ERROR-CD
010500        GO TO A999-PROCESS-CALLED-ROUTINE-EX
010600 END-IF.
010700
010750     ADD 1 TO WK-N-CALLS-NEW.
010800     MOVE "Y"                TO WK-C-VSEEN-FLAG.
010900     WRITE ATXASEEN-RECORD.
011000     IF  NOT WK-C-SUCCESSFUL
011100 DISPLAY "ATXVSEEN - WRITE FILE ERROR - ATXASEEN"
011200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011300 END-IF.
011400
011500 A999-PROCESS-CALLED-ROUTINE-EX.
011600 EXIT.
011700*-----------------------------------------------------------------
011800*                   PROGRAM SUBROUTINE                         *
011900*-----------------------------------------------------------------
012000 Y900-ABNORMAL-TERMINATION.
012100     PERFORM Z000-END-PROGRAM-ROUTINE
012200        THRU Z999-END-PROGRAM-ROUTINE-EX.
012300     GOBACK.
012400
012500 Z000-END-PROGRAM-ROUTINE.
012550     DISPLAY "ATXVSEEN - CALLS SEEN BEFORE  - " WK-N-CALLS-SEEN.
012560     DISPLAY "ATXVSEEN - CALLS FIRST-TIME   - " WK-N-CALLS-NEW.
012600     CLOSE ATXASEEN.
012700     IF  NOT WK-C-SUCCESSFUL
012800        DISPLAY "ATXVSEEN - CLOSE FILE ERROR - ATXASEEN"
012900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
013000
013100 Z999-END-PROGRAM-ROUTINE-EX.
013200 EXIT.
013300
013400******************************************************************
013500************** END OF PROGRAM SOURCE -  ATXVSEEN ***************
013600******************************************************************
