000100* ATXRPT.CPYBK
000200*****************************************************************
000300* WORKING STORAGE PRINT LINE FORMATS FOR THE RUN-SUMMARY AND
000400* ANALYTICS REPORTS. ONE PHYSICAL 80-BYTE LINE, REDEFINED PER
000500* SECTION THE WAY THE INTERFACE COPYBOOKS REDEFINE ONE MESSAGE
000600* BODY PER TAG.
000700*****************************************************************
000800* MODIFICATION HISTORY                                          *
000900*****************************************************************
001000* TAG    DATE      DEV    DESCRIPTION                           *
001100*------- --------- ------ -------------------------------------- *
001200* ATX0003 02/08/2004 TMPARV - ORIGINAL HEADER AND METRIC LINES   *
001300* ATX0048 14/03/2011 TMPJP6 - ADDED THE RANK LINE FOR THE TOP-   *
001400*                    ACCOUNTS AND TOP-SESSIONS TABLES             *
001500*---------------------------------------------------------------*
001600
001700 01  WK-C-ATXRPT.
001800     05  WK-C-RPTLINE                 PIC X(80).
001900* TAG H - SECTION HEADER LINE - MANDATORY
002000     05  WK-C-RPT-HDR REDEFINES WK-C-RPTLINE.
002100         10  WK-RPT-HDR-TAG-G.
002200             15  WK-RPT-HDR-TAG        PIC X(02).
002300             15  WK-RPT-HDR-COL        PIC X(01).
002400         10  WK-RPT-HDR-TITLE          PIC X(77).
002500* TAG M - LABEL/VALUE METRIC LINE - MANDATORY
002600     05  WK-C-RPT-METRIC REDEFINES WK-C-RPTLINE.
002700         10  WK-RPT-MET-TAG-G.
002800             15  WK-RPT-MET-TAG        PIC X(02).
002900             15  WK-RPT-MET-COL        PIC X(01).
003000         10  WK-RPT-MET-LABEL          PIC X(40).
003100         10  WK-RPT-MET-VALUE          PIC X(37).
003200* TAG R - RANKED LABEL/VALUE LINE - OPTIONAL (TOP-N TABLES)
003300     05  WK-C-RPT-RANK REDEFINES WK-C-RPTLINE.
003400         10  WK-RPT-RNK-TAG-G.
003500             15  WK-RPT-RNK-TAG        PIC X(02).
003600             15  WK-RPT-RNK-COL        PIC X(01).
003700         10  WK-RPT-RNK-SEQ            PIC 9(03).
003800         10  WK-RPT-RNK-FILL1          PIC X(01).
003900         10  WK-RPT-RNK-LABEL          PIC X(34).
004000         10  WK-RPT-RNK-VALUE          PIC X(39).
004001     05  FILLER                       PIC X(02).
